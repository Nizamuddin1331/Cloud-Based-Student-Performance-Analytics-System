000100******************************************************************
000200*                 C O P Y   E D U 3 A S I                       *
000300******************************************************************
000400* APLICACION  : EDUCACION                                       *
000500* MIEMBRO     : EDU3ASI                                         *
000600* CONTENIDO   : REGISTRO DE ASISTENCIA A CLASE                  *
000700* LLAVE       : ASI-ID-ASISTENCIA, ASCENDENTE EN EDASIS01       *
000800* LONGITUD    : 33 BYTES DE CAMPO + 03 DE RESERVA = 36 BYTES    *
000900* HISTORIA    :                                                 *
001000*   20-JUN-1989  EEDR  ALTA INICIAL. PETICION REG-4471.         *
001100*   14-NOV-2006  EEDR  SE CORRIGEN 88-NIVELES DE ESTADO A       *
001200*                      MINUSCULA MEZCLADA (REG-6340).           *
001300******************************************************************
001400 01  ASI-REGISTRO-ASISTENCIA.
001500     05  ASI-LLAVE-ASISTENCIA.
001600         10  ASI-ID-ASISTENCIA         PIC 9(07).
001700     05  ASI-ID-ESTUDIANTE             PIC 9(05).
001800     05  ASI-ID-CURSO                  PIC 9(05).
001900     05  ASI-FECHA-CLASE               PIC 9(08).
002000     05  ASI-FECHA-CLASE-R REDEFINES ASI-FECHA-CLASE.
002100         10  ASI-CLASE-AAAA            PIC 9(04).
002200         10  ASI-CLASE-MM              PIC 9(02).
002300         10  ASI-CLASE-DD              PIC 9(02).
002400     05  ASI-ESTADO                    PIC X(08).
002500         88  ASI-PRESENTE                  VALUE "Present ".
002600         88  ASI-AUSENTE                   VALUE "Absent  ".
002700         88  ASI-TARDE                     VALUE "Late    ".
002800         88  ASI-EXCUSADO                  VALUE "Excused ".
002900     05  ASI-FILLER-RESERVADO          PIC X(03) VALUE SPACES.
