000100******************************************************************
000200*                 C O P Y   E D U 3 C U R                       *
000300******************************************************************
000400* APLICACION  : EDUCACION                                       *
000500* MIEMBRO     : EDU3CUR                                         *
000600* CONTENIDO   : REGISTRO DE CATALOGO DE CURSOS                  *
000700* LLAVE       : CUR-ID-CURSO, ASCENDENTE EN EDCURS01            *
000800* LONGITUD    : 76 BYTES DE CAMPO + 05 DE RESERVA = 81 BYTES    *
000900* HISTORIA    :                                                 *
001000*   20-JUN-1989  EEDR  ALTA INICIAL. PETICION REG-4471.         *
001100*   02-SEP-1991  PEDR  SE AGREGA NIVEL DE DIFICULTAD (REG-4803) *
001200*   14-NOV-2006  EEDR  SE CORRIGEN 88-NIVELES DE NIVEL DE       *
001300*                      DIFICULTAD A MINUSCULA MEZCLADA (REG-6340)*
001400******************************************************************
001500 01  CUR-REGISTRO-CURSO.
001600     05  CUR-LLAVE-CURSO.
001700         10  CUR-ID-CURSO              PIC 9(05).
001800     05  CUR-CODIGO-CURSO              PIC X(08).
001900     05  CUR-CODIGO-CURSO-R REDEFINES CUR-CODIGO-CURSO.
002000         10  CUR-PREFIJO-DEPTO         PIC X(02).
002100         10  CUR-NUMERO-CURSO          PIC X(06).
002200     05  CUR-NOMBRE-CURSO              PIC X(30).
002300     05  CUR-DEPARTAMENTO              PIC X(20).
002400     05  CUR-CREDITOS                  PIC 9(01).
002500         88  CUR-CREDITOS-VALIDOS          VALUE 3 4.
002600     05  CUR-NIVEL-DIFICULTAD          PIC X(12).
002700         88  CUR-NIVEL-PRINCIPIANTE        VALUE "Beginner    ".
002800         88  CUR-NIVEL-INTERMEDIO          VALUE "Intermediate".
002900         88  CUR-NIVEL-AVANZADO            VALUE "Advanced    ".
003000     05  CUR-FILLER-EXPANSION          PIC X(05) VALUE SPACES.
