000100******************************************************************
000200*                 C O P Y   E D U 3 E V A                       *
000300******************************************************************
000400* APLICACION  : EDUCACION                                       *
000500* MIEMBRO     : EDU3EVA                                         *
000600* CONTENIDO   : REGISTRO DE EVALUACION PROGRAMADA DE UN CURSO   *
000700* LLAVE       : EVA-ID-EVALUACION, ASCENDENTE EN EDEVAL01       *
000800* LONGITUD    : 56 BYTES DE CAMPO + 02 DE RESERVA = 58 BYTES    *
000900* HISTORIA    :                                                 *
001000*   20-JUN-1989  EEDR  ALTA INICIAL. PETICION REG-4471.         *
001100*   11-MAR-1996  PEDR  SE AGREGA PESO PORCENTUAL (REG-5544)     *
001200*   14-NOV-2006  EEDR  SE CORRIGEN 88-NIVELES DE TIPO A         *
001300*                      MINUSCULA MEZCLADA (REG-6340).           *
001400******************************************************************
001500 01  EVA-REGISTRO-EVALUACION.
001600     05  EVA-LLAVE-EVALUACION.
001700         10  EVA-ID-EVALUACION         PIC 9(05).
001800     05  EVA-ID-CURSO                  PIC 9(05).
001900     05  EVA-TIPO-EVALUACION           PIC X(10).
002000         88  EVA-TIPO-QUIZ                 VALUE "Quiz      ".
002100         88  EVA-TIPO-MIDTERM              VALUE "Midterm   ".
002200         88  EVA-TIPO-FINAL                VALUE "Final     ".
002300         88  EVA-TIPO-PROYECTO             VALUE "Project   ".
002400         88  EVA-TIPO-TAREA                VALUE "Assignment".
002500     05  EVA-NOMBRE-EVALUACION         PIC X(20).
002600     05  EVA-NOTA-MAXIMA               PIC 9(03)V99.
002700     05  EVA-PESO-PORCENTUAL           PIC V999.
002800     05  EVA-FECHA-PROGRAMADA          PIC 9(08).
002900     05  EVA-FECHA-PROGRAMADA-R REDEFINES EVA-FECHA-PROGRAMADA.
003000         10  EVA-PROG-AAAA             PIC 9(04).
003100         10  EVA-PROG-MM               PIC 9(02).
003200         10  EVA-PROG-DD               PIC 9(02).
003300     05  EVA-FILLER-RESERVADO          PIC X(02) VALUE SPACES.
