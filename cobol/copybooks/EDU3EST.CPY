000100******************************************************************
000200*                 C O P Y   E D U 3 E S T                       *
000300******************************************************************
000400* APLICACION  : EDUCACION                                       *
000500* MIEMBRO     : EDU3EST                                         *
000600* CONTENIDO   : REGISTRO MAESTRO DE ESTUDIANTE (ANALITICA DE    *
000700*             : RENDIMIENTO ACADEMICO)                          *
000800* LLAVE       : EST-ID-ESTUDIANTE, ASCENDENTE EN EDESTU01       *
000900* LONGITUD    : 104 BYTES DE CAMPO + 04 DE RESERVA = 108 BYTES  *
001000* HISTORIA    :                                                 *
001100*   20-JUN-1989  EEDR  ALTA INICIAL. PETICION REG-4471.         *
001200*   14-FEB-1994  PEDR  SE AGREGA DEPARTAMENTO (REG-5120).       *
001300*   14-NOV-2006  EEDR  SE CORRIGEN 88-NIVELES DE DEPARTAMENTO A *
001400*                      MINUSCULA MEZCLADA, IGUAL AL ARCHIVO     *
001500*                      DE CARGA (REG-6340).                    *
001600******************************************************************
001700 01  EST-REGISTRO-ESTUDIANTE.
001800     05  EST-LLAVE-ESTUDIANTE.
001900         10  EST-ID-ESTUDIANTE         PIC 9(05).
002000     05  EST-NOMBRE-COMPLETO.
002100         10  EST-PRIMER-NOMBRE         PIC X(15).
002200         10  EST-APELLIDO              PIC X(15).
002300     05  EST-CORREO                    PIC X(40).
002400     05  EST-FECHA-INGRESO             PIC 9(08).
002500     05  EST-FECHA-INGRESO-R REDEFINES EST-FECHA-INGRESO.
002600         10  EST-ING-AAAA              PIC 9(04).
002700         10  EST-ING-MM                PIC 9(02).
002800         10  EST-ING-DD                PIC 9(02).
002900     05  EST-NIVEL-GRADO               PIC 9(01).
003000         88  EST-NIVEL-VALIDO              VALUE 1 THRU 4.
003100         88  EST-PRIMER-ANIO               VALUE 1.
003200         88  EST-ULTIMO-ANIO                VALUE 4.
003300     05  EST-DEPARTAMENTO              PIC X(20).
003400         88  EST-DEPTO-COMP-SCIENCE        VALUE "Computer Science    ".
003500         88  EST-DEPTO-MATEMATICAS         VALUE "Mathematics         ".
003600         88  EST-DEPTO-FISICA              VALUE "Physics             ".
003700         88  EST-DEPTO-INGENIERIA          VALUE "Engineering         ".
003800         88  EST-DEPTO-NEGOCIOS            VALUE "Business            ".
003900     05  EST-FILLER-RESERVADO          PIC X(04) VALUE SPACES.
