000100******************************************************************
000200*                 C O P Y   E D U 3 N O T                       *
000300******************************************************************
000400* APLICACION  : EDUCACION                                       *
000500* MIEMBRO     : EDU3NOT                                         *
000600* CONTENIDO   : REGISTRO DE NOTA (CALIFICACION DE UNA           *
000700*             : EVALUACION POR UN ESTUDIANTE)                   *
000800* LLAVE       : NOT-ID-NOTA, ASCENDENTE EN EDNOTA01              *
000900* LONGITUD    : 50 BYTES DE CAMPO + 02 DE RESERVA = 52 BYTES    *
001000* HISTORIA    :                                                 *
001100*   20-JUN-1989  EEDR  ALTA INICIAL. PETICION REG-4471.         *
001200******************************************************************
001300 01  NOT-REGISTRO-NOTA.
001400     05  NOT-LLAVE-NOTA.
001500         10  NOT-ID-NOTA               PIC 9(07).
001600     05  NOT-ID-ESTUDIANTE             PIC 9(05).
001700     05  NOT-ID-EVALUACION             PIC 9(05).
001800     05  NOT-CALIFICACION              PIC 9(03)V99.
001900     05  NOT-FECHA-ENTREGA             PIC 9(08).
002000     05  NOT-FECHA-ENTREGA-R REDEFINES NOT-FECHA-ENTREGA.
002100         10  NOT-ENTR-AAAA             PIC 9(04).
002200         10  NOT-ENTR-MM               PIC 9(02).
002300         10  NOT-ENTR-DD               PIC 9(02).
002400     05  NOT-COMENTARIO                PIC X(20).
002500     05  NOT-FILLER-RESERVADO          PIC X(02) VALUE SPACES.
