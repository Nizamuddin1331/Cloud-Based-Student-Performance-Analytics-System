000100******************************************************************
000200*                 C O P Y   E D U 3 I N S                       *
000300******************************************************************
000400* APLICACION  : EDUCACION                                       *
000500* MIEMBRO     : EDU3INS                                         *
000600* CONTENIDO   : REGISTRO DE INSCRIPCION (ESTUDIANTE EN CURSO)   *
000700* LLAVE       : INS-ID-INSCRIPCION, ASCENDENTE EN EDINSC01      *
000800* LONGITUD    : 35 BYTES DE CAMPO + 03 DE RESERVA = 38 BYTES    *
000900* HISTORIA    :                                                 *
001000*   20-JUN-1989  EEDR  ALTA INICIAL. PETICION REG-4471.         *
001100******************************************************************
001200 01  INS-REGISTRO-INSCRIPCION.
001300     05  INS-LLAVE-INSCRIPCION.
001400         10  INS-ID-INSCRIPCION        PIC 9(05).
001500     05  INS-ID-ESTUDIANTE             PIC 9(05).
001600     05  INS-ID-CURSO                  PIC 9(05).
001700     05  INS-FECHA-INSCRIPCION         PIC 9(08).
001800     05  INS-FECHA-INSCRIPCION-R REDEFINES INS-FECHA-INSCRIPCION.
001900         10  INS-INSC-AAAA             PIC 9(04).
002000         10  INS-INSC-MM               PIC 9(02).
002100         10  INS-INSC-DD               PIC 9(02).
002200     05  INS-SEMESTRE                  PIC X(12).
002300     05  INS-FILLER-RESERVADO          PIC X(03) VALUE SPACES.
