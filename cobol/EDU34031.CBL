000100******************************************************************
000200* FECHA       : 05/03/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34031                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTES DE CONSULTA AD-HOC SOBRE LA MISMA BASE  *
000800*             : DE DATOS DE RENDIMIENTO ESTUDIANTIL QUE USA EL   *
000900*             : MOTOR DE ANALITICA (EDU34030). CADA SECCION ES   *
001000*             : UNA CONSULTA INDEPENDIENTE: RESUMEN POR ALUMNO,  *
001100*             : DIFICULTAD, TOP-3 POR CURSO, TIPO DE EVALUACION  *
001200*             : POR CURSO, TENDENCIA POR SEMESTRE, IMPACTO DE    *
001300*             : ASISTENCIA, COMPARACION EXTENDIDA POR DEPARTA-   *
001400*             : MENTO, TENDENCIA RECIENTE (30 DIAS), PROGRESO    *
001500*             : DEL ALUMNO Y TASAS DE FINALIZACION/APROBACION.   *
001600* ARCHIVOS    : ESTUDIA,CURSOSD,INSCRIP,EVALUAC,NOTASAR,ASISTEN  *
001700*             : =E , REPCON =S                                   *
001800* ACCION (ES) : R=REPORTE DE CONSULTAS                           *
001900* PROGRAMA(S) : NO APLICA                                        *
002000* PETICION    : REG-4530                                         *
002100******************************************************************
002200*                  H I S T O R I A L   D E   C A M B I O S
002300******************************************************************
002400*   05-MAR-1990  EEDR  ALTA INICIAL. RESUMEN POR ALUMNO Y        *
002500*                      DIFICULTAD POR NIVEL (REG-4530).          *
002600*   22-JUL-1990  PEDR  SE AGREGA TOP-3 POR CURSO (REG-4561).     *
002700*   14-JAN-1991  EEDR  SE AGREGA TIPO DE EVALUACION POR CURSO    *
002800*                      (REG-4612).                               *
002900*   19-JUN-1992  PEDR  SE AGREGA TENDENCIA POR SEMESTRE          *
003000*                      (REG-4750).                               *
003100*   03-NOV-1993  EEDR  SE AGREGA IMPACTO DE ASISTENCIA           *
003200*                      (REG-4899).                               *
003300*   27-APR-1994  PEDR  SE AGREGA COMPARACION EXTENDIDA POR       *
003400*                      DEPARTAMENTO (REG-4955).                  *
003500*   11-SEP-1996  EEDR  SE AGREGA TENDENCIA RECIENTE (30 DIAS),   *
003600*                      FECHA DE CORRIDA POR PARAMETRO SYSIN      *
003700*                      (REG-5410).                               *
003800*   30-OCT-1998  EEDR  REVISION Y2K DE LA RUTINA DE CONVERSION A *
003900*                      JULIANO Y DE LAS LLAVES DE LAS SEIS       *
004000*                      TABLAS EN MEMORIA (REG-5705).             *
004100*   21-JAN-1999  PEDR  PRUEBA DE CORTE DE SIGLO SOBRE SEMESTRE   *
004200*                      E INSCRIPCIONES.                          *
004300*   15-FEB-2000  EEDR  SE AGREGA PROGRESO DEL ALUMNO (TEMPRANO/  *
004400*                      RECIENTE) (REG-5830).                     *
004500*   08-AUG-2001  PEDR  SE AGREGA TASA DE FINALIZACION Y          *
004600*                      APROBACION POR CURSO (REG-5912).          *
004700*   14-NOV-2006  EEDR  SE CORRIGEN LITERALES DE DEPARTAMENTO,    *
004800*                      TIPO Y NIVEL DE DIFICULTAD A MINUSCULA    *
004900*                      MEZCLADA, IGUAL AL ARCHIVO DE CARGA       *
005000*                      (REG-6340).                               *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    EDU34031.
005400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
005600 DATE-WRITTEN.  05-MAR-1990.
005700 DATE-COMPILED.
005800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ESTUDIA  ASSIGN   TO ESTUDIA
006700       ORGANIZATION      IS SEQUENTIAL
006800       FILE STATUS       IS FS-ESTUDIA.
006900     SELECT CURSOSD  ASSIGN   TO CURSOSD
007000       ORGANIZATION      IS SEQUENTIAL
007100       FILE STATUS       IS FS-CURSOSD.
007200     SELECT INSCRIP  ASSIGN   TO INSCRIP
007300       ORGANIZATION      IS SEQUENTIAL
007400       FILE STATUS       IS FS-INSCRIP.
007500     SELECT EVALUAC  ASSIGN   TO EVALUAC
007600       ORGANIZATION      IS SEQUENTIAL
007700       FILE STATUS       IS FS-EVALUAC.
007800     SELECT NOTASAR  ASSIGN   TO NOTASAR
007900       ORGANIZATION      IS SEQUENTIAL
008000       FILE STATUS       IS FS-NOTASAR.
008100     SELECT ASISTEN  ASSIGN   TO ASISTEN
008200       ORGANIZATION      IS SEQUENTIAL
008300       FILE STATUS       IS FS-ASISTEN.
008400     SELECT REPCON   ASSIGN   TO REPCON
008500       ORGANIZATION      IS SEQUENTIAL
008600       FILE STATUS       IS FS-REPCON.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  ESTUDIA.
009100     COPY EDU3EST.
009200 FD  CURSOSD.
009300     COPY EDU3CUR.
009400 FD  INSCRIP.
009500     COPY EDU3INS.
009600 FD  EVALUAC.
009700     COPY EDU3EVA.
009800 FD  NOTASAR.
009900     COPY EDU3NOT.
010000 FD  ASISTEN.
010100     COPY EDU3ASI.
010200 FD  REPCON
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  LIN-REPCON                 PIC X(132).
010500*
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*         V A R I A B L E S   D E   F I L E   S T A T U S
010900******************************************************************
011000 01  FS-ESTUDIA                 PIC 9(02) VALUE ZEROS.
011100 01  FS-CURSOSD                 PIC 9(02) VALUE ZEROS.
011200 01  FS-INSCRIP                 PIC 9(02) VALUE ZEROS.
011300 01  FS-EVALUAC                 PIC 9(02) VALUE ZEROS.
011400 01  FS-NOTASAR                 PIC 9(02) VALUE ZEROS.
011500 01  FS-ASISTEN                 PIC 9(02) VALUE ZEROS.
011600 01  FS-REPCON                  PIC 9(02) VALUE ZEROS.
011700******************************************************************
011800*         S W I T C H E S   D E   F I N   D E   A R C H I V O
011900******************************************************************
012000 01  WKS-SWITCHES-FIN.
012100     05  WKS-FIN-ESTUDIA        PIC X(01) VALUE "N".
012200    88  FIN-ESTUDIA            VALUE "S".
012300     05  WKS-FIN-CURSOSD        PIC X(01) VALUE "N".
012400    88  FIN-CURSOSD            VALUE "S".
012500     05  WKS-FIN-EVALUAC        PIC X(01) VALUE "N".
012600    88  FIN-EVALUAC            VALUE "S".
012700     05  WKS-FIN-INSCRIP        PIC X(01) VALUE "N".
012800    88  FIN-INSCRIP            VALUE "S".
012900     05  WKS-FIN-NOTASAR        PIC X(01) VALUE "N".
013000    88  FIN-NOTASAR            VALUE "S".
013100     05  WKS-FIN-ASISTEN        PIC X(01) VALUE "N".
013200    88  FIN-ASISTEN            VALUE "S".
013300     05  FILLER                 PIC X(02) VALUE SPACES.
013400******************************************************************
013500*    T A B L A   D E   E S T U D I A N T E S (MEMORIA)
013600*    LLEVA TAMBIEN LOS ACUMULADORES DE LAS CONSULTAS 1 Y 9
013700******************************************************************
013800 01  WKS-TOPE-EST               PIC 9(03) COMP VALUE ZERO.
013900 01  WKS-TAB-ESTUDIANTES.
014000     05  WKS-FILA-EST OCCURS 1 TO 200 TIMES
014100                 DEPENDING ON WKS-TOPE-EST
014200                 ASCENDING KEY EST-TAB-ID
014300                 INDEXED BY IDX-EST.
014400    10  EST-TAB-ID             PIC 9(05).
014500    10  EST-TAB-NOMBRE         PIC X(31).
014600    10  EST-TAB-DEPARTAMENTO   PIC X(20).
014700    10  EST-TAB-CANT-CURSOS    PIC 9(03) COMP VALUE ZERO.
014800    10  EST-TAB-SUMA-NOTA      PIC S9(07)V9999 COMP-3
014900                                VALUE ZERO.
015000    10  EST-TAB-CANT-NOTAS     PIC 9(04) COMP VALUE ZERO.
015100    10  EST-TAB-SUMA-CUADRADO  PIC S9(09)V9999 COMP-3
015200                                VALUE ZERO.
015300    10  EST-TAB-NOTA-MIN       PIC 9(03)V99 VALUE 99.99.
015400    10  EST-TAB-NOTA-MAX       PIC 9(03)V99 VALUE ZERO.
015500    10  EST-TAB-PROMEDIO       PIC 9(03)V9999 VALUE ZERO.
015600    10  EST-TAB-SUMA-TEMPRANA  PIC S9(07)V9999 COMP-3
015700                                VALUE ZERO.
015800    10  EST-TAB-CANT-TEMPRANA  PIC 9(04) COMP VALUE ZERO.
015900    10  EST-TAB-SUMA-RECIENTE  PIC S9(07)V9999 COMP-3
016000                                VALUE ZERO.
016100    10  EST-TAB-CANT-RECIENTE  PIC 9(04) COMP VALUE ZERO.
016200    10  EST-TAB-PROM-TEMPRANO  PIC 9(03)V9999 VALUE ZERO.
016300    10  EST-TAB-PROM-RECIENTE  PIC 9(03)V9999 VALUE ZERO.
016400    10  EST-TAB-MEJORA         PIC S9(03)V9999 VALUE ZERO.
016500    10  EST-TAB-VISTO-DEPTO    PIC X(01) VALUE "N".
016600    10  EST-TAB-DESVEST        PIC 9(03)V9999 VALUE ZERO.
016700 01  WKS-FILA-EST-TMP.
016800     05  FILLER                 PIC 9(05).
016900     05  FILLER                 PIC X(31).
017000     05  FILLER                 PIC X(20).
017100     05  FILLER                 PIC 9(03) COMP.
017200     05  FILLER                 PIC S9(07)V9999 COMP-3.
017300     05  FILLER                 PIC 9(04) COMP.
017400     05  FILLER                 PIC S9(09)V9999 COMP-3.
017500     05  FILLER                 PIC 9(03)V99.
017600     05  FILLER                 PIC 9(03)V99.
017700     05  FILLER                 PIC 9(03)V9999.
017800     05  FILLER                 PIC S9(07)V9999 COMP-3.
017900     05  FILLER                 PIC 9(04) COMP.
018000     05  FILLER                 PIC S9(07)V9999 COMP-3.
018100     05  FILLER                 PIC 9(04) COMP.
018200     05  FILLER                 PIC 9(03)V9999.
018300     05  FILLER                 PIC 9(03)V9999.
018400     05  FILLER                 PIC S9(03)V9999.
018500     05  FILLER                 PIC X(01).
018600     05  FILLER                 PIC 9(03)V9999.
018700******************************************************************
018800*    T A B L A   D E   I M P R E S I O N   D E L   R E S U M E N
018900*    P O R   A L U M N O  (CONSULTA 1, COPIA ORDENABLE)
019000******************************************************************
019100 01  WKS-TOPE-RA                PIC 9(03) COMP VALUE ZERO.
019200 01  WKS-TAB-RA.
019300     05  WKS-FILA-RA OCCURS 1 TO 200 TIMES
019400                DEPENDING ON WKS-TOPE-RA
019500                INDEXED BY IDX-RA.
019600    10  RA-TAB-ID              PIC 9(05).
019700    10  RA-TAB-NOMBRE          PIC X(31).
019800    10  RA-TAB-CURSOS          PIC 9(03) COMP.
019900    10  RA-TAB-PROMEDIO        PIC 9(03)V9999.
020000    10  RA-TAB-MINIMO          PIC 9(03)V99.
020100    10  RA-TAB-MAXIMO          PIC 9(03)V99.
020200    10  RA-TAB-DESVEST         PIC 9(03)V9999.
020300 01  WKS-FILA-RA-TMP.
020400     05  FILLER                 PIC 9(05).
020500     05  FILLER                 PIC X(31).
020600     05  FILLER                 PIC 9(03) COMP.
020700     05  FILLER                 PIC 9(03)V9999.
020800     05  FILLER                 PIC 9(03)V99.
020900     05  FILLER                 PIC 9(03)V99.
021000     05  FILLER                 PIC 9(03)V9999.
021100******************************************************************
021200*    T A B L A   D E   C U R S O S (MEMORIA)
021300*    LLEVA TAMBIEN LOS ACUMULADORES DE LA CONSULTA 10
021400******************************************************************
021500 01  WKS-TOPE-CUR               PIC 9(03) COMP VALUE ZERO.
021600 01  WKS-TAB-CURSOS.
021700     05  WKS-FILA-CUR OCCURS 1 TO 50 TIMES
021800                 DEPENDING ON WKS-TOPE-CUR
021900                 ASCENDING KEY CUR-TAB-ID
022000                 INDEXED BY IDX-CUR.
022100    10  CUR-TAB-ID             PIC 9(05).
022200    10  CUR-TAB-CODIGO         PIC X(08).
022300    10  CUR-TAB-NOMBRE         PIC X(30).
022400    10  CUR-TAB-DEPARTAMENTO   PIC X(20).
022500    10  CUR-TAB-NIVEL          PIC X(12).
022600    10  CUR-TAB-INSCRITOS      PIC 9(04) COMP VALUE ZERO.
022700    10  CUR-TAB-CANT-NOTAS     PIC 9(04) COMP VALUE ZERO.
022800    10  CUR-TAB-CANT-APROB     PIC 9(04) COMP VALUE ZERO.
022900    10  CUR-TAB-SUMA-NOTA      PIC S9(07)V9999 COMP-3
023000                                VALUE ZERO.
023100    10  CUR-TAB-PROMEDIO       PIC 9(03)V9999 VALUE ZERO.
023200    10  CUR-TAB-CANT-GRADED    PIC 9(04) COMP VALUE ZERO.
023300    10  CUR-TAB-VISTO-EST OCCURS 200 TIMES PIC X(01)
023400                            VALUE "N".
023500******************************************************************
023600*    T A B L A   D E   E V A L U A C I O N E S (MEMORIA)
023700******************************************************************
023800 01  WKS-TOPE-EVA               PIC 9(03) COMP VALUE ZERO.
023900 01  WKS-TAB-EVALUACIONES.
024000     05  WKS-FILA-EVA OCCURS 1 TO 300 TIMES
024100                 DEPENDING ON WKS-TOPE-EVA
024200                 ASCENDING KEY EVA-TAB-ID
024300                 INDEXED BY IDX-EVA.
024400    10  EVA-TAB-ID             PIC 9(05).
024500    10  EVA-TAB-ID-CURSO       PIC 9(05).
024600    10  EVA-TAB-TIPO           PIC X(10).
024700    10  EVA-TAB-PESO           PIC V999.
024800******************************************************************
024900*    T A B L A   D E   I N S C R I P C I O N E S (MEMORIA)
025000******************************************************************
025100 01  WKS-TOPE-INS               PIC 9(03) COMP VALUE ZERO.
025200 01  WKS-TAB-INSCRIPCIONES.
025300     05  WKS-FILA-INS OCCURS 1 TO 500 TIMES
025400                 DEPENDING ON WKS-TOPE-INS
025500                 INDEXED BY IDX-INS.
025600    10  INS-TAB-ID-ESTUDIANTE  PIC 9(05).
025700    10  INS-TAB-ID-CURSO       PIC 9(05).
025800    10  INS-TAB-SEMESTRE       PIC X(12).
025900******************************************************************
026000*    T A B L A   P R O M E D I O   P O R   ( E S T,  C U R )
026100*    USADA POR LAS CONSULTAS 3 Y 6
026200******************************************************************
026300 01  WKS-TOPE-PR                PIC 9(03) COMP VALUE ZERO.
026400 01  WKS-TAB-PROMEDIOS.
026500     05  WKS-FILA-PR OCCURS 1 TO 500 TIMES
026600                 DEPENDING ON WKS-TOPE-PR
026700                 INDEXED BY IDX-PR.
026800    10  PR-TAB-ID-ESTUDIANTE   PIC 9(05).
026900    10  PR-TAB-ID-CURSO        PIC 9(05).
027000    10  PR-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3.
027100    10  PR-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
027200    10  PR-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
027300******************************************************************
027400*    T A B L A   F I J A   D E   N I V E L   D E   D I F I C U L
027500*    USADA POR LA CONSULTA 2
027600******************************************************************
027700 01  WKS-TAB-DIFICULTAD.
027800     05  WKS-FILA-DF OCCURS 3 TIMES INDEXED BY IDX-DF.
027900    10  DF-TAB-NOMBRE          PIC X(12).
028000    10  DF-TAB-CURSOS          PIC 9(03) COMP VALUE ZERO.
028100    10  DF-TAB-INSCRITOS       PIC 9(04) COMP VALUE ZERO.
028200    10  DF-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3
028300                                VALUE ZERO.
028400    10  DF-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
028500    10  DF-TAB-NOTA-MIN        PIC 9(03)V99 VALUE 99.99.
028600    10  DF-TAB-NOTA-MAX        PIC 9(03)V99 VALUE ZERO.
028700    10  DF-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
028800 01  WKS-FILA-DF-TMP.
028900     05  FILLER                 PIC X(12).
029000     05  FILLER                 PIC 9(03) COMP.
029100     05  FILLER                 PIC 9(04) COMP.
029200     05  FILLER                 PIC S9(07)V9999 COMP-3.
029300     05  FILLER                 PIC 9(04) COMP.
029400     05  FILLER                 PIC 9(03)V99.
029500     05  FILLER                 PIC 9(03)V99.
029600     05  FILLER                 PIC 9(03)V9999.
029700******************************************************************
029800*    T A B L A   T I P O   D E   E V A L U A C I O N  x  C U R S O
029900*    USADA POR LA CONSULTA 4
030000******************************************************************
030100 01  WKS-TOPE-TC                PIC 9(03) COMP VALUE ZERO.
030200 01  WKS-TAB-TIPOCURSO.
030300     05  WKS-FILA-TC OCCURS 1 TO 300 TIMES
030400                DEPENDING ON WKS-TOPE-TC
030500                INDEXED BY IDX-TC.
030600    10  TC-TAB-TIPO            PIC X(10).
030700    10  TC-TAB-ID-CURSO        PIC 9(05).
030800    10  TC-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3
030900                                VALUE ZERO.
031000    10  TC-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
031100    10  TC-TAB-SUMA-PESO       PIC S9(05)V999 COMP-3
031200                                VALUE ZERO.
031300    10  TC-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
031400    10  TC-TAB-PESO-PROM       PIC 9(03)V9 VALUE ZERO.
031500 01  WKS-FILA-TC-TMP.
031600     05  FILLER                 PIC X(10).
031700     05  FILLER                 PIC 9(05).
031800     05  FILLER                 PIC S9(07)V9999 COMP-3.
031900     05  FILLER                 PIC 9(04) COMP.
032000     05  FILLER                 PIC S9(05)V999 COMP-3.
032100     05  FILLER                 PIC 9(03)V9999.
032200     05  FILLER                 PIC 9(03)V9.
032300******************************************************************
032400*    T A B L A   D E   S E M E S T R E
032500*    USADA POR LA CONSULTA 5
032600******************************************************************
032700 01  WKS-TOPE-SM                PIC 9(03) COMP VALUE ZERO.
032800 01  WKS-TAB-SEMESTRE.
032900     05  WKS-FILA-SM OCCURS 1 TO 20 TIMES
033000                DEPENDING ON WKS-TOPE-SM
033100                INDEXED BY IDX-SM.
033200    10  SM-TAB-SEMESTRE        PIC X(12).
033300    10  SM-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3
033400                                VALUE ZERO.
033500    10  SM-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
033600    10  SM-TAB-CANT-A          PIC 9(04) COMP VALUE ZERO.
033700    10  SM-TAB-CANT-B          PIC 9(04) COMP VALUE ZERO.
033800    10  SM-TAB-CANT-C          PIC 9(04) COMP VALUE ZERO.
033900    10  SM-TAB-CANT-BAJOC      PIC 9(04) COMP VALUE ZERO.
034000    10  SM-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
034100    10  SM-TAB-CANT-ESTUD      PIC 9(04) COMP VALUE ZERO.
034200    10  SM-TAB-CANT-CURSOS     PIC 9(04) COMP VALUE ZERO.
034300    10  SM-TAB-VISTO-EST OCCURS 200 TIMES PIC X(01)
034400                            VALUE "N".
034500    10  SM-TAB-VISTO-CUR OCCURS 50 TIMES PIC X(01)
034600                            VALUE "N".
034700 01  WKS-FILA-SM-TMP.
034800     05  FILLER                 PIC X(12).
034900     05  FILLER                 PIC S9(07)V9999 COMP-3.
035000     05  FILLER                 PIC 9(04) COMP.
035100     05  FILLER                 PIC 9(04) COMP.
035200     05  FILLER                 PIC 9(04) COMP.
035300     05  FILLER                 PIC 9(04) COMP.
035400     05  FILLER                 PIC 9(04) COMP.
035500     05  FILLER                 PIC 9(03)V9999.
035600     05  FILLER                 PIC 9(04) COMP.
035700     05  FILLER                 PIC 9(04) COMP.
035800     05  FILLER                 PIC X(01) OCCURS 200 TIMES.
035900     05  FILLER                 PIC X(01) OCCURS 50 TIMES.
036000******************************************************************
036100*    T A B L A   D E   I M P A C T O   D E   A S I S T E N C I A
036200*    (IMPRESION DE LA CONSULTA 6, ORDENADA POR TASA)
036300******************************************************************
036400 01  WKS-TOPE-AT                PIC 9(03) COMP VALUE ZERO.
036500 01  WKS-TAB-IMPACTO.
036600     05  WKS-FILA-AT OCCURS 1 TO 500 TIMES
036700                DEPENDING ON WKS-TOPE-AT
036800                INDEXED BY IDX-AT.
036900    10  AT-TAB-ID-ESTUDIANTE   PIC 9(05).
037000    10  AT-TAB-ID-CURSO        PIC 9(05).
037100    10  AT-TAB-NOMBRE          PIC X(31).
037200    10  AT-TAB-NOMBRE-CURSO    PIC X(30).
037300    10  AT-TAB-TOTAL           PIC 9(04) COMP.
037400    10  AT-TAB-PRESENTES       PIC 9(04) COMP.
037500    10  AT-TAB-TASA            PIC 9(03)V9 VALUE ZERO.
037600    10  AT-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
037700 01  WKS-FILA-AT-TMP.
037800     05  FILLER                 PIC 9(05).
037900     05  FILLER                 PIC 9(05).
038000     05  FILLER                 PIC X(31).
038100     05  FILLER                 PIC X(30).
038200     05  FILLER                 PIC 9(04) COMP.
038300     05  FILLER                 PIC 9(04) COMP.
038400     05  FILLER                 PIC 9(03)V9.
038500     05  FILLER                 PIC 9(03)V9999.
038600******************************************************************
038700*    T A B L A   F I J A   D E   D E P A R T A M E N T O
038800*    EXTENDIDA (CONSULTA 7)
038900******************************************************************
039000 01  WKS-TAB-DEPTO-EXT.
039100     05  WKS-FILA-DX OCCURS 5 TIMES INDEXED BY IDX-DX.
039200    10  DX-TAB-NOMBRE          PIC X(20).
039300    10  DX-TAB-CANT-ESTUD      PIC 9(04) COMP VALUE ZERO.
039400    10  DX-TAB-CANT-CURSOS     PIC 9(04) COMP VALUE ZERO.
039500    10  DX-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3
039600                                VALUE ZERO.
039700    10  DX-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
039800    10  DX-TAB-CANT-ALTO       PIC 9(04) COMP VALUE ZERO.
039900    10  DX-TAB-CANT-RIESGO     PIC 9(04) COMP VALUE ZERO.
040000    10  DX-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
040100    10  DX-TAB-SUMA-PRESENTES  PIC 9(05) COMP VALUE ZERO.
040200    10  DX-TAB-SUMA-TOTAL-AS   PIC 9(05) COMP VALUE ZERO.
040300    10  DX-TAB-ASIST-PROM      PIC 9(03)V9 VALUE ZERO.
040400    10  DX-TAB-VISTO-CUR OCCURS 50 TIMES PIC X(01)
040500                            VALUE "N".
040600******************************************************************
040700*    T A B L A   D E   T E N D E N C I A   R E C I E N T E
040800*    (ULTIMOS 30 DIAS DESDE LA FECHA DE CORRIDA) - CONSULTA 8
040900******************************************************************
041000 01  WKS-TOPE-RC                PIC 9(03) COMP VALUE ZERO.
041100 01  WKS-TAB-RECIENTE.
041200     05  WKS-FILA-RC OCCURS 1 TO 31 TIMES
041300                DEPENDING ON WKS-TOPE-RC
041400                INDEXED BY IDX-RC.
041500    10  RC-TAB-FECHA           PIC 9(08).
041600    10  RC-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3
041700                                VALUE ZERO.
041800    10  RC-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
041900    10  RC-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
042000    10  RC-TAB-CANT-EXCEL      PIC 9(04) COMP VALUE ZERO.
042100    10  RC-TAB-CANT-SATIS      PIC 9(04) COMP VALUE ZERO.
042200    10  RC-TAB-CANT-MEJORA     PIC 9(04) COMP VALUE ZERO.
042300    10  RC-TOPE-VISTOS         PIC 9(03) COMP VALUE ZERO.
042400    10  RC-TAB-VISTOS OCCURS 1 TO 100 TIMES
042500                      DEPENDING ON RC-TOPE-VISTOS
042600                      INDEXED BY IDX-RV
042700                      PIC 9(05).
042800 01  WKS-SWAP-RC-FECHA          PIC 9(08).
042900 01  WKS-SWAP-RC-SUMA-NOTA      PIC S9(07)V9999 COMP-3.
043000 01  WKS-SWAP-RC-CANT-NOTAS     PIC 9(04) COMP.
043100 01  WKS-SWAP-RC-PROMEDIO       PIC 9(03)V9999.
043200 01  WKS-SWAP-RC-EXCEL          PIC 9(04) COMP.
043300 01  WKS-SWAP-RC-SATIS          PIC 9(04) COMP.
043400 01  WKS-SWAP-RC-MEJORA         PIC 9(04) COMP.
043500 01  WKS-SWAP-RC-VISTOS         PIC 9(03) COMP.
043600******************************************************************
043700*    T A B L A   D E   R A N G O   P O R   C U R S O (TEMPORAL)
043800*    USADA DENTRO DEL CICLO DE LA CONSULTA 3, UN CURSO A LA VEZ
043900******************************************************************
044000 01  WKS-TOPE-RK                PIC 9(03) COMP VALUE ZERO.
044100 01  WKS-TAB-RANGO.
044200     05  WKS-FILA-RK OCCURS 1 TO 200 TIMES
044300                DEPENDING ON WKS-TOPE-RK
044400                INDEXED BY IDX-RK.
044500    10  RK-TAB-ID-ESTUDIANTE   PIC 9(05).
044600    10  RK-TAB-NOMBRE          PIC X(31).
044700    10  RK-TAB-PROMEDIO        PIC 9(03)V9999.
044800    10  RK-TAB-RANGO           PIC 9(03) COMP VALUE ZERO.
044900 01  WKS-FILA-RK-TMP.
045000     05  FILLER                 PIC 9(05).
045100     05  FILLER                 PIC X(31).
045200     05  FILLER                 PIC 9(03)V9999.
045300     05  FILLER                 PIC 9(03) COMP.
045400******************************************************************
045500*    T A B L A   D E   P R O G R E S O   D E L   A L U M N O
045600*    (IMPRESION DE LA CONSULTA 9, ORDENADA POR MEJORA)
045700******************************************************************
045800 01  WKS-TOPE-PG                PIC 9(03) COMP VALUE ZERO.
045900 01  WKS-TAB-PROGRESO.
046000     05  WKS-FILA-PG OCCURS 1 TO 200 TIMES
046100                DEPENDING ON WKS-TOPE-PG
046200                INDEXED BY IDX-PG.
046300    10  PG-TAB-ID              PIC 9(05).
046400    10  PG-TAB-NOMBRE          PIC X(31).
046500    10  PG-TAB-TEMPRANO        PIC 9(03)V9999.
046600    10  PG-TAB-RECIENTE        PIC 9(03)V9999.
046700    10  PG-TAB-MEJORA          PIC S9(03)V9999.
046800    10  PG-TAB-ETIQUETA        PIC X(10).
046900 01  WKS-FILA-PG-TMP.
047000     05  FILLER                 PIC 9(05).
047100     05  FILLER                 PIC X(31).
047200     05  FILLER                 PIC 9(03)V9999.
047300     05  FILLER                 PIC 9(03)V9999.
047400     05  FILLER                 PIC S9(03)V9999.
047500     05  FILLER                 PIC X(10).
047600******************************************************************
047700*    T A B L A   D E   F I N A L I Z A C I O N / A P R O B A C I O N
047800*    (IMPRESION DE LA CONSULTA 10, ORDENADA POR TASA)
047900******************************************************************
048000 01  WKS-TOPE-CC                PIC 9(03) COMP VALUE ZERO.
048100 01  WKS-TAB-FINALIZACION.
048200     05  WKS-FILA-CC OCCURS 1 TO 50 TIMES
048300                DEPENDING ON WKS-TOPE-CC
048400                INDEXED BY IDX-CC.
048500    10  CC-TAB-CODIGO          PIC X(08).
048600    10  CC-TAB-NOMBRE          PIC X(30).
048700    10  CC-TAB-INSCRITOS       PIC 9(04) COMP.
048800    10  CC-TAB-GRADED          PIC 9(04) COMP.
048900    10  CC-TAB-TASA-FIN        PIC 9(03)V9 VALUE ZERO.
049000    10  CC-TAB-PROMEDIO        PIC 9(03)V9999.
049100    10  CC-TAB-TASA-APROB      PIC 9(03)V9 VALUE ZERO.
049200 01  WKS-FILA-CC-TMP.
049300     05  FILLER                 PIC X(08).
049400     05  FILLER                 PIC X(30).
049500     05  FILLER                 PIC 9(04) COMP.
049600     05  FILLER                 PIC 9(04) COMP.
049700     05  FILLER                 PIC 9(03)V9.
049800     05  FILLER                 PIC 9(03)V9999.
049900     05  FILLER                 PIC 9(03)V9.
050000******************************************************************
050100*    F E C H A   D E   C O R R I D A   ( P A R A M E T R O )
050200******************************************************************
050300 01  WKS-FECHA-CORRIDA          PIC 9(08) VALUE ZERO.
050400 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
050500     05  WKS-FC-AAAA            PIC 9(04).
050600     05  WKS-FC-MM              PIC 9(02).
050700     05  WKS-FC-DD              PIC 9(02).
050800******************************************************************
050900*    R U T I N A   D E   C O R T E   D E   3 0   D I A S
051000*    RESTA 30 DIAS CALENDARIO A LA FECHA DE CORRIDA PARA          *
051100*    OBTENER LA FECHA DE CORTE (VER PARRAFO 190). LAS DEMAS       *
051200*    COMPARACIONES SE HACEN EN FORMATO AAAAMMDD, QUE ORDENA       *
051300*    CRONOLOGICAMENTE SIN NECESIDAD DE CONVERTIRLO.               *
051400******************************************************************
051500 01  WKS-FECHA-CORTE            PIC 9(08) VALUE ZERO.
051600 01  WKS-FECHA-CORTE-R REDEFINES WKS-FECHA-CORTE.
051700     05  WKS-FCT-AAAA           PIC 9(04).
051800     05  WKS-FCT-MM             PIC 9(02).
051900     05  WKS-FCT-DD             PIC 9(02).
052000 01  WKS-AAAA-TRABAJO           PIC S9(06) COMP VALUE ZERO.
052100 01  WKS-MM-TRABAJO             PIC S9(04) COMP VALUE ZERO.
052200 01  WKS-DD-TRABAJO             PIC S9(04) COMP VALUE ZERO.
052300 01  WKS-RESIDUO-4              PIC S9(04) COMP VALUE ZERO.
052400 01  WKS-RESIDUO-100            PIC S9(04) COMP VALUE ZERO.
052500 01  WKS-RESIDUO-400            PIC S9(04) COMP VALUE ZERO.
052600 01  WKS-DIAS-DEL-MES           PIC 9(02) VALUE ZERO.
052700 01  WKS-TAB-DIAS-MES-VALORES.
052800     05  FILLER                 PIC 9(02) VALUE 31.
052900     05  FILLER                 PIC 9(02) VALUE 28.
053000     05  FILLER                 PIC 9(02) VALUE 31.
053100     05  FILLER                 PIC 9(02) VALUE 30.
053200     05  FILLER                 PIC 9(02) VALUE 31.
053300     05  FILLER                 PIC 9(02) VALUE 30.
053400     05  FILLER                 PIC 9(02) VALUE 31.
053500     05  FILLER                 PIC 9(02) VALUE 31.
053600     05  FILLER                 PIC 9(02) VALUE 30.
053700     05  FILLER                 PIC 9(02) VALUE 31.
053800     05  FILLER                 PIC 9(02) VALUE 30.
053900     05  FILLER                 PIC 9(02) VALUE 31.
054000 01  WKS-TAB-DIAS-MES REDEFINES WKS-TAB-DIAS-MES-VALORES.
054100     05  DM-TAB-DIAS OCCURS 12 TIMES PIC 9(02).
054200******************************************************************
054300*    V A R I A B L E S   D E   T R A B A J O   A U X I L I A R E S
054400******************************************************************
054500 77  WKS-I                          PIC 9(04) COMP VALUE ZERO.
054600 77  WKS-J                          PIC 9(04) COMP VALUE ZERO.
054700 77  WKS-CONT                       PIC 9(04) COMP VALUE ZERO.
054800 77  WKS-CONT-RAIZ                  PIC 9(02) COMP VALUE ZERO.
054900*
055000 01  WKS-VARIABLES-TRABAJO.
055100     05  WKS-ENCONTRADO             PIC X(01) VALUE "N".
055200    88  SI-ENCONTRADO              VALUE "S".
055300     05  WKS-SE-INTERCAMBIO         PIC X(01) VALUE "N".
055400    88  HUBO-INTERCAMBIO           VALUE "S".
055500     05  WKS-LLAVE-EST              PIC 9(05) VALUE ZERO.
055600     05  WKS-LLAVE-CUR              PIC 9(05) VALUE ZERO.
055700     05  WKS-LLAVE-TIPO             PIC X(10) VALUE SPACES.
055800     05  WKS-LLAVE-SEM              PIC X(12) VALUE SPACES.
055900     05  WKS-POS-EST                PIC 9(04) COMP VALUE ZERO.
056000     05  WKS-POS-CUR                PIC 9(04) COMP VALUE ZERO.
056100     05  WKS-N                      PIC 9(04) COMP VALUE ZERO.
056200     05  WKS-VAR                    PIC S9(09)V9999 VALUE ZERO.
056300     05  WKS-DESV                   PIC 9(05)V9999 VALUE ZERO.
056400     05  WKS-APROX                  PIC S9(09)V9999 VALUE ZERO.
056500     05  WKS-RANGO-ACTUAL           PIC 9(03) COMP VALUE ZERO.
056600     05  WKS-RANGO-VISTO            PIC 9(03) COMP VALUE ZERO.
056700     05  WKS-TEMP-IDX               PIC 9(01) COMP VALUE ZERO.
056800     05  WKS-ORDEN-DF-IDX OCCURS 3 TIMES PIC 9(01) COMP.
056900     05  WKS-ORDEN-DX-IDX OCCURS 5 TIMES PIC 9(01) COMP.
057000******************************************************************
057100*    E D I C I O N   D E   C A M P O S   N U M E R I C O S
057200******************************************************************
057300 01  WKS-ED-SCORE               PIC ZZ9.99.
057400 01  WKS-ED-CONT-3              PIC ZZ9.
057500 01  WKS-ED-CONT-4              PIC ZZZ9.
057600 01  WKS-ED-PCT-1               PIC ZZ9.9.
057700 01  WKS-ED-MEJORA              PIC -999.99.
057800 01  WKS-ED-RANGO               PIC Z9.
057900*
058000 PROCEDURE DIVISION.
058100*    ------------- CONTROL PRINCIPAL DEL PROGRAMA ---------------
058200 000-MAIN SECTION.
058300     PERFORM 100-INICIO                   THRU 100-INICIO-E
058400     PERFORM 200-CARGA-ESTUDIANTES   THRU 200-CARGA-ESTUDIANTES-E
058500         UNTIL FIN-ESTUDIA
058600     PERFORM 210-CARGA-CURSOS        THRU 210-CARGA-CURSOS-E
058700         UNTIL FIN-CURSOSD
058800     PERFORM 220-CARGA-EVALUACIONES  THRU 220-CARGA-EVALUACIONES-E
058900         UNTIL FIN-EVALUAC
059000     PERFORM 230-CARGA-INSCRIPCIONES THRU 230-CARGA-INSCRIPCIONES-E
059100         UNTIL FIN-INSCRIP
059200     PERFORM 240-CARGA-NOTAS-Y-ACUMULA
059300         THRU 240-CARGA-NOTAS-Y-ACUMULA-E
059400         UNTIL FIN-NOTASAR
059500     PERFORM 250-CARGA-ASISTEN-Y-ACUMULA
059600         THRU 250-CARGA-ASISTEN-Y-ACUMULA-E
059700         UNTIL FIN-ASISTEN
059800     PERFORM 500-PREPARA-DERIVADOS        THRU 500-PREPARA-DERIVADOS-E
059900     PERFORM 510-CONSULTA-RESUMEN-ALUMNO
060000         THRU 510-CONSULTA-RESUMEN-ALUMNO-E
060100     PERFORM 520-CONSULTA-DIFICULTAD      THRU 520-CONSULTA-DIFICULTAD-E
060200     PERFORM 530-CONSULTA-TOP3-CURSO      THRU 530-CONSULTA-TOP3-CURSO-E
060300     PERFORM 540-CONSULTA-TIPO-CURSO      THRU 540-CONSULTA-TIPO-CURSO-E
060400     PERFORM 550-CONSULTA-TENDENCIA-SEMESTRE
060500         THRU 550-CONSULTA-TENDENCIA-SEMESTRE-E
060600     PERFORM 560-CONSULTA-IMPACTO-ASISTENCIA
060700         THRU 560-CONSULTA-IMPACTO-ASISTENCIA-E
060800     PERFORM 570-CONSULTA-DEPARTAMENTO-EXT
060900         THRU 570-CONSULTA-DEPARTAMENTO-EXT-E
061000     PERFORM 580-CONSULTA-TENDENCIA-RECIENTE
061100         THRU 580-CONSULTA-TENDENCIA-RECIENTE-E
061200     PERFORM 590-CONSULTA-PROGRESO-ALUMNO
061300         THRU 590-CONSULTA-PROGRESO-ALUMNO-E
061400     PERFORM 595-CONSULTA-TASA-FINALIZACION
061500         THRU 595-CONSULTA-TASA-FINALIZACION-E
061600     PERFORM 990-CIERRA-ARCHIVOS          THRU 990-CIERRA-ARCHIVOS-E
061700     STOP RUN.
061800 000-MAIN-E. EXIT.
061900*    ----------- APERTURA DE ARCHIVOS Y PARAMETROS ---------------
062000 100-INICIO SECTION.
062100     OPEN INPUT  ESTUDIA CURSOSD INSCRIP EVALUAC NOTASAR ASISTEN
062200     OPEN OUTPUT REPCON
062300     IF FS-ESTUDIA NOT = "00" OR FS-CURSOSD NOT = "00"
062400   OR FS-INSCRIP NOT = "00" OR FS-EVALUAC NOT = "00"
062500   OR FS-NOTASAR NOT = "00" OR FS-ASISTEN NOT = "00"
062600   DISPLAY "EDU34031 - ERROR EN APERTURA DE ARCHIVOS"
062700   PERFORM 990-CIERRA-ARCHIVOS
062800   STOP RUN
062900     END-IF
063000     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
063100     PERFORM 150-INICIALIZA-TABLAS
063200     PERFORM 190-RESTA-30-DIAS.
063300 100-INICIO-E. EXIT.
063400*    --------- INICIALIZACION DE TABLAS FIJAS EN MEMORIA ---------
063500 150-INICIALIZA-TABLAS SECTION.
063600     MOVE "Beginner    " TO DF-TAB-NOMBRE(1)
063700     MOVE "Intermediate" TO DF-TAB-NOMBRE(2)
063800     MOVE "Advanced    " TO DF-TAB-NOMBRE(3)
063900     MOVE "Computer Science    " TO DX-TAB-NOMBRE(1)
064000     MOVE "Mathematics         " TO DX-TAB-NOMBRE(2)
064100     MOVE "Physics             " TO DX-TAB-NOMBRE(3)
064200     MOVE "Engineering         " TO DX-TAB-NOMBRE(4)
064300     MOVE "Business            " TO DX-TAB-NOMBRE(5).
064400 150-INICIALIZA-TABLAS-E. EXIT.
064500*    ----- CALCULA LA FECHA DE CORTE: CORRIDA MENOS 30 DIAS ------
064600 190-RESTA-30-DIAS SECTION.
064700     MOVE WKS-FC-AAAA TO WKS-AAAA-TRABAJO
064800     MOVE WKS-FC-MM   TO WKS-MM-TRABAJO
064900     COMPUTE WKS-DD-TRABAJO = WKS-FC-DD - 30
065000     PERFORM 195-AJUSTA-UN-MES
065100   UNTIL WKS-DD-TRABAJO > 0
065200     MOVE WKS-AAAA-TRABAJO TO WKS-FCT-AAAA
065300     MOVE WKS-MM-TRABAJO   TO WKS-FCT-MM
065400     MOVE WKS-DD-TRABAJO   TO WKS-FCT-DD.
065500 190-RESTA-30-DIAS-E. EXIT.
065600*    ---- RETROCEDE UN MES Y SUMA SUS DIAS (USADO DESDE 190) -----
065700 195-AJUSTA-UN-MES SECTION.
065800     SUBTRACT 1 FROM WKS-MM-TRABAJO
065900     IF WKS-MM-TRABAJO = 0
066000   MOVE 12 TO WKS-MM-TRABAJO
066100   SUBTRACT 1 FROM WKS-AAAA-TRABAJO
066200     END-IF
066300     MOVE DM-TAB-DIAS(WKS-MM-TRABAJO) TO WKS-DIAS-DEL-MES
066400     IF WKS-MM-TRABAJO = 2
066500   DIVIDE WKS-AAAA-TRABAJO BY 4
066600      GIVING WKS-RESIDUO-4 REMAINDER WKS-RESIDUO-4
066700   DIVIDE WKS-AAAA-TRABAJO BY 100
066800      GIVING WKS-RESIDUO-100 REMAINDER WKS-RESIDUO-100
066900   DIVIDE WKS-AAAA-TRABAJO BY 400
067000      GIVING WKS-RESIDUO-400 REMAINDER WKS-RESIDUO-400
067100   IF WKS-RESIDUO-4 = 0
067200      AND (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
067300      MOVE 29 TO WKS-DIAS-DEL-MES
067400   END-IF
067500     END-IF
067600     ADD WKS-DIAS-DEL-MES TO WKS-DD-TRABAJO.
067700 195-AJUSTA-UN-MES-E. EXIT.
067800*    -------------- CARGA DE ESTUDIANTES EN MEMORIA ---------------
067900 200-CARGA-ESTUDIANTES SECTION.
068000     READ ESTUDIA
068100         AT END MOVE "S" TO WKS-FIN-ESTUDIA
068200                GO TO 200-CARGA-ESTUDIANTES-E
068300     END-READ
068400     ADD 1 TO WKS-TOPE-EST
068500     MOVE EST-ID-ESTUDIANTE TO EST-TAB-ID(WKS-TOPE-EST)
068600     STRING EST-PRIMER-NOMBRE DELIMITED BY SIZE
068700            " "               DELIMITED BY SIZE
068800            EST-APELLIDO      DELIMITED BY SIZE
068900            INTO EST-TAB-NOMBRE(WKS-TOPE-EST)
069000     END-STRING
069100     MOVE EST-DEPARTAMENTO TO
069200                         EST-TAB-DEPARTAMENTO(WKS-TOPE-EST).
069300 200-CARGA-ESTUDIANTES-E. EXIT.
069400*    ---------------- CARGA DE CURSOS EN MEMORIA ------------------
069500 210-CARGA-CURSOS SECTION.
069600     READ CURSOSD
069700         AT END MOVE "S" TO WKS-FIN-CURSOSD
069800                GO TO 210-CARGA-CURSOS-E
069900     END-READ
070000     ADD 1 TO WKS-TOPE-CUR
070100     MOVE CUR-ID-CURSO     TO CUR-TAB-ID(WKS-TOPE-CUR)
070200     MOVE CUR-CODIGO-CURSO TO CUR-TAB-CODIGO(WKS-TOPE-CUR)
070300     MOVE CUR-NOMBRE-CURSO TO CUR-TAB-NOMBRE(WKS-TOPE-CUR)
070400     MOVE CUR-DEPARTAMENTO TO
070500                          CUR-TAB-DEPARTAMENTO(WKS-TOPE-CUR)
070600     MOVE CUR-NIVEL-DIFICULTAD TO
070700                               CUR-TAB-NIVEL(WKS-TOPE-CUR).
070800 210-CARGA-CURSOS-E. EXIT.
070900*    -------------- CARGA DE EVALUACIONES EN MEMORIA --------------
071000 220-CARGA-EVALUACIONES SECTION.
071100     READ EVALUAC
071200         AT END MOVE "S" TO WKS-FIN-EVALUAC
071300                GO TO 220-CARGA-EVALUACIONES-E
071400     END-READ
071500     ADD 1 TO WKS-TOPE-EVA
071600     MOVE EVA-ID-EVALUACION TO EVA-TAB-ID(WKS-TOPE-EVA)
071700     MOVE EVA-ID-CURSO      TO
071800                           EVA-TAB-ID-CURSO(WKS-TOPE-EVA)
071900     MOVE EVA-TIPO-EVALUACION TO
072000                           EVA-TAB-TIPO(WKS-TOPE-EVA)
072100     MOVE EVA-PESO-PORCENTUAL TO
072200                           EVA-TAB-PESO(WKS-TOPE-EVA).
072300 220-CARGA-EVALUACIONES-E. EXIT.
072400*    ------------- CARGA DE INSCRIPCIONES EN MEMORIA ---------------
072500 230-CARGA-INSCRIPCIONES SECTION.
072600     READ INSCRIP
072700         AT END MOVE "S" TO WKS-FIN-INSCRIP
072800                GO TO 230-CARGA-INSCRIPCIONES-E
072900     END-READ
073000     ADD 1 TO WKS-TOPE-INS
073100     MOVE INS-ID-ESTUDIANTE TO
073200                        INS-TAB-ID-ESTUDIANTE(WKS-TOPE-INS)
073300     MOVE INS-ID-CURSO      TO
073400                        INS-TAB-ID-CURSO(WKS-TOPE-INS)
073500     MOVE INS-SEMESTRE      TO
073600                        INS-TAB-SEMESTRE(WKS-TOPE-INS).
073700 230-CARGA-INSCRIPCIONES-E. EXIT.
073800*    ----- ACUMULADO DE NOTAS (PASADA UNICA) PARA LAS DIEZ --------
073900*    CONSULTAS QUE DEPENDEN DE CALIFICACIONES: RESUMEN POR ALUMNO,
074000*    TOP-3 POR CURSO, TIPO DE EVALUACION POR CURSO, TENDENCIA POR
074100*    SEMESTRE, DEPARTAMENTO EXTENDIDO, TENDENCIA RECIENTE Y
074200*    PROGRESO DEL ALUMNO. SE BUSCA LA EVALUACION Y EL CURSO POR
074300*    BUSQUEDA BINARIA Y SE ACTUALIZAN TODAS LAS TABLAS DE UNA VEZ.
074400 240-CARGA-NOTAS-Y-ACUMULA SECTION.
074500     READ NOTASAR
074600         AT END MOVE "S" TO WKS-FIN-NOTASAR
074700                GO TO 240-CARGA-NOTAS-Y-ACUMULA-E
074800     END-READ
074900     PERFORM 242-BUSCA-EVALUACION
075000     IF SI-ENCONTRADO
075100        PERFORM 243-BUSCA-CURSO
075200        IF SI-ENCONTRADO
075300           PERFORM 245-ACUMULA-PROMEDIO-Y-CURSO
075400           PERFORM 370-ACUMULA-DIFICULTAD
075500           PERFORM 244-BUSCA-ESTUDIANTE
075600           IF SI-ENCONTRADO
075700              PERFORM 260-ACUMULA-ESTUDIANTE
075800              PERFORM 330-ACUMULA-DEPARTAMENTO-EXT
075900           END-IF
076000           PERFORM 340-ACUMULA-TIPOCURSO
076100           PERFORM 350-ACUMULA-SEMESTRE
076200           PERFORM 360-ACUMULA-RECIENTE
076300        END-IF
076400     END-IF.
076500 240-CARGA-NOTAS-Y-ACUMULA-E. EXIT.
076600*    LOCALIZA LA EVALUACION (TABLA ORDENADA, BUSQUEDA BINARIA)
076700 242-BUSCA-EVALUACION SECTION.
076800     MOVE "N" TO WKS-ENCONTRADO
076900     SET IDX-EVA TO 1
077000     SEARCH ALL WKS-FILA-EVA
077100    AT END
077200       MOVE "N" TO WKS-ENCONTRADO
077300    WHEN EVA-TAB-ID(IDX-EVA) = NOT-ID-EVALUACION
077400       MOVE "S" TO WKS-ENCONTRADO
077500     END-SEARCH.
077600 242-BUSCA-EVALUACION-E. EXIT.
077700*    LOCALIZA EL CURSO DE LA EVALUACION (BUSQUEDA BINARIA)
077800 243-BUSCA-CURSO SECTION.
077900     MOVE "N" TO WKS-ENCONTRADO
078000     SET IDX-CUR TO 1
078100     SEARCH ALL WKS-FILA-CUR
078200    AT END
078300       MOVE "N" TO WKS-ENCONTRADO
078400    WHEN CUR-TAB-ID(IDX-CUR) = EVA-TAB-ID-CURSO(IDX-EVA)
078500       MOVE "S" TO WKS-ENCONTRADO
078600     END-SEARCH.
078700 243-BUSCA-CURSO-E. EXIT.
078800*    LOCALIZA EL ESTUDIANTE DE LA NOTA (BUSQUEDA BINARIA)
078900 244-BUSCA-ESTUDIANTE SECTION.
079000     MOVE "N" TO WKS-ENCONTRADO
079100     SET IDX-EST TO 1
079200     SEARCH ALL WKS-FILA-EST
079300    AT END
079400       MOVE "N" TO WKS-ENCONTRADO
079500    WHEN EST-TAB-ID(IDX-EST) = NOT-ID-ESTUDIANTE
079600       MOVE "S" TO WKS-ENCONTRADO
079700     END-SEARCH.
079800 244-BUSCA-ESTUDIANTE-E. EXIT.
079900*    LOCALIZA O CREA LA FILA DE PROMEDIO (ESTUDIANTE,CURSO) Y
080000*    ACUMULA ALLI Y EN LA FILA DEL CURSO (IDX-CUR YA POSICIONADO)
080100 245-ACUMULA-PROMEDIO-Y-CURSO SECTION.
080200     MOVE "N" TO WKS-ENCONTRADO
080300     IF WKS-TOPE-PR > 0
080400         PERFORM 203-CICLO55-CURSO VARYING IDX-PR FROM 1 BY 1
080500                 UNTIL IDX-PR > WKS-TOPE-PR OR SI-ENCONTRADO
080600     END-IF
080700     IF NOT SI-ENCONTRADO
080800   ADD 1 TO WKS-TOPE-PR
080900   SET IDX-PR TO WKS-TOPE-PR
081000   MOVE NOT-ID-ESTUDIANTE TO PR-TAB-ID-ESTUDIANTE(IDX-PR)
081100   MOVE EVA-TAB-ID-CURSO(IDX-EVA) TO PR-TAB-ID-CURSO(IDX-PR)
081200   MOVE ZERO TO PR-TAB-SUMA-NOTA(IDX-PR)
081300                PR-TAB-CANT-NOTAS(IDX-PR)
081400     END-IF
081500     ADD NOT-CALIFICACION TO PR-TAB-SUMA-NOTA(IDX-PR)
081600     ADD 1               TO PR-TAB-CANT-NOTAS(IDX-PR)
081700     ADD NOT-CALIFICACION TO CUR-TAB-SUMA-NOTA(IDX-CUR)
081800     ADD 1               TO CUR-TAB-CANT-NOTAS(IDX-CUR)
081900     IF NOT-CALIFICACION >= 70
082000   ADD 1 TO CUR-TAB-CANT-APROB(IDX-CUR)
082100     END-IF.
082200 245-ACUMULA-PROMEDIO-Y-CURSO-E. EXIT.
082300*    ACUMULA EL RESUMEN DEL ALUMNO (CONSULTA 1) Y EL TEMPRANO /
082400*    RECIENTE POR FECHA DE CORTE (CONSULTA 9). IDX-EST YA FUE
082500*    POSICIONADO POR 244-BUSCA-ESTUDIANTE.
082600 260-ACUMULA-ESTUDIANTE SECTION.
082700     ADD NOT-CALIFICACION TO EST-TAB-SUMA-NOTA(IDX-EST)
082800     COMPUTE EST-TAB-SUMA-CUADRADO(IDX-EST) =
082900        EST-TAB-SUMA-CUADRADO(IDX-EST) +
083000        (NOT-CALIFICACION * NOT-CALIFICACION)
083100     ADD 1                TO EST-TAB-CANT-NOTAS(IDX-EST)
083200     IF NOT-CALIFICACION < EST-TAB-NOTA-MIN(IDX-EST)
083300   MOVE NOT-CALIFICACION TO EST-TAB-NOTA-MIN(IDX-EST)
083400     END-IF
083500     IF NOT-CALIFICACION > EST-TAB-NOTA-MAX(IDX-EST)
083600   MOVE NOT-CALIFICACION TO EST-TAB-NOTA-MAX(IDX-EST)
083700     END-IF
083800     IF NOT-FECHA-ENTREGA > WKS-FECHA-CORTE
083900   ADD NOT-CALIFICACION TO EST-TAB-SUMA-RECIENTE(IDX-EST)
084000   ADD 1                TO EST-TAB-CANT-RECIENTE(IDX-EST)
084100     ELSE
084200   ADD NOT-CALIFICACION TO EST-TAB-SUMA-TEMPRANA(IDX-EST)
084300   ADD 1                TO EST-TAB-CANT-TEMPRANA(IDX-EST)
084400     END-IF
084500     IF CUR-TAB-VISTO-EST(IDX-CUR IDX-EST) = "N"
084600   ADD 1 TO CUR-TAB-CANT-GRADED(IDX-CUR)
084700   MOVE "S" TO CUR-TAB-VISTO-EST(IDX-CUR IDX-EST)
084800     END-IF.
084900 260-ACUMULA-ESTUDIANTE-E. EXIT.
085000*    ACUMULA EL DEPARTAMENTO EXTENDIDO (CONSULTA 7): ESTUDIANTES
085100*    Y CURSOS DISTINTOS, PROMEDIO, ALTO DESEMPENO Y RIESGO.
085200 330-ACUMULA-DEPARTAMENTO-EXT SECTION.
085300           PERFORM 307-CICLO54-EXT
085400               VARYING IDX-DX FROM 1 BY 1 UNTIL IDX-DX > 5.
085500 330-ACUMULA-DEPARTAMENTO-EXT-E. EXIT.
085600*    LOCALIZA O CREA LA FILA DE TIPO DE EVALUACION POR CURSO
085700*    (CONSULTA 4) Y ACUMULA NOTA Y PESO PORCENTUAL.
085800 340-ACUMULA-TIPOCURSO SECTION.
085900     MOVE "N" TO WKS-ENCONTRADO
086000     IF WKS-TOPE-TC > 0
086100         PERFORM 306-CICLO53-TIPOCURSO VARYING IDX-TC FROM 1 BY 1
086200                 UNTIL IDX-TC > WKS-TOPE-TC OR SI-ENCONTRADO
086300     END-IF
086400     IF NOT SI-ENCONTRADO
086500   ADD 1 TO WKS-TOPE-TC
086600   SET IDX-TC TO WKS-TOPE-TC
086700   MOVE EVA-TAB-TIPO(IDX-EVA)     TO TC-TAB-TIPO(IDX-TC)
086800   MOVE EVA-TAB-ID-CURSO(IDX-EVA) TO TC-TAB-ID-CURSO(IDX-TC)
086900   MOVE ZERO TO TC-TAB-SUMA-NOTA(IDX-TC)
087000                TC-TAB-CANT-NOTAS(IDX-TC)
087100                TC-TAB-SUMA-PESO(IDX-TC)
087200     END-IF
087300     ADD NOT-CALIFICACION        TO TC-TAB-SUMA-NOTA(IDX-TC)
087400     ADD 1                       TO TC-TAB-CANT-NOTAS(IDX-TC)
087500     ADD EVA-TAB-PESO(IDX-EVA)   TO TC-TAB-SUMA-PESO(IDX-TC).
087600 340-ACUMULA-TIPOCURSO-E. EXIT.
087700*    LOCALIZA LA INSCRIPCION DEL (ESTUDIANTE,CURSO) DE LA NOTA
087800*    PARA OBTENER EL SEMESTRE, LOCALIZA O CREA LA FILA DE
087900*    SEMESTRE (CONSULTA 5) Y ACUMULA BANDAS DE NOTA Y CONTEOS
088000*    DE ESTUDIANTES Y CURSOS DISTINTOS.
088100 350-ACUMULA-SEMESTRE SECTION.
088200     MOVE "N" TO WKS-ENCONTRADO
088300           PERFORM 305-CICLO52-SEMESTRE VARYING IDX-INS FROM 1 BY 1
088400              UNTIL IDX-INS > WKS-TOPE-INS OR SI-ENCONTRADO
088500     IF SI-ENCONTRADO
088600   MOVE "N" TO WKS-ENCONTRADO
088700   IF WKS-TOPE-SM > 0
088800            PERFORM 304-CICLO51-SEMESTRE VARYING IDX-SM FROM 1 BY 1
088900                    UNTIL IDX-SM > WKS-TOPE-SM OR SI-ENCONTRADO
089000   END-IF
089100   IF NOT SI-ENCONTRADO
089200      ADD 1 TO WKS-TOPE-SM
089300      SET IDX-SM TO WKS-TOPE-SM
089400      MOVE WKS-LLAVE-SEM TO SM-TAB-SEMESTRE(IDX-SM)
089500      MOVE ZERO TO SM-TAB-SUMA-NOTA(IDX-SM)
089600                   SM-TAB-CANT-NOTAS(IDX-SM)
089700                   SM-TAB-CANT-A(IDX-SM)
089800                   SM-TAB-CANT-B(IDX-SM)
089900                   SM-TAB-CANT-C(IDX-SM)
090000                   SM-TAB-CANT-BAJOC(IDX-SM)
090100                   SM-TAB-CANT-ESTUD(IDX-SM)
090200                   SM-TAB-CANT-CURSOS(IDX-SM)
090300   END-IF
090400   ADD NOT-CALIFICACION TO SM-TAB-SUMA-NOTA(IDX-SM)
090500   ADD 1                TO SM-TAB-CANT-NOTAS(IDX-SM)
090600   EVALUATE TRUE
090700      WHEN NOT-CALIFICACION >= 90
090800           ADD 1 TO SM-TAB-CANT-A(IDX-SM)
090900      WHEN NOT-CALIFICACION >= 80
091000           ADD 1 TO SM-TAB-CANT-B(IDX-SM)
091100      WHEN NOT-CALIFICACION >= 70
091200           ADD 1 TO SM-TAB-CANT-C(IDX-SM)
091300      WHEN OTHER
091400           ADD 1 TO SM-TAB-CANT-BAJOC(IDX-SM)
091500   END-EVALUATE
091600   IF SM-TAB-VISTO-EST(IDX-SM IDX-EST) = "N"
091700      ADD 1 TO SM-TAB-CANT-ESTUD(IDX-SM)
091800      MOVE "S" TO SM-TAB-VISTO-EST(IDX-SM IDX-EST)
091900   END-IF
092000   IF SM-TAB-VISTO-CUR(IDX-SM IDX-CUR) = "N"
092100      ADD 1 TO SM-TAB-CANT-CURSOS(IDX-SM)
092200      MOVE "S" TO SM-TAB-VISTO-CUR(IDX-SM IDX-CUR)
092300   END-IF
092400     END-IF.
092500 350-ACUMULA-SEMESTRE-E. EXIT.
092600*    SI LA FECHA DE ENTREGA CAE DENTRO DE LOS ULTIMOS 30 DIAS DE
092700*    LA CORRIDA (MAYOR QUE LA FECHA DE CORTE Y NO POSTERIOR A LA
092800*    CORRIDA), LOCALIZA O CREA LA FILA DE TENDENCIA RECIENTE
092900*    (CONSULTA 8) Y ACUMULA NOTA, BANDAS Y ESTUDIANTES DISTINTOS.
093000 360-ACUMULA-RECIENTE SECTION.
093100     IF NOT-FECHA-ENTREGA > WKS-FECHA-CORTE
093200   AND NOT-FECHA-ENTREGA NOT > WKS-FECHA-CORRIDA
093300   MOVE "N" TO WKS-ENCONTRADO
093400   IF WKS-TOPE-RC > 0
093500            PERFORM 303-CICLO50-RECIENTE VARYING IDX-RC FROM 1 BY 1
093600                    UNTIL IDX-RC > WKS-TOPE-RC OR SI-ENCONTRADO
093700   END-IF
093800   IF NOT SI-ENCONTRADO
093900      ADD 1 TO WKS-TOPE-RC
094000      SET IDX-RC TO WKS-TOPE-RC
094100      MOVE NOT-FECHA-ENTREGA TO RC-TAB-FECHA(IDX-RC)
094200      MOVE ZERO TO RC-TAB-SUMA-NOTA(IDX-RC)
094300                   RC-TAB-CANT-NOTAS(IDX-RC)
094400                   RC-TAB-CANT-EXCEL(IDX-RC)
094500                   RC-TAB-CANT-SATIS(IDX-RC)
094600                   RC-TAB-CANT-MEJORA(IDX-RC)
094700                   RC-TOPE-VISTOS(IDX-RC)
094800   END-IF
094900   ADD NOT-CALIFICACION TO RC-TAB-SUMA-NOTA(IDX-RC)
095000   ADD 1                TO RC-TAB-CANT-NOTAS(IDX-RC)
095100   EVALUATE TRUE
095200      WHEN NOT-CALIFICACION >= 90
095300           ADD 1 TO RC-TAB-CANT-EXCEL(IDX-RC)
095400      WHEN NOT-CALIFICACION >= 70
095500           ADD 1 TO RC-TAB-CANT-SATIS(IDX-RC)
095600      WHEN OTHER
095700           ADD 1 TO RC-TAB-CANT-MEJORA(IDX-RC)
095800   END-EVALUATE
095900   MOVE "N" TO WKS-ENCONTRADO
096000   IF RC-TOPE-VISTOS(IDX-RC) > 0
096100            PERFORM 302-CICLO49-RECIENTE VARYING IDX-RV FROM 1 BY 1
096200                    UNTIL IDX-RV > RC-TOPE-VISTOS(IDX-RC)
096300                          OR SI-ENCONTRADO
096400   END-IF
096500   IF NOT SI-ENCONTRADO
096600      ADD 1 TO RC-TOPE-VISTOS(IDX-RC)
096700      MOVE NOT-ID-ESTUDIANTE TO
096800             RC-TAB-VISTOS(IDX-RC RC-TOPE-VISTOS(IDX-RC))
096900   END-IF
097000     END-IF.
097100 360-ACUMULA-RECIENTE-E. EXIT.
097200*    ACUMULA NOTA, MINIMA Y MAXIMA POR NIVEL DE DIFICULTAD DEL
097300*    CURSO DE LA NOTA (CONSULTA 2). IDX-CUR YA FUE POSICIONADO
097400*    POR 243-BUSCA-CURSO.
097500 370-ACUMULA-DIFICULTAD SECTION.
097600           PERFORM 301-CICLO48-DIFICULTAD
097700               VARYING IDX-DF FROM 1 BY 1 UNTIL IDX-DF > 3.
097800 370-ACUMULA-DIFICULTAD-E. EXIT.
097900*    -------- CARGA DE ASISTENCIA Y ACUMULADO (CONSULTAS 6 Y 7) ---
098000 250-CARGA-ASISTEN-Y-ACUMULA SECTION.
098100     READ ASISTEN
098200         AT END MOVE "S" TO WKS-FIN-ASISTEN
098300                GO TO 250-CARGA-ASISTEN-Y-ACUMULA-E
098400     END-READ
098500     PERFORM 255-BUSCA-O-AGREGA-IMPACTO
098600     ADD 1 TO AT-TAB-TOTAL(IDX-AT)
098700     IF ASI-PRESENTE
098800        ADD 1 TO AT-TAB-PRESENTES(IDX-AT)
098900     END-IF
099000     PERFORM 256-ACUMULA-ASISTENCIA-DEPTO.
099100 250-CARGA-ASISTEN-Y-ACUMULA-E. EXIT.
099200*    LOCALIZA O CREA LA FILA DE IMPACTO DE ASISTENCIA POR
099300*    (ESTUDIANTE,CURSO) PARA LA CONSULTA 6, CON NOMBRE DE ALUMNO
099400*    Y CURSO YA RESUELTOS PARA LA IMPRESION.
099500 255-BUSCA-O-AGREGA-IMPACTO SECTION.
099600     MOVE "N" TO WKS-ENCONTRADO
099700     IF WKS-TOPE-AT > 0
099800         PERFORM 202-CICLO47-IMPACTO VARYING IDX-AT FROM 1 BY 1
099900                 UNTIL IDX-AT > WKS-TOPE-AT OR SI-ENCONTRADO
100000     END-IF
100100     IF NOT SI-ENCONTRADO
100200   ADD 1 TO WKS-TOPE-AT
100300   SET IDX-AT TO WKS-TOPE-AT
100400   MOVE ASI-ID-ESTUDIANTE TO AT-TAB-ID-ESTUDIANTE(IDX-AT)
100500   MOVE ASI-ID-CURSO      TO AT-TAB-ID-CURSO(IDX-AT)
100600   MOVE ZERO TO AT-TAB-TOTAL(IDX-AT) AT-TAB-PRESENTES(IDX-AT)
100700   MOVE "N" TO WKS-ENCONTRADO
100800   SET IDX-EST TO 1
100900   SEARCH ALL WKS-FILA-EST
101000      AT END MOVE "N" TO WKS-ENCONTRADO
101100      WHEN EST-TAB-ID(IDX-EST) = ASI-ID-ESTUDIANTE
101200           MOVE EST-TAB-NOMBRE(IDX-EST) TO
101300                                    AT-TAB-NOMBRE(IDX-AT)
101400   END-SEARCH
101500   MOVE "N" TO WKS-ENCONTRADO
101600   SET IDX-CUR TO 1
101700   SEARCH ALL WKS-FILA-CUR
101800      AT END MOVE "N" TO WKS-ENCONTRADO
101900      WHEN CUR-TAB-ID(IDX-CUR) = ASI-ID-CURSO
102000           MOVE CUR-TAB-NOMBRE(IDX-CUR) TO
102100                               AT-TAB-NOMBRE-CURSO(IDX-AT)
102200   END-SEARCH
102300     END-IF.
102400 255-BUSCA-O-AGREGA-IMPACTO-E. EXIT.
102500*    ACUMULA LA ASISTENCIA DEL DEPARTAMENTO DEL ESTUDIANTE PARA
102600*    LA CONSULTA 7 (PROMEDIO DE ASISTENCIA EXTENDIDO).
102700 256-ACUMULA-ASISTENCIA-DEPTO SECTION.
102800     MOVE "N" TO WKS-ENCONTRADO
102900     SET IDX-EST TO 1
103000     SEARCH ALL WKS-FILA-EST
103100    AT END MOVE "N" TO WKS-ENCONTRADO
103200    WHEN EST-TAB-ID(IDX-EST) = ASI-ID-ESTUDIANTE
103300       MOVE "S" TO WKS-ENCONTRADO
103400     END-SEARCH
103500     IF SI-ENCONTRADO
103600         PERFORM 201-CICLO46-DEPTO
103700             VARYING IDX-DX FROM 1 BY 1 UNTIL IDX-DX > 5
103800     END-IF.
103900 256-ACUMULA-ASISTENCIA-DEPTO-E. EXIT.
104000*    RAIZ CUADRADA POR EL METODO DE NEWTON (8 ITERACIONES) SOBRE
104100*    WKS-VAR, DEJA EL RESULTADO EN WKS-DESV.
104200 495-RAIZ-CUADRADA SECTION.
104300     IF WKS-VAR NOT > 0
104400   MOVE ZERO TO WKS-DESV
104500     ELSE
104600   MOVE WKS-VAR TO WKS-APROX
104700         PERFORM 401-CICLO45-CUADRADA VARYING WKS-CONT-RAIZ FROM 1 BY 1
104800                 UNTIL WKS-CONT-RAIZ > 8
104900   MOVE WKS-APROX TO WKS-DESV
105000     END-IF.
105100 495-RAIZ-CUADRADA-E. EXIT.
105200*    --------- CALCULOS DERIVADOS, ANTES DE LAS DIEZ CONSULTAS ------
105300 500-PREPARA-DERIVADOS SECTION.
105400     PERFORM 501-PREPARA-PROMEDIOS-PR
105500     PERFORM 502-PREPARA-CURSOS
105600     PERFORM 503-PREPARA-DIFICULTAD-CURSOS
105700     PERFORM 504-PREPARA-PROGRESO-ALUMNO.
105800 500-PREPARA-DERIVADOS-E. EXIT.
105900*    PROMEDIO (ESTUDIANTE,CURSO) SOBRE LA TABLA DE PROMEDIOS
106000 501-PREPARA-PROMEDIOS-PR SECTION.
106100           PERFORM 587-CICLO44-PR
106200               VARYING IDX-PR FROM 1 BY 1 UNTIL IDX-PR > WKS-TOPE-PR.
106300 501-PREPARA-PROMEDIOS-PR-E. EXIT.
106400*    INSCRITOS (POR INSCRIPCIONES) Y PROMEDIO GENERAL DEL CURSO
106500 502-PREPARA-CURSOS SECTION.
106600           PERFORM 584-CICLO43-CURSOS
106700               VARYING IDX-CUR FROM 1 BY 1 UNTIL IDX-CUR > WKS-TOPE-CUR.
106800 502-PREPARA-CURSOS-E. EXIT.
106900*    CURSOS E INSCRITOS POR NIVEL DE DIFICULTAD (CONSULTA 2)
107000 503-PREPARA-DIFICULTAD-CURSOS SECTION.
107100           PERFORM 579-CICLO41-CURSOS
107200               VARYING IDX-CUR FROM 1 BY 1 UNTIL IDX-CUR > WKS-TOPE-CUR.
107300 503-PREPARA-DIFICULTAD-CURSOS-E. EXIT.
107400*    ARMA LA TABLA DE PROGRESO (CONSULTA 9) CON LOS ALUMNOS QUE
107500*    TIENEN NOTAS TEMPRANAS Y RECIENTES A LA VEZ
107600 504-PREPARA-PROGRESO-ALUMNO SECTION.
107700     MOVE ZERO TO WKS-TOPE-PG
107800           PERFORM 577-CICLO39-ALUMNO
107900               VARYING IDX-EST FROM 1 BY 1 UNTIL IDX-EST > WKS-TOPE-EST.
108000 504-PREPARA-PROGRESO-ALUMNO-E. EXIT.
108100******************************************************************
108200*    C O N S U L T A   1 -  R E S U M E N   P O R   A L U M N O
108300*    CURSOS INSCRITOS, PROMEDIO, MINIMA, MAXIMA Y DESVIACION
108400*    ESTANDAR, ORDENADO DESCENDENTE POR PROMEDIO (REG-4530).
108500******************************************************************
108600 510-CONSULTA-RESUMEN-ALUMNO SECTION.
108700     PERFORM 511-PREPARA-ALUMNOS
108800     PERFORM 512-ORDENA-ALUMNOS
108900     PERFORM 515-IMPRIME-RESUMEN-ALUMNO.
109000 510-CONSULTA-RESUMEN-ALUMNO-E. EXIT.
109100*
109200 511-PREPARA-ALUMNOS SECTION.
109300     MOVE ZERO TO WKS-TOPE-RA
109400           PERFORM 576-CICLO38-ALUMNOS
109500               VARYING IDX-EST FROM 1 BY 1 UNTIL IDX-EST > WKS-TOPE-EST.
109600 511-PREPARA-ALUMNOS-E. EXIT.
109700*    ORDENA DESCENDENTE POR PROMEDIO (BURBUJA)
109800 512-ORDENA-ALUMNOS SECTION.
109900     IF WKS-TOPE-RA > 1
110000   MOVE "S" TO WKS-SE-INTERCAMBIO
110100         PERFORM 573-CICLO36-ALUMNOS UNTIL WKS-SE-INTERCAMBIO = "N"
110200     END-IF.
110300 512-ORDENA-ALUMNOS-E. EXIT.
110400*
110500 513-INTERCAMBIA-ALUMNO SECTION.
110600     MOVE WKS-FILA-RA(WKS-I)     TO WKS-FILA-RA-TMP
110700     MOVE WKS-FILA-RA(WKS-I + 1) TO WKS-FILA-RA(WKS-I)
110800     MOVE WKS-FILA-RA-TMP        TO WKS-FILA-RA(WKS-I + 1).
110900 513-INTERCAMBIA-ALUMNO-E. EXIT.
111000*
111100 515-IMPRIME-RESUMEN-ALUMNO SECTION.
111200     MOVE SPACES TO LIN-REPCON
111300     MOVE "CONSULTA 1 - RESUMEN POR ALUMNO (PROMEDIO DESC)"
111400     TO LIN-REPCON
111500     WRITE LIN-REPCON
111600     MOVE SPACES TO LIN-REPCON
111700     MOVE "ID-EST NOMBRE DEL ESTUDIANTE  CURSOS PROMED MINIMA"
111800     TO LIN-REPCON(1:52)
111900     MOVE "MAXIMA DESV-EST" TO LIN-REPCON(55:15)
112000     WRITE LIN-REPCON
112100           PERFORM 569-CICLO34-ALUMNO
112200               VARYING IDX-RA FROM 1 BY 1 UNTIL IDX-RA > WKS-TOPE-RA
112300     MOVE SPACES TO LIN-REPCON
112400     WRITE LIN-REPCON.
112500 515-IMPRIME-RESUMEN-ALUMNO-E. EXIT.
112600******************************************************************
112700*    C O N S U L T A   2 -  D I F I C U L T A D   D E   C U R S O S
112800*    CURSOS, INSCRITOS, PROMEDIO, MINIMA Y MAXIMA POR NIVEL,
112900*    ORDENADO DESCENDENTE POR PROMEDIO (REG-4561).
113000******************************************************************
113100 520-CONSULTA-DIFICULTAD SECTION.
113200     PERFORM 521-ORDENA-DIFICULTAD
113300     PERFORM 525-IMPRIME-DIFICULTAD.
113400 520-CONSULTA-DIFICULTAD-E. EXIT.
113500*    CALCULA EL PROMEDIO DE CADA NIVEL Y ORDENA UN INDICE
113600*    DESCENDENTE (BURBUJA, 3 FILAS FIJAS)
113700 521-ORDENA-DIFICULTAD SECTION.
113800           PERFORM 568-CICLO33-DIFICULTAD
113900               VARYING IDX-DF FROM 1 BY 1 UNTIL IDX-DF > 3
114000     MOVE "S" TO WKS-SE-INTERCAMBIO
114100           PERFORM 567-INTERCAMBIA-DIFICULTAD
114200               UNTIL WKS-SE-INTERCAMBIO = "N".
114300 521-ORDENA-DIFICULTAD-E. EXIT.
114400*
114500 525-IMPRIME-DIFICULTAD SECTION.
114600     MOVE SPACES TO LIN-REPCON
114700     MOVE "CONSULTA 2 - DIFICULTAD DE CURSOS (PROMEDIO DESC)"
114800     TO LIN-REPCON
114900     WRITE LIN-REPCON
115000     MOVE SPACES TO LIN-REPCON
115100     MOVE "NIVEL        CURSOS INSCRIT PROMED MINIMA MAXIMA"
115200     TO LIN-REPCON(1:48)
115300     WRITE LIN-REPCON
115400           PERFORM 564-CICLO32-DIFICULTAD
115500               VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
115600     MOVE SPACES TO LIN-REPCON
115700     WRITE LIN-REPCON.
115800 525-IMPRIME-DIFICULTAD-E. EXIT.
115900******************************************************************
116000*    C O N S U L T A   3 -  T O P   3   P O R   C U R S O
116100*    RANGO POR COMPETENCIA (EMPATES COMPARTEN RANGO, EL SIGUIENTE
116200*    RANGO SALTA), SOLO SE IMPRIMEN LOS RANGOS 1 AL 3 (REG-4561).
116300******************************************************************
116400 530-CONSULTA-TOP3-CURSO SECTION.
116500     MOVE SPACES TO LIN-REPCON
116600     MOVE "CONSULTA 3 - TOP 3 ALUMNOS POR CURSO" TO LIN-REPCON
116700     WRITE LIN-REPCON
116800           PERFORM 559-CICLO31-CURSO
116900               VARYING IDX-CUR FROM 1 BY 1 UNTIL IDX-CUR > WKS-TOPE-CUR
117000     MOVE SPACES TO LIN-REPCON
117100     WRITE LIN-REPCON.
117200 530-CONSULTA-TOP3-CURSO-E. EXIT.
117300*    ARMA LA TABLA DE RANGO CON LOS PROMEDIOS (ESTUDIANTE,CURSO)
117400*    DEL CURSO POSICIONADO EN IDX-CUR Y LA ORDENA/IMPRIME
117500 531-TOP3-UN-CURSO SECTION.
117600     MOVE ZERO TO WKS-TOPE-RK
117700           PERFORM 558-CICLO30-CURSO
117800               VARYING IDX-PR FROM 1 BY 1 UNTIL IDX-PR > WKS-TOPE-PR
117900     IF WKS-TOPE-RK > 0
118000   PERFORM 532-ORDENA-RANGO
118100   MOVE SPACES TO LIN-REPCON
118200   MOVE "CURSO " TO LIN-REPCON(1:6)
118300   MOVE CUR-TAB-CODIGO(IDX-CUR) TO LIN-REPCON(7:8)
118400   MOVE CUR-TAB-NOMBRE(IDX-CUR) TO LIN-REPCON(16:30)
118500   WRITE LIN-REPCON
118600   MOVE SPACES TO LIN-REPCON
118700   MOVE "RANGO ID-EST NOMBRE DEL ESTUDIANTE   PROMEDIO"
118800        TO LIN-REPCON(1:47)
118900   WRITE LIN-REPCON
119000         PERFORM 557-CICLO29-CURSO
119100             VARYING IDX-RK FROM 1 BY 1 UNTIL IDX-RK > WKS-TOPE-RK
119200     END-IF.
119300 531-TOP3-UN-CURSO-E. EXIT.
119400*    ORDENA DESCENDENTE POR PROMEDIO (BURBUJA) Y ASIGNA EL
119500*    RANGO DE COMPETENCIA
119600 532-ORDENA-RANGO SECTION.
119700     IF WKS-TOPE-RK > 1
119800   MOVE "S" TO WKS-SE-INTERCAMBIO
119900         PERFORM 556-CICLO28-RANGO UNTIL WKS-SE-INTERCAMBIO = "N"
120000     END-IF
120100     MOVE ZERO TO WKS-RANGO-ACTUAL WKS-RANGO-VISTO
120200           PERFORM 549-CICLO26-RANGO
120300               VARYING IDX-RK FROM 1 BY 1 UNTIL IDX-RK > WKS-TOPE-RK.
120400 532-ORDENA-RANGO-E. EXIT.
120500*
120600 534-INTERCAMBIA-RANGO SECTION.
120700     MOVE WKS-FILA-RK(WKS-I)     TO WKS-FILA-RK-TMP
120800     MOVE WKS-FILA-RK(WKS-I + 1) TO WKS-FILA-RK(WKS-I)
120900     MOVE WKS-FILA-RK-TMP        TO WKS-FILA-RK(WKS-I + 1).
121000 534-INTERCAMBIA-RANGO-E. EXIT.
121100*    IMPRIME LA FILA DE RANGO SOLO SI QUEDO ENTRE LOS PRIMEROS 3
121200 533-IMPRIME-UN-RANGO SECTION.
121300     IF RK-TAB-RANGO(IDX-RK) NOT > 3
121400   MOVE SPACES TO LIN-REPCON
121500   MOVE RK-TAB-RANGO(IDX-RK)         TO WKS-ED-RANGO
121600   MOVE WKS-ED-RANGO                 TO LIN-REPCON(1:2)
121700   MOVE RK-TAB-ID-ESTUDIANTE(IDX-RK) TO LIN-REPCON(7:5)
121800   MOVE RK-TAB-NOMBRE(IDX-RK)        TO LIN-REPCON(13:31)
121900   MOVE RK-TAB-PROMEDIO(IDX-RK)      TO WKS-ED-SCORE
122000   MOVE WKS-ED-SCORE                 TO LIN-REPCON(47:6)
122100   WRITE LIN-REPCON
122200     END-IF.
122300 533-IMPRIME-UN-RANGO-E. EXIT.
122400******************************************************************
122500*    C O N S U L T A   4 -  T I P O   D E   E V A L U A C I O N
122600*    P O R   C U R S O. PROMEDIO Y PESO PORCENTUAL PROMEDIO,
122700*    ORDENADO POR TIPO Y, DENTRO DEL TIPO, PROMEDIO DESC (REG-4612)
122800******************************************************************
122900 540-CONSULTA-TIPO-CURSO SECTION.
123000     PERFORM 541-PREPARA-TIPOCURSO
123100     PERFORM 542-ORDENA-TIPOCURSO
123200     PERFORM 545-IMPRIME-TIPOCURSO.
123300 540-CONSULTA-TIPO-CURSO-E. EXIT.
123400*
123500 541-PREPARA-TIPOCURSO SECTION.
123600           PERFORM 548-CICLO25-TIPOCURSO
123700               VARYING IDX-TC FROM 1 BY 1 UNTIL IDX-TC > WKS-TOPE-TC.
123800 541-PREPARA-TIPOCURSO-E. EXIT.
123900*    ORDENA POR TIPO ASCENDENTE Y, DENTRO DEL TIPO, DESCENDENTE
124000*    POR PROMEDIO (BURBUJA)
124100 542-ORDENA-TIPOCURSO SECTION.
124200     IF WKS-TOPE-TC > 1
124300   MOVE "S" TO WKS-SE-INTERCAMBIO
124400         PERFORM 547-CICLO24-TIPOCURSO UNTIL WKS-SE-INTERCAMBIO = "N"
124500     END-IF.
124600 542-ORDENA-TIPOCURSO-E. EXIT.
124700*
124800 543-INTERCAMBIA-TIPOCURSO SECTION.
124900     MOVE WKS-FILA-TC(WKS-I)     TO WKS-FILA-TC-TMP
125000     MOVE WKS-FILA-TC(WKS-I + 1) TO WKS-FILA-TC(WKS-I)
125100     MOVE WKS-FILA-TC-TMP        TO WKS-FILA-TC(WKS-I + 1).
125200 543-INTERCAMBIA-TIPOCURSO-E. EXIT.
125300*
125400 545-IMPRIME-TIPOCURSO SECTION.
125500     MOVE SPACES TO LIN-REPCON
125600     MOVE "CONSULTA 4 - TIPO DE EVALUACION POR CURSO" TO LIN-REPCON
125700     WRITE LIN-REPCON
125800     MOVE SPACES TO LIN-REPCON
125900     MOVE "TIPO       ID-CURSO PROMED PESO-PROM-%"
126000     TO LIN-REPCON(1:41)
126100     WRITE LIN-REPCON
126200           PERFORM 544-CICLO22-TIPOCURSO
126300               VARYING IDX-TC FROM 1 BY 1 UNTIL IDX-TC > WKS-TOPE-TC
126400     MOVE SPACES TO LIN-REPCON
126500     WRITE LIN-REPCON.
126600 545-IMPRIME-TIPOCURSO-E. EXIT.
126700******************************************************************
126800*    C O N S U L T A   5 -  T E N D E N C I A   P O R   S E M E S T R E
126900*    ESTUDIANTES Y CURSOS DISTINTOS, PROMEDIO Y BANDAS DE NOTA,
127000*    ORDENADO DESCENDENTE POR SEMESTRE (REG-4750).
127100******************************************************************
127200 550-CONSULTA-TENDENCIA-SEMESTRE SECTION.
127300     PERFORM 551-PREPARA-SEMESTRE
127400     PERFORM 552-ORDENA-SEMESTRE
127500     PERFORM 555-IMPRIME-SEMESTRE.
127600 550-CONSULTA-TENDENCIA-SEMESTRE-E. EXIT.
127700*
127800 551-PREPARA-SEMESTRE SECTION.
127900           PERFORM 539-CICLO21-SEMESTRE
128000               VARYING IDX-SM FROM 1 BY 1 UNTIL IDX-SM > WKS-TOPE-SM.
128100 551-PREPARA-SEMESTRE-E. EXIT.
128200*    ORDENA DESCENDENTE POR SEMESTRE (BURBUJA)
128300 552-ORDENA-SEMESTRE SECTION.
128400     IF WKS-TOPE-SM > 1
128500   MOVE "S" TO WKS-SE-INTERCAMBIO
128600         PERFORM 538-CICLO20-SEMESTRE UNTIL WKS-SE-INTERCAMBIO = "N"
128700     END-IF.
128800 552-ORDENA-SEMESTRE-E. EXIT.
128900*
129000 553-INTERCAMBIA-SEMESTRE SECTION.
129100     MOVE WKS-FILA-SM(WKS-I)     TO WKS-FILA-SM-TMP
129200     MOVE WKS-FILA-SM(WKS-I + 1) TO WKS-FILA-SM(WKS-I)
129300     MOVE WKS-FILA-SM-TMP        TO WKS-FILA-SM(WKS-I + 1).
129400 553-INTERCAMBIA-SEMESTRE-E. EXIT.
129500*
129600 555-IMPRIME-SEMESTRE SECTION.
129700     MOVE SPACES TO LIN-REPCON
129800     MOVE "CONSULTA 5 - TENDENCIA POR SEMESTRE (SEMESTRE DESC)"
129900     TO LIN-REPCON
130000     WRITE LIN-REPCON
130100     MOVE SPACES TO LIN-REPCON
130200     MOVE "SEMESTRE     ESTUD CURSOS PROMED    A    B    C BAJO-C"
130300     TO LIN-REPCON(1:55)
130400     WRITE LIN-REPCON
130500           PERFORM 536-CICLO18-SEMESTRE
130600               VARYING IDX-SM FROM 1 BY 1 UNTIL IDX-SM > WKS-TOPE-SM
130700     MOVE SPACES TO LIN-REPCON
130800     WRITE LIN-REPCON.
130900 555-IMPRIME-SEMESTRE-E. EXIT.
131000******************************************************************
131100*    C O N S U L T A   6 -  I M P A C T O   D E   A S I S T E N C I A
131200*    TASA DE ASISTENCIA Y PROMEDIO DE NOTA POR (ESTUDIANTE,CURSO),
131300*    ORDENADO DESCENDENTE POR TASA (REG-4899).
131400******************************************************************
131500 560-CONSULTA-IMPACTO-ASISTENCIA SECTION.
131600     PERFORM 561-PREPARA-IMPACTO
131700     PERFORM 562-ORDENA-IMPACTO
131800     PERFORM 565-IMPRIME-IMPACTO.
131900 560-CONSULTA-IMPACTO-ASISTENCIA-E. EXIT.
132000*    TASA DE ASISTENCIA Y, POR BUSQUEDA EN LA TABLA DE PROMEDIOS,
132100*    EL PROMEDIO DE NOTA DEL (ESTUDIANTE,CURSO)
132200 561-PREPARA-IMPACTO SECTION.
132300           PERFORM 535-BUSCA-LINEAL-IMPACTO
132400               VARYING IDX-AT FROM 1 BY 1 UNTIL IDX-AT > WKS-TOPE-AT.
132500 561-PREPARA-IMPACTO-E. EXIT.
132600*    ORDENA DESCENDENTE POR TASA DE ASISTENCIA (BURBUJA)
132700 562-ORDENA-IMPACTO SECTION.
132800     IF WKS-TOPE-AT > 1
132900   MOVE "S" TO WKS-SE-INTERCAMBIO
133000         PERFORM 528-CICLO16-IMPACTO UNTIL WKS-SE-INTERCAMBIO = "N"
133100     END-IF.
133200 562-ORDENA-IMPACTO-E. EXIT.
133300*
133400 563-INTERCAMBIA-IMPACTO SECTION.
133500     MOVE WKS-FILA-AT(WKS-I)     TO WKS-FILA-AT-TMP
133600     MOVE WKS-FILA-AT(WKS-I + 1) TO WKS-FILA-AT(WKS-I)
133700     MOVE WKS-FILA-AT-TMP        TO WKS-FILA-AT(WKS-I + 1).
133800 563-INTERCAMBIA-IMPACTO-E. EXIT.
133900*
134000 565-IMPRIME-IMPACTO SECTION.
134100     MOVE SPACES TO LIN-REPCON
134200     MOVE "CONSULTA 6 - IMPACTO DE ASISTENCIA (TASA DESC)"
134300     TO LIN-REPCON
134400     WRITE LIN-REPCON
134500     MOVE SPACES TO LIN-REPCON
134600     MOVE "ID-EST NOMBRE DEL ESTUDIANTE  CURSO"
134700     TO LIN-REPCON(1:37)
134800     MOVE "TOTAL PRESENT TASA-% PROMED" TO LIN-REPCON(39:27)
134900     WRITE LIN-REPCON
135000           PERFORM 526-CICLO14-IMPACTO
135100               VARYING IDX-AT FROM 1 BY 1 UNTIL IDX-AT > WKS-TOPE-AT
135200     MOVE SPACES TO LIN-REPCON
135300     WRITE LIN-REPCON.
135400 565-IMPRIME-IMPACTO-E. EXIT.
135500******************************************************************
135600*    C O N S U L T A   7 -  D E P A R T A M E N T O (EXTENDIDO)
135700*    ESTUDIANTES, CURSOS, PROMEDIO, ALTO DESEMPENO, RIESGO Y
135800*    ASISTENCIA PROMEDIO POR DEPARTAMENTO (REG-4955).
135900******************************************************************
136000 570-CONSULTA-DEPARTAMENTO-EXT SECTION.
136100     PERFORM 571-PREPARA-DEPARTAMENTO-EXT
136200     PERFORM 575-IMPRIME-DEPARTAMENTO-EXT.
136300 570-CONSULTA-DEPARTAMENTO-EXT-E. EXIT.
136400*
136500 571-PREPARA-DEPARTAMENTO-EXT SECTION.
136600           PERFORM 524-CICLO13-EXT
136700               VARYING IDX-DX FROM 1 BY 1 UNTIL IDX-DX > 5.
136800 571-PREPARA-DEPARTAMENTO-EXT-E. EXIT.
136900*
137000 575-IMPRIME-DEPARTAMENTO-EXT SECTION.
137100     MOVE SPACES TO LIN-REPCON
137200     MOVE "CONSULTA 7 - DEPARTAMENTO (EXTENDIDO)" TO LIN-REPCON
137300     WRITE LIN-REPCON
137400     MOVE SPACES TO LIN-REPCON
137500     MOVE "DEPARTAMENTO         ESTUD CURSOS PROMED ALTO RIESGO"
137600     TO LIN-REPCON(1:54)
137700     MOVE "ASIST-%" TO LIN-REPCON(56:7)
137800     WRITE LIN-REPCON
137900           PERFORM 523-CICLO12-EXT
138000               VARYING IDX-DX FROM 1 BY 1 UNTIL IDX-DX > 5
138100     MOVE SPACES TO LIN-REPCON
138200     WRITE LIN-REPCON.
138300 575-IMPRIME-DEPARTAMENTO-EXT-E. EXIT.
138400******************************************************************
138500*    C O N S U L T A   8 -  T E N D E N C I A   R E C I E N T E
138600*    ESTUDIANTES DISTINTOS, ENTREGAS Y PROMEDIO DIARIO DE LOS
138700*    ULTIMOS 30 DIAS, ORDENADO DESCENDENTE POR FECHA (REG-5410).
138800******************************************************************
138900 580-CONSULTA-TENDENCIA-RECIENTE SECTION.
139000     PERFORM 581-PREPARA-RECIENTE
139100     PERFORM 582-ORDENA-RECIENTE
139200     PERFORM 586-IMPRIME-RECIENTE.
139300 580-CONSULTA-TENDENCIA-RECIENTE-E. EXIT.
139400*
139500 581-PREPARA-RECIENTE SECTION.
139600           PERFORM 522-CICLO11-RECIENTE
139700               VARYING IDX-RC FROM 1 BY 1 UNTIL IDX-RC > WKS-TOPE-RC.
139800 581-PREPARA-RECIENTE-E. EXIT.
139900*    ORDENA DESCENDENTE POR FECHA (BURBUJA, SOLO CAMPOS ESCALARES:
140000*    LA SUB-TABLA DE VISTOS YA NO SE NECESITA, SOLO SU CONTADOR)
140100 582-ORDENA-RECIENTE SECTION.
140200     IF WKS-TOPE-RC > 1
140300   MOVE "S" TO WKS-SE-INTERCAMBIO
140400         PERFORM 519-CICLO10-RECIENTE UNTIL WKS-SE-INTERCAMBIO = "N"
140500     END-IF.
140600 582-ORDENA-RECIENTE-E. EXIT.
140700*
140800 585-INTERCAMBIA-RECIENTE SECTION.
140900     MOVE RC-TAB-FECHA(WKS-I)      TO WKS-SWAP-RC-FECHA
141000     MOVE RC-TAB-SUMA-NOTA(WKS-I)  TO WKS-SWAP-RC-SUMA-NOTA
141100     MOVE RC-TAB-CANT-NOTAS(WKS-I) TO WKS-SWAP-RC-CANT-NOTAS
141200     MOVE RC-TAB-PROMEDIO(WKS-I)   TO WKS-SWAP-RC-PROMEDIO
141300     MOVE RC-TAB-CANT-EXCEL(WKS-I) TO WKS-SWAP-RC-EXCEL
141400     MOVE RC-TAB-CANT-SATIS(WKS-I) TO WKS-SWAP-RC-SATIS
141500     MOVE RC-TAB-CANT-MEJORA(WKS-I) TO WKS-SWAP-RC-MEJORA
141600     MOVE RC-TOPE-VISTOS(WKS-I)    TO WKS-SWAP-RC-VISTOS
141700     MOVE RC-TAB-FECHA(WKS-I + 1)      TO RC-TAB-FECHA(WKS-I)
141800     MOVE RC-TAB-SUMA-NOTA(WKS-I + 1)  TO RC-TAB-SUMA-NOTA(WKS-I)
141900     MOVE RC-TAB-CANT-NOTAS(WKS-I + 1) TO RC-TAB-CANT-NOTAS(WKS-I)
142000     MOVE RC-TAB-PROMEDIO(WKS-I + 1)   TO RC-TAB-PROMEDIO(WKS-I)
142100     MOVE RC-TAB-CANT-EXCEL(WKS-I + 1) TO RC-TAB-CANT-EXCEL(WKS-I)
142200     MOVE RC-TAB-CANT-SATIS(WKS-I + 1) TO RC-TAB-CANT-SATIS(WKS-I)
142300     MOVE RC-TAB-CANT-MEJORA(WKS-I + 1) TO
142400                                  RC-TAB-CANT-MEJORA(WKS-I)
142500     MOVE RC-TOPE-VISTOS(WKS-I + 1)    TO RC-TOPE-VISTOS(WKS-I)
142600     MOVE WKS-SWAP-RC-FECHA      TO RC-TAB-FECHA(WKS-I + 1)
142700     MOVE WKS-SWAP-RC-SUMA-NOTA  TO RC-TAB-SUMA-NOTA(WKS-I + 1)
142800     MOVE WKS-SWAP-RC-CANT-NOTAS TO RC-TAB-CANT-NOTAS(WKS-I + 1)
142900     MOVE WKS-SWAP-RC-PROMEDIO   TO RC-TAB-PROMEDIO(WKS-I + 1)
143000     MOVE WKS-SWAP-RC-EXCEL      TO RC-TAB-CANT-EXCEL(WKS-I + 1)
143100     MOVE WKS-SWAP-RC-SATIS      TO RC-TAB-CANT-SATIS(WKS-I + 1)
143200     MOVE WKS-SWAP-RC-MEJORA     TO RC-TAB-CANT-MEJORA(WKS-I + 1)
143300     MOVE WKS-SWAP-RC-VISTOS     TO RC-TOPE-VISTOS(WKS-I + 1).
143400 585-INTERCAMBIA-RECIENTE-E. EXIT.
143500*
143600 586-IMPRIME-RECIENTE SECTION.
143700     MOVE SPACES TO LIN-REPCON
143800     MOVE "CONSULTA 8 - TENDENCIA RECIENTE (FECHA DESC)"
143900     TO LIN-REPCON
144000     WRITE LIN-REPCON
144100     MOVE SPACES TO LIN-REPCON
144200     MOVE "FECHA    ESTUD ENTREGAS PROMED EXCEL SATISF MEJORA"
144300     TO LIN-REPCON(1:52)
144400     WRITE LIN-REPCON
144500           PERFORM 517-CICLO8-RECIENTE
144600               VARYING IDX-RC FROM 1 BY 1 UNTIL IDX-RC > WKS-TOPE-RC
144700     MOVE SPACES TO LIN-REPCON
144800     WRITE LIN-REPCON.
144900 586-IMPRIME-RECIENTE-E. EXIT.
145000******************************************************************
145100*    C O N S U L T A   9 -  P R O G R E S O   D E L   A L U M N O
145200*    PROMEDIO TEMPRANO, RECIENTE, MEJORA Y ETIQUETA DE TENDENCIA,
145300*    ORDENADO DESCENDENTE POR MEJORA (REG-5830).
145400******************************************************************
145500 590-CONSULTA-PROGRESO-ALUMNO SECTION.
145600     PERFORM 591-ORDENA-PROGRESO
145700     PERFORM 593-IMPRIME-PROGRESO-ALUMNO.
145800 590-CONSULTA-PROGRESO-ALUMNO-E. EXIT.
145900*    ORDENA DESCENDENTE POR MEJORA (BURBUJA)
146000 591-ORDENA-PROGRESO SECTION.
146100     IF WKS-TOPE-PG > 1
146200   MOVE "S" TO WKS-SE-INTERCAMBIO
146300         PERFORM 516-CICLO7-PROGRESO UNTIL WKS-SE-INTERCAMBIO = "N"
146400     END-IF.
146500 591-ORDENA-PROGRESO-E. EXIT.
146600*
146700 592-INTERCAMBIA-PROGRESO SECTION.
146800     MOVE WKS-FILA-PG(WKS-I)     TO WKS-FILA-PG-TMP
146900     MOVE WKS-FILA-PG(WKS-I + 1) TO WKS-FILA-PG(WKS-I)
147000     MOVE WKS-FILA-PG-TMP        TO WKS-FILA-PG(WKS-I + 1).
147100 592-INTERCAMBIA-PROGRESO-E. EXIT.
147200*
147300 593-IMPRIME-PROGRESO-ALUMNO SECTION.
147400     MOVE SPACES TO LIN-REPCON
147500     MOVE "CONSULTA 9 - PROGRESO DEL ALUMNO (MEJORA DESC)"
147600     TO LIN-REPCON
147700     WRITE LIN-REPCON
147800     MOVE SPACES TO LIN-REPCON
147900     MOVE "ID-EST NOMBRE DEL ESTUDIANTE  TEMPRANO RECIENTE"
148000     TO LIN-REPCON(1:49)
148100     MOVE "MEJORA TENDENCIA" TO LIN-REPCON(51:16)
148200     WRITE LIN-REPCON
148300           PERFORM 509-CICLO5-ALUMNO
148400               VARYING IDX-PG FROM 1 BY 1 UNTIL IDX-PG > WKS-TOPE-PG
148500     MOVE SPACES TO LIN-REPCON
148600     WRITE LIN-REPCON.
148700 593-IMPRIME-PROGRESO-ALUMNO-E. EXIT.
148800******************************************************************
148900*    C O N S U L T A   1 0 -  T A S A S   D E   F I N A L I Z A C I O N
149000*    PORCENTAJE DE FINALIZACION, PROMEDIO Y PORCENTAJE DE
149100*    APROBACION POR CURSO, ORDENADO DESCENDENTE POR FINALIZACION
149200*    (REG-5912).
149300******************************************************************
149400 595-CONSULTA-TASA-FINALIZACION SECTION.
149500     PERFORM 596-PREPARA-FINALIZACION
149600     PERFORM 597-ORDENA-FINALIZACION
149700     PERFORM 599-IMPRIME-FINALIZACION.
149800 595-CONSULTA-TASA-FINALIZACION-E. EXIT.
149900*    ARMA LA TABLA DE FINALIZACION, UNA FILA POR CURSO, CON
150000*    PROTECCION DE DIVISION ENTRE CERO EN AMBAS TASAS
150100 596-PREPARA-FINALIZACION SECTION.
150200     MOVE ZERO TO WKS-TOPE-CC
150300           PERFORM 508-CICLO4-FINALIZACION
150400               VARYING IDX-CUR FROM 1 BY 1 UNTIL IDX-CUR > WKS-TOPE-CUR.
150500 596-PREPARA-FINALIZACION-E. EXIT.
150600*    ORDENA DESCENDENTE POR TASA DE FINALIZACION (BURBUJA)
150700 597-ORDENA-FINALIZACION SECTION.
150800     IF WKS-TOPE-CC > 1
150900   MOVE "S" TO WKS-SE-INTERCAMBIO
151000         PERFORM 507-CICLO3-FINALIZACION UNTIL WKS-SE-INTERCAMBIO = "N"
151100     END-IF.
151200 597-ORDENA-FINALIZACION-E. EXIT.
151300*
151400 598-INTERCAMBIA-FINALIZACION SECTION.
151500     MOVE WKS-FILA-CC(WKS-I)     TO WKS-FILA-CC-TMP
151600     MOVE WKS-FILA-CC(WKS-I + 1) TO WKS-FILA-CC(WKS-I)
151700     MOVE WKS-FILA-CC-TMP        TO WKS-FILA-CC(WKS-I + 1).
151800 598-INTERCAMBIA-FINALIZACION-E. EXIT.
151900*
152000 599-IMPRIME-FINALIZACION SECTION.
152100     MOVE SPACES TO LIN-REPCON
152200     MOVE "CONSULTA 10 - TASAS DE FINALIZACION (FINALIZ DESC)"
152300     TO LIN-REPCON
152400     WRITE LIN-REPCON
152500     MOVE SPACES TO LIN-REPCON
152600     MOVE "CODIGO   NOMBRE DEL CURSO      FINALIZ-% PROMED"
152700     TO LIN-REPCON(1:48)
152800     MOVE "APROB-%" TO LIN-REPCON(50:7)
152900     WRITE LIN-REPCON
153000           PERFORM 505-CICLO1-FINALIZACION
153100               VARYING IDX-CC FROM 1 BY 1 UNTIL IDX-CC > WKS-TOPE-CC
153200     MOVE SPACES TO LIN-REPCON
153300     WRITE LIN-REPCON.
153400 599-IMPRIME-FINALIZACION-E. EXIT.
153500*    ------------------- CIERRE DE ARCHIVOS ----------------------
153600 990-CIERRA-ARCHIVOS SECTION.
153700     CLOSE ESTUDIA CURSOSD INSCRIP EVALUAC NOTASAR ASISTEN REPCON.
153800 990-CIERRA-ARCHIVOS-E. EXIT.
153900      *
154000      *    ----- PARRAFOS DE CICLO EXTRAIDOS PARA CUMPLIR NORMA -----
154100      *    DE PROGRAMACION ESTRUCTURADA (SIN PERFORM EN LINEA).
154200      *
154300      505-CICLO1-FINALIZACION SECTION.
154400         MOVE SPACES TO LIN-REPCON
154500         MOVE CC-TAB-CODIGO(IDX-CC)    TO LIN-REPCON(1:8)
154600         MOVE CC-TAB-NOMBRE(IDX-CC)    TO LIN-REPCON(10:30)
154700         MOVE CC-TAB-TASA-FIN(IDX-CC)  TO WKS-ED-PCT-1
154800         MOVE WKS-ED-PCT-1             TO LIN-REPCON(41:5)
154900         MOVE CC-TAB-PROMEDIO(IDX-CC)  TO WKS-ED-SCORE
155000         MOVE WKS-ED-SCORE             TO LIN-REPCON(47:6)
155100         MOVE CC-TAB-TASA-APROB(IDX-CC) TO WKS-ED-PCT-1
155200         MOVE WKS-ED-PCT-1              TO LIN-REPCON(54:5)
155300         WRITE LIN-REPCON.
155400      505-CICLO1-FINALIZACION-E. EXIT.
155500      *
155600      506-CICLO2-FINALIZACION SECTION.
155700               IF CC-TAB-TASA-FIN(WKS-I) < CC-TAB-TASA-FIN(WKS-I + 1)
155800                  PERFORM 598-INTERCAMBIA-FINALIZACION
155900                  MOVE "S" TO WKS-SE-INTERCAMBIO
156000               END-IF.
156100      506-CICLO2-FINALIZACION-E. EXIT.
156200      *
156300      507-CICLO3-FINALIZACION SECTION.
156400            MOVE "N" TO WKS-SE-INTERCAMBIO
156500            PERFORM 506-CICLO2-FINALIZACION VARYING WKS-I FROM 1 BY 1
156600              UNTIL WKS-I > WKS-TOPE-CC - 1.
156700      507-CICLO3-FINALIZACION-E. EXIT.
156800      *
156900      508-CICLO4-FINALIZACION SECTION.
157000         ADD 1 TO WKS-TOPE-CC
157100         SET IDX-CC TO WKS-TOPE-CC
157200         MOVE CUR-TAB-CODIGO(IDX-CUR)      TO CC-TAB-CODIGO(IDX-CC)
157300         MOVE CUR-TAB-NOMBRE(IDX-CUR)      TO CC-TAB-NOMBRE(IDX-CC)
157400         MOVE CUR-TAB-INSCRITOS(IDX-CUR)   TO CC-TAB-INSCRITOS(IDX-CC)
157500         MOVE CUR-TAB-CANT-GRADED(IDX-CUR) TO CC-TAB-GRADED(IDX-CC)
157600         MOVE CUR-TAB-PROMEDIO(IDX-CUR)    TO CC-TAB-PROMEDIO(IDX-CC)
157700         MOVE ZERO TO CC-TAB-TASA-FIN(IDX-CC)
157800                      CC-TAB-TASA-APROB(IDX-CC)
157900         IF CUR-TAB-INSCRITOS(IDX-CUR) > 0
158000            COMPUTE CC-TAB-TASA-FIN(IDX-CC) ROUNDED =
158100               (CUR-TAB-CANT-GRADED(IDX-CUR) /
158200                CUR-TAB-INSCRITOS(IDX-CUR)) * 100
158300         END-IF
158400         IF CUR-TAB-CANT-NOTAS(IDX-CUR) > 0
158500            COMPUTE CC-TAB-TASA-APROB(IDX-CC) ROUNDED =
158600               (CUR-TAB-CANT-APROB(IDX-CUR) /
158700                CUR-TAB-CANT-NOTAS(IDX-CUR)) * 100
158800         END-IF.
158900      508-CICLO4-FINALIZACION-E. EXIT.
159000      *
159100      509-CICLO5-ALUMNO SECTION.
159200         MOVE SPACES TO LIN-REPCON
159300         MOVE PG-TAB-ID(IDX-PG)       TO LIN-REPCON(1:5)
159400         MOVE PG-TAB-NOMBRE(IDX-PG)   TO LIN-REPCON(8:31)
159500         MOVE PG-TAB-TEMPRANO(IDX-PG) TO WKS-ED-SCORE
159600         MOVE WKS-ED-SCORE            TO LIN-REPCON(41:6)
159700         MOVE PG-TAB-RECIENTE(IDX-PG) TO WKS-ED-SCORE
159800         MOVE WKS-ED-SCORE            TO LIN-REPCON(49:6)
159900         MOVE PG-TAB-MEJORA(IDX-PG)   TO WKS-ED-MEJORA
160000         MOVE WKS-ED-MEJORA           TO LIN-REPCON(57:7)
160100         MOVE PG-TAB-ETIQUETA(IDX-PG) TO LIN-REPCON(65:10)
160200         WRITE LIN-REPCON.
160300      509-CICLO5-ALUMNO-E. EXIT.
160400      *
160500      514-CICLO6-PROGRESO SECTION.
160600               IF PG-TAB-MEJORA(WKS-I) < PG-TAB-MEJORA(WKS-I + 1)
160700                  PERFORM 592-INTERCAMBIA-PROGRESO
160800                  MOVE "S" TO WKS-SE-INTERCAMBIO
160900               END-IF.
161000      514-CICLO6-PROGRESO-E. EXIT.
161100      *
161200      516-CICLO7-PROGRESO SECTION.
161300            MOVE "N" TO WKS-SE-INTERCAMBIO
161400            PERFORM 514-CICLO6-PROGRESO VARYING WKS-I FROM 1 BY 1
161500              UNTIL WKS-I > WKS-TOPE-PG - 1.
161600      516-CICLO7-PROGRESO-E. EXIT.
161700      *
161800      517-CICLO8-RECIENTE SECTION.
161900         MOVE SPACES TO LIN-REPCON
162000         MOVE RC-TAB-FECHA(IDX-RC)      TO LIN-REPCON(1:8)
162100         MOVE RC-TOPE-VISTOS(IDX-RC)    TO WKS-ED-CONT-3
162200         MOVE WKS-ED-CONT-3             TO LIN-REPCON(10:3)
162300         MOVE RC-TAB-CANT-NOTAS(IDX-RC) TO WKS-ED-CONT-4
162400         MOVE WKS-ED-CONT-4             TO LIN-REPCON(16:4)
162500         MOVE RC-TAB-PROMEDIO(IDX-RC)   TO WKS-ED-SCORE
162600         MOVE WKS-ED-SCORE              TO LIN-REPCON(22:6)
162700         MOVE RC-TAB-CANT-EXCEL(IDX-RC) TO WKS-ED-CONT-4
162800         MOVE WKS-ED-CONT-4             TO LIN-REPCON(29:4)
162900         MOVE RC-TAB-CANT-SATIS(IDX-RC) TO WKS-ED-CONT-4
163000         MOVE WKS-ED-CONT-4             TO LIN-REPCON(36:4)
163100         MOVE RC-TAB-CANT-MEJORA(IDX-RC) TO WKS-ED-CONT-4
163200         MOVE WKS-ED-CONT-4              TO LIN-REPCON(43:4)
163300         WRITE LIN-REPCON.
163400      517-CICLO8-RECIENTE-E. EXIT.
163500      *
163600      518-CICLO9-RECIENTE SECTION.
163700               IF RC-TAB-FECHA(WKS-I) < RC-TAB-FECHA(WKS-I + 1)
163800                  PERFORM 585-INTERCAMBIA-RECIENTE
163900                  MOVE "S" TO WKS-SE-INTERCAMBIO
164000               END-IF.
164100      518-CICLO9-RECIENTE-E. EXIT.
164200      *
164300      519-CICLO10-RECIENTE SECTION.
164400            MOVE "N" TO WKS-SE-INTERCAMBIO
164500            PERFORM 518-CICLO9-RECIENTE VARYING WKS-I FROM 1 BY 1
164600              UNTIL WKS-I > WKS-TOPE-RC - 1.
164700      519-CICLO10-RECIENTE-E. EXIT.
164800      *
164900      522-CICLO11-RECIENTE SECTION.
165000         IF RC-TAB-CANT-NOTAS(IDX-RC) > 0
165100            COMPUTE RC-TAB-PROMEDIO(IDX-RC) ROUNDED =
165200                    RC-TAB-SUMA-NOTA(IDX-RC) /
165300                    RC-TAB-CANT-NOTAS(IDX-RC)
165400         END-IF.
165500      522-CICLO11-RECIENTE-E. EXIT.
165600      *
165700      523-CICLO12-EXT SECTION.
165800         MOVE SPACES TO LIN-REPCON
165900         MOVE DX-TAB-NOMBRE(IDX-DX)      TO LIN-REPCON(1:20)
166000         MOVE DX-TAB-CANT-ESTUD(IDX-DX)  TO WKS-ED-CONT-4
166100         MOVE WKS-ED-CONT-4              TO LIN-REPCON(22:4)
166200         MOVE DX-TAB-CANT-CURSOS(IDX-DX) TO WKS-ED-CONT-4
166300         MOVE WKS-ED-CONT-4              TO LIN-REPCON(28:4)
166400         MOVE DX-TAB-PROMEDIO(IDX-DX)    TO WKS-ED-SCORE
166500         MOVE WKS-ED-SCORE               TO LIN-REPCON(34:6)
166600         MOVE DX-TAB-CANT-ALTO(IDX-DX)   TO WKS-ED-CONT-4
166700         MOVE WKS-ED-CONT-4              TO LIN-REPCON(41:4)
166800         MOVE DX-TAB-CANT-RIESGO(IDX-DX) TO WKS-ED-CONT-4
166900         MOVE WKS-ED-CONT-4              TO LIN-REPCON(47:4)
167000         MOVE DX-TAB-ASIST-PROM(IDX-DX)  TO WKS-ED-PCT-1
167100         MOVE WKS-ED-PCT-1               TO LIN-REPCON(53:5)
167200         WRITE LIN-REPCON.
167300      523-CICLO12-EXT-E. EXIT.
167400      *
167500      524-CICLO13-EXT SECTION.
167600         IF DX-TAB-CANT-NOTAS(IDX-DX) > 0
167700            COMPUTE DX-TAB-PROMEDIO(IDX-DX) ROUNDED =
167800                    DX-TAB-SUMA-NOTA(IDX-DX) /
167900                    DX-TAB-CANT-NOTAS(IDX-DX)
168000         END-IF
168100         IF DX-TAB-SUMA-TOTAL-AS(IDX-DX) > 0
168200            COMPUTE DX-TAB-ASIST-PROM(IDX-DX) ROUNDED =
168300               (DX-TAB-SUMA-PRESENTES(IDX-DX) /
168400                DX-TAB-SUMA-TOTAL-AS(IDX-DX)) * 100
168500         END-IF.
168600      524-CICLO13-EXT-E. EXIT.
168700      *
168800      526-CICLO14-IMPACTO SECTION.
168900         MOVE SPACES TO LIN-REPCON
169000         MOVE AT-TAB-ID-ESTUDIANTE(IDX-AT) TO LIN-REPCON(1:5)
169100         MOVE AT-TAB-NOMBRE(IDX-AT)        TO LIN-REPCON(8:31)
169200         MOVE AT-TAB-NOMBRE-CURSO(IDX-AT)  TO LIN-REPCON(40:30)
169300         MOVE AT-TAB-TOTAL(IDX-AT)         TO WKS-ED-CONT-4
169400         MOVE WKS-ED-CONT-4                TO LIN-REPCON(71:4)
169500         MOVE AT-TAB-PRESENTES(IDX-AT)     TO WKS-ED-CONT-4
169600         MOVE WKS-ED-CONT-4                TO LIN-REPCON(76:4)
169700         MOVE AT-TAB-TASA(IDX-AT)          TO WKS-ED-PCT-1
169800         MOVE WKS-ED-PCT-1                 TO LIN-REPCON(81:5)
169900         MOVE AT-TAB-PROMEDIO(IDX-AT)       TO WKS-ED-SCORE
170000         MOVE WKS-ED-SCORE                  TO LIN-REPCON(87:6)
170100         WRITE LIN-REPCON.
170200      526-CICLO14-IMPACTO-E. EXIT.
170300      *
170400      527-CICLO15-IMPACTO SECTION.
170500               IF AT-TAB-TASA(WKS-I) < AT-TAB-TASA(WKS-I + 1)
170600                  PERFORM 563-INTERCAMBIA-IMPACTO
170700                  MOVE "S" TO WKS-SE-INTERCAMBIO
170800               END-IF.
170900      527-CICLO15-IMPACTO-E. EXIT.
171000      *
171100      528-CICLO16-IMPACTO SECTION.
171200            MOVE "N" TO WKS-SE-INTERCAMBIO
171300            PERFORM 527-CICLO15-IMPACTO VARYING WKS-I FROM 1 BY 1
171400              UNTIL WKS-I > WKS-TOPE-AT - 1.
171500      528-CICLO16-IMPACTO-E. EXIT.
171600      *
171700      529-CICLO17-IMPACTO SECTION.
171800            IF PR-TAB-ID-ESTUDIANTE(IDX-PR) =
171900                  AT-TAB-ID-ESTUDIANTE(IDX-AT) AND
172000               PR-TAB-ID-CURSO(IDX-PR) = AT-TAB-ID-CURSO(IDX-AT)
172100               MOVE "S" TO WKS-ENCONTRADO
172200               MOVE PR-TAB-PROMEDIO(IDX-PR) TO
172300                                         AT-TAB-PROMEDIO(IDX-AT)
172400            END-IF.
172500      529-CICLO17-IMPACTO-E. EXIT.
172600      *
172700      535-BUSCA-LINEAL-IMPACTO SECTION.
172800         IF AT-TAB-TOTAL(IDX-AT) > 0
172900            COMPUTE AT-TAB-TASA(IDX-AT) ROUNDED =
173000               (AT-TAB-PRESENTES(IDX-AT) / AT-TAB-TOTAL(IDX-AT)) * 100
173100         END-IF
173200         MOVE "N" TO WKS-ENCONTRADO
173300         PERFORM 529-CICLO17-IMPACTO VARYING IDX-PR FROM 1 BY 1
173400           UNTIL IDX-PR > WKS-TOPE-PR OR SI-ENCONTRADO.
173500      535-BUSCA-LINEAL-IMPACTO-E. EXIT.
173600      *
173700      536-CICLO18-SEMESTRE SECTION.
173800         MOVE SPACES TO LIN-REPCON
173900         MOVE SM-TAB-SEMESTRE(IDX-SM)   TO LIN-REPCON(1:12)
174000         MOVE SM-TAB-CANT-ESTUD(IDX-SM) TO WKS-ED-CONT-4
174100         MOVE WKS-ED-CONT-4             TO LIN-REPCON(14:4)
174200         MOVE SM-TAB-CANT-CURSOS(IDX-SM) TO WKS-ED-CONT-3
174300         MOVE WKS-ED-CONT-3              TO LIN-REPCON(20:3)
174400         MOVE SM-TAB-PROMEDIO(IDX-SM)   TO WKS-ED-SCORE
174500         MOVE WKS-ED-SCORE              TO LIN-REPCON(24:6)
174600         MOVE SM-TAB-CANT-A(IDX-SM)     TO WKS-ED-CONT-4
174700         MOVE WKS-ED-CONT-4             TO LIN-REPCON(31:4)
174800         MOVE SM-TAB-CANT-B(IDX-SM)     TO WKS-ED-CONT-4
174900         MOVE WKS-ED-CONT-4             TO LIN-REPCON(36:4)
175000         MOVE SM-TAB-CANT-C(IDX-SM)     TO WKS-ED-CONT-4
175100         MOVE WKS-ED-CONT-4             TO LIN-REPCON(41:4)
175200         MOVE SM-TAB-CANT-BAJOC(IDX-SM) TO WKS-ED-CONT-4
175300         MOVE WKS-ED-CONT-4             TO LIN-REPCON(46:4)
175400         WRITE LIN-REPCON.
175500      536-CICLO18-SEMESTRE-E. EXIT.
175600      *
175700      537-CICLO19-SEMESTRE SECTION.
175800               IF SM-TAB-SEMESTRE(WKS-I) < SM-TAB-SEMESTRE(WKS-I + 1)
175900                  PERFORM 553-INTERCAMBIA-SEMESTRE
176000                  MOVE "S" TO WKS-SE-INTERCAMBIO
176100               END-IF.
176200      537-CICLO19-SEMESTRE-E. EXIT.
176300      *
176400      538-CICLO20-SEMESTRE SECTION.
176500            MOVE "N" TO WKS-SE-INTERCAMBIO
176600            PERFORM 537-CICLO19-SEMESTRE VARYING WKS-I FROM 1 BY 1
176700              UNTIL WKS-I > WKS-TOPE-SM - 1.
176800      538-CICLO20-SEMESTRE-E. EXIT.
176900      *
177000      539-CICLO21-SEMESTRE SECTION.
177100         IF SM-TAB-CANT-NOTAS(IDX-SM) > 0
177200            COMPUTE SM-TAB-PROMEDIO(IDX-SM) ROUNDED =
177300                    SM-TAB-SUMA-NOTA(IDX-SM) /
177400                    SM-TAB-CANT-NOTAS(IDX-SM)
177500         END-IF.
177600      539-CICLO21-SEMESTRE-E. EXIT.
177700      *
177800      544-CICLO22-TIPOCURSO SECTION.
177900         MOVE SPACES TO LIN-REPCON
178000         MOVE TC-TAB-TIPO(IDX-TC)      TO LIN-REPCON(1:10)
178100         MOVE TC-TAB-ID-CURSO(IDX-TC)  TO LIN-REPCON(12:5)
178200         MOVE TC-TAB-PROMEDIO(IDX-TC)  TO WKS-ED-SCORE
178300         MOVE WKS-ED-SCORE             TO LIN-REPCON(19:6)
178400         MOVE TC-TAB-PESO-PROM(IDX-TC) TO WKS-ED-PCT-1
178500         MOVE WKS-ED-PCT-1             TO LIN-REPCON(27:5)
178600         WRITE LIN-REPCON.
178700      544-CICLO22-TIPOCURSO-E. EXIT.
178800      *
178900      546-CICLO23-TIPOCURSO SECTION.
179000               IF TC-TAB-TIPO(WKS-I) > TC-TAB-TIPO(WKS-I + 1)
179100                  OR (TC-TAB-TIPO(WKS-I) = TC-TAB-TIPO(WKS-I + 1)
179200                  AND TC-TAB-PROMEDIO(WKS-I) <
179300                      TC-TAB-PROMEDIO(WKS-I + 1))
179400                  PERFORM 543-INTERCAMBIA-TIPOCURSO
179500                  MOVE "S" TO WKS-SE-INTERCAMBIO
179600               END-IF.
179700      546-CICLO23-TIPOCURSO-E. EXIT.
179800      *
179900      547-CICLO24-TIPOCURSO SECTION.
180000            MOVE "N" TO WKS-SE-INTERCAMBIO
180100            PERFORM 546-CICLO23-TIPOCURSO VARYING WKS-I FROM 1 BY 1
180200              UNTIL WKS-I > WKS-TOPE-TC - 1.
180300      547-CICLO24-TIPOCURSO-E. EXIT.
180400      *
180500      548-CICLO25-TIPOCURSO SECTION.
180600         IF TC-TAB-CANT-NOTAS(IDX-TC) > 0
180700            COMPUTE TC-TAB-PROMEDIO(IDX-TC) ROUNDED =
180800                    TC-TAB-SUMA-NOTA(IDX-TC) /
180900                    TC-TAB-CANT-NOTAS(IDX-TC)
181000            COMPUTE TC-TAB-PESO-PROM(IDX-TC) ROUNDED =
181100               (TC-TAB-SUMA-PESO(IDX-TC) / TC-TAB-CANT-NOTAS(IDX-TC))
181200               * 100
181300         END-IF.
181400      548-CICLO25-TIPOCURSO-E. EXIT.
181500      *
181600      549-CICLO26-RANGO SECTION.
181700         ADD 1 TO WKS-RANGO-VISTO
181800         IF IDX-RK = 1
181900            MOVE 1 TO WKS-RANGO-ACTUAL
182000         ELSE
182100            IF RK-TAB-PROMEDIO(IDX-RK) < RK-TAB-PROMEDIO(IDX-RK - 1)
182200               MOVE WKS-RANGO-VISTO TO WKS-RANGO-ACTUAL
182300            END-IF
182400         END-IF
182500         MOVE WKS-RANGO-ACTUAL TO RK-TAB-RANGO(IDX-RK).
182600      549-CICLO26-RANGO-E. EXIT.
182700      *
182800      554-CICLO27-RANGO SECTION.
182900               IF RK-TAB-PROMEDIO(WKS-I) < RK-TAB-PROMEDIO(WKS-I + 1)
183000                  PERFORM 534-INTERCAMBIA-RANGO
183100                  MOVE "S" TO WKS-SE-INTERCAMBIO
183200               END-IF.
183300      554-CICLO27-RANGO-E. EXIT.
183400      *
183500      556-CICLO28-RANGO SECTION.
183600            MOVE "N" TO WKS-SE-INTERCAMBIO
183700            PERFORM 554-CICLO27-RANGO VARYING WKS-I FROM 1 BY 1
183800              UNTIL WKS-I > WKS-TOPE-RK - 1.
183900      556-CICLO28-RANGO-E. EXIT.
184000      *
184100      557-CICLO29-CURSO SECTION.
184200            PERFORM 533-IMPRIME-UN-RANGO.
184300      557-CICLO29-CURSO-E. EXIT.
184400      *
184500      558-CICLO30-CURSO SECTION.
184600         IF PR-TAB-ID-CURSO(IDX-PR) = CUR-TAB-ID(IDX-CUR)
184700            ADD 1 TO WKS-TOPE-RK
184800            SET IDX-RK TO WKS-TOPE-RK
184900            MOVE PR-TAB-ID-ESTUDIANTE(IDX-PR) TO
185000                                    RK-TAB-ID-ESTUDIANTE(IDX-RK)
185100            MOVE PR-TAB-PROMEDIO(IDX-PR)      TO
185200                                    RK-TAB-PROMEDIO(IDX-RK)
185300            MOVE ZERO TO RK-TAB-RANGO(IDX-RK)
185400            MOVE "N" TO WKS-ENCONTRADO
185500            SET IDX-EST TO 1
185600            SEARCH ALL WKS-FILA-EST
185700               AT END MOVE "N" TO WKS-ENCONTRADO
185800               WHEN EST-TAB-ID(IDX-EST) = PR-TAB-ID-ESTUDIANTE(IDX-PR)
185900                  MOVE EST-TAB-NOMBRE(IDX-EST) TO
186000                                          RK-TAB-NOMBRE(IDX-RK)
186100            END-SEARCH
186200         END-IF.
186300      558-CICLO30-CURSO-E. EXIT.
186400      *
186500      559-CICLO31-CURSO SECTION.
186600         PERFORM 531-TOP3-UN-CURSO.
186700      559-CICLO31-CURSO-E. EXIT.
186800      *
186900      564-CICLO32-DIFICULTAD SECTION.
187000         SET IDX-DF TO WKS-ORDEN-DF-IDX(WKS-I)
187100         MOVE SPACES TO LIN-REPCON
187200         MOVE DF-TAB-NOMBRE(IDX-DF)    TO LIN-REPCON(1:12)
187300         MOVE DF-TAB-CURSOS(IDX-DF)    TO WKS-ED-CONT-3
187400         MOVE WKS-ED-CONT-3            TO LIN-REPCON(15:3)
187500         MOVE DF-TAB-INSCRITOS(IDX-DF) TO WKS-ED-CONT-4
187600         MOVE WKS-ED-CONT-4            TO LIN-REPCON(22:4)
187700         MOVE DF-TAB-PROMEDIO(IDX-DF)  TO WKS-ED-SCORE
187800         MOVE WKS-ED-SCORE             TO LIN-REPCON(28:6)
187900         MOVE DF-TAB-NOTA-MIN(IDX-DF)  TO WKS-ED-SCORE
188000         MOVE WKS-ED-SCORE             TO LIN-REPCON(36:6)
188100         MOVE DF-TAB-NOTA-MAX(IDX-DF)  TO WKS-ED-SCORE
188200         MOVE WKS-ED-SCORE             TO LIN-REPCON(44:6)
188300         WRITE LIN-REPCON.
188400      564-CICLO32-DIFICULTAD-E. EXIT.
188500      *
188600      566-INTERCAMBIA-DIFICULTAD SECTION.
188700            IF DF-TAB-PROMEDIO(WKS-ORDEN-DF-IDX(WKS-I)) <
188800               DF-TAB-PROMEDIO(WKS-ORDEN-DF-IDX(WKS-I + 1))
188900               MOVE WKS-ORDEN-DF-IDX(WKS-I)     TO WKS-TEMP-IDX
189000               MOVE WKS-ORDEN-DF-IDX(WKS-I + 1) TO
189100                                            WKS-ORDEN-DF-IDX(WKS-I)
189200               MOVE WKS-TEMP-IDX TO WKS-ORDEN-DF-IDX(WKS-I + 1)
189300               MOVE "S" TO WKS-SE-INTERCAMBIO
189400            END-IF.
189500      566-INTERCAMBIA-DIFICULTAD-E. EXIT.
189600      *
189700      567-INTERCAMBIA-DIFICULTAD SECTION.
189800         MOVE "N" TO WKS-SE-INTERCAMBIO
189900         PERFORM 566-INTERCAMBIA-DIFICULTAD
190000       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 2.
190100      567-INTERCAMBIA-DIFICULTAD-E. EXIT.
190200      *
190300      568-CICLO33-DIFICULTAD SECTION.
190400         MOVE IDX-DF TO WKS-ORDEN-DF-IDX(IDX-DF)
190500         IF DF-TAB-CANT-NOTAS(IDX-DF) > 0
190600            COMPUTE DF-TAB-PROMEDIO(IDX-DF) ROUNDED =
190700                    DF-TAB-SUMA-NOTA(IDX-DF) /
190800                    DF-TAB-CANT-NOTAS(IDX-DF)
190900         END-IF.
191000      568-CICLO33-DIFICULTAD-E. EXIT.
191100      *
191200      569-CICLO34-ALUMNO SECTION.
191300         MOVE SPACES TO LIN-REPCON
191400         MOVE RA-TAB-ID(IDX-RA)       TO LIN-REPCON(1:5)
191500         MOVE RA-TAB-NOMBRE(IDX-RA)   TO LIN-REPCON(8:31)
191600         MOVE RA-TAB-CURSOS(IDX-RA)   TO WKS-ED-CONT-3
191700         MOVE WKS-ED-CONT-3           TO LIN-REPCON(41:3)
191800         MOVE RA-TAB-PROMEDIO(IDX-RA) TO WKS-ED-SCORE
191900         MOVE WKS-ED-SCORE            TO LIN-REPCON(46:6)
192000         MOVE RA-TAB-MINIMO(IDX-RA)   TO WKS-ED-SCORE
192100         MOVE WKS-ED-SCORE            TO LIN-REPCON(54:6)
192200         MOVE RA-TAB-MAXIMO(IDX-RA)   TO WKS-ED-SCORE
192300         MOVE WKS-ED-SCORE            TO LIN-REPCON(62:6)
192400         MOVE RA-TAB-DESVEST(IDX-RA)  TO WKS-ED-SCORE
192500         MOVE WKS-ED-SCORE            TO LIN-REPCON(70:6)
192600         WRITE LIN-REPCON.
192700      569-CICLO34-ALUMNO-E. EXIT.
192800      *
192900      572-CICLO35-ALUMNOS SECTION.
193000               IF RA-TAB-PROMEDIO(WKS-I) < RA-TAB-PROMEDIO(WKS-I + 1)
193100                  PERFORM 513-INTERCAMBIA-ALUMNO
193200                  MOVE "S" TO WKS-SE-INTERCAMBIO
193300               END-IF.
193400      572-CICLO35-ALUMNOS-E. EXIT.
193500      *
193600      573-CICLO36-ALUMNOS SECTION.
193700            MOVE "N" TO WKS-SE-INTERCAMBIO
193800            PERFORM 572-CICLO35-ALUMNOS VARYING WKS-I FROM 1 BY 1
193900              UNTIL WKS-I > WKS-TOPE-RA - 1.
194000      573-CICLO36-ALUMNOS-E. EXIT.
194100      *
194200      574-CICLO37-ALUMNOS SECTION.
194300            IF INS-TAB-ID-ESTUDIANTE(IDX-INS) = EST-TAB-ID(IDX-EST)
194400               ADD 1 TO EST-TAB-CANT-CURSOS(IDX-EST)
194500            END-IF.
194600      574-CICLO37-ALUMNOS-E. EXIT.
194700      *
194800      576-CICLO38-ALUMNOS SECTION.
194900         MOVE ZERO TO EST-TAB-CANT-CURSOS(IDX-EST)
195000         PERFORM 574-CICLO37-ALUMNOS VARYING IDX-INS FROM 1 BY 1
195100           UNTIL IDX-INS > WKS-TOPE-INS
195200         IF EST-TAB-CANT-NOTAS(IDX-EST) > 0
195300            COMPUTE EST-TAB-PROMEDIO(IDX-EST) ROUNDED =
195400                    EST-TAB-SUMA-NOTA(IDX-EST) /
195500                    EST-TAB-CANT-NOTAS(IDX-EST)
195600         END-IF
195700         IF EST-TAB-CANT-NOTAS(IDX-EST) > 1
195800            COMPUTE WKS-VAR =
195900               (EST-TAB-SUMA-CUADRADO(IDX-EST) -
196000                ((EST-TAB-SUMA-NOTA(IDX-EST) *
196100                  EST-TAB-SUMA-NOTA(IDX-EST)) /
196200                 EST-TAB-CANT-NOTAS(IDX-EST))) /
196300               (EST-TAB-CANT-NOTAS(IDX-EST) - 1)
196400            PERFORM 495-RAIZ-CUADRADA
196500            MOVE WKS-DESV TO EST-TAB-DESVEST(IDX-EST)
196600         END-IF
196700         ADD 1 TO WKS-TOPE-RA
196800         SET IDX-RA TO WKS-TOPE-RA
196900         MOVE EST-TAB-ID(IDX-EST)          TO RA-TAB-ID(IDX-RA)
197000         MOVE EST-TAB-NOMBRE(IDX-EST)      TO RA-TAB-NOMBRE(IDX-RA)
197100         MOVE EST-TAB-CANT-CURSOS(IDX-EST) TO RA-TAB-CURSOS(IDX-RA)
197200         MOVE EST-TAB-PROMEDIO(IDX-EST)    TO RA-TAB-PROMEDIO(IDX-RA)
197300         MOVE EST-TAB-NOTA-MIN(IDX-EST)    TO RA-TAB-MINIMO(IDX-RA)
197400         MOVE EST-TAB-NOTA-MAX(IDX-EST)    TO RA-TAB-MAXIMO(IDX-RA)
197500         MOVE EST-TAB-DESVEST(IDX-EST)     TO RA-TAB-DESVEST(IDX-RA).
197600      576-CICLO38-ALUMNOS-E. EXIT.
197700      *
197800      577-CICLO39-ALUMNO SECTION.
197900         IF EST-TAB-CANT-TEMPRANA(IDX-EST) > 0
198000            AND EST-TAB-CANT-RECIENTE(IDX-EST) > 0
198100            COMPUTE EST-TAB-PROM-TEMPRANO(IDX-EST) ROUNDED =
198200                    EST-TAB-SUMA-TEMPRANA(IDX-EST) /
198300                    EST-TAB-CANT-TEMPRANA(IDX-EST)
198400            COMPUTE EST-TAB-PROM-RECIENTE(IDX-EST) ROUNDED =
198500                    EST-TAB-SUMA-RECIENTE(IDX-EST) /
198600                    EST-TAB-CANT-RECIENTE(IDX-EST)
198700            COMPUTE EST-TAB-MEJORA(IDX-EST) =
198800                    EST-TAB-PROM-RECIENTE(IDX-EST) -
198900                    EST-TAB-PROM-TEMPRANO(IDX-EST)
199000            ADD 1 TO WKS-TOPE-PG
199100            SET IDX-PG TO WKS-TOPE-PG
199200            MOVE EST-TAB-ID(IDX-EST)     TO PG-TAB-ID(IDX-PG)
199300            MOVE EST-TAB-NOMBRE(IDX-EST) TO PG-TAB-NOMBRE(IDX-PG)
199400            MOVE EST-TAB-PROM-TEMPRANO(IDX-EST) TO
199500                                         PG-TAB-TEMPRANO(IDX-PG)
199600            MOVE EST-TAB-PROM-RECIENTE(IDX-EST) TO
199700                                         PG-TAB-RECIENTE(IDX-PG)
199800            MOVE EST-TAB-MEJORA(IDX-EST) TO PG-TAB-MEJORA(IDX-PG)
199900            EVALUATE TRUE
200000               WHEN EST-TAB-MEJORA(IDX-EST) > 5
200100                  MOVE "Improving " TO PG-TAB-ETIQUETA(IDX-PG)
200200               WHEN EST-TAB-MEJORA(IDX-EST) < -5
200300                  MOVE "Declining " TO PG-TAB-ETIQUETA(IDX-PG)
200400               WHEN OTHER
200500                  MOVE "Stable    " TO PG-TAB-ETIQUETA(IDX-PG)
200600            END-EVALUATE
200700         END-IF.
200800      577-CICLO39-ALUMNO-E. EXIT.
200900      *
201000      578-CICLO40-CURSOS SECTION.
201100            IF DF-TAB-NOMBRE(IDX-DF) = CUR-TAB-NIVEL(IDX-CUR)
201200               ADD 1 TO DF-TAB-CURSOS(IDX-DF)
201300               ADD CUR-TAB-INSCRITOS(IDX-CUR) TO
201400                                        DF-TAB-INSCRITOS(IDX-DF)
201500            END-IF.
201600      578-CICLO40-CURSOS-E. EXIT.
201700      *
201800      579-CICLO41-CURSOS SECTION.
201900         PERFORM 578-CICLO40-CURSOS
202000       VARYING IDX-DF FROM 1 BY 1 UNTIL IDX-DF > 3.
202100      579-CICLO41-CURSOS-E. EXIT.
202200      *
202300      583-CICLO42-CURSOS SECTION.
202400            IF INS-TAB-ID-CURSO(IDX-INS) = CUR-TAB-ID(IDX-CUR)
202500               ADD 1 TO CUR-TAB-INSCRITOS(IDX-CUR)
202600            END-IF.
202700      583-CICLO42-CURSOS-E. EXIT.
202800      *
202900      584-CICLO43-CURSOS SECTION.
203000         PERFORM 583-CICLO42-CURSOS VARYING IDX-INS FROM 1 BY 1
203100           UNTIL IDX-INS > WKS-TOPE-INS
203200         IF CUR-TAB-CANT-NOTAS(IDX-CUR) > 0
203300            COMPUTE CUR-TAB-PROMEDIO(IDX-CUR) ROUNDED =
203400                    CUR-TAB-SUMA-NOTA(IDX-CUR) /
203500                    CUR-TAB-CANT-NOTAS(IDX-CUR)
203600         END-IF.
203700      584-CICLO43-CURSOS-E. EXIT.
203800      *
203900      587-CICLO44-PR SECTION.
204000         IF PR-TAB-CANT-NOTAS(IDX-PR) > 0
204100            COMPUTE PR-TAB-PROMEDIO(IDX-PR) ROUNDED =
204200                    PR-TAB-SUMA-NOTA(IDX-PR) /
204300                    PR-TAB-CANT-NOTAS(IDX-PR)
204400         END-IF.
204500      587-CICLO44-PR-E. EXIT.
204600      *
204700      401-CICLO45-CUADRADA SECTION.
204800            COMPUTE WKS-APROX ROUNDED =
204900                    (WKS-APROX + (WKS-VAR / WKS-APROX)) / 2.
205000      401-CICLO45-CUADRADA-E. EXIT.
205100      *
205200      201-CICLO46-DEPTO SECTION.
205300            IF DX-TAB-NOMBRE(IDX-DX) = EST-TAB-DEPARTAMENTO(IDX-EST)
205400               ADD 1 TO DX-TAB-SUMA-TOTAL-AS(IDX-DX)
205500               IF ASI-PRESENTE
205600                  ADD 1 TO DX-TAB-SUMA-PRESENTES(IDX-DX)
205700               END-IF
205800            END-IF.
205900      201-CICLO46-DEPTO-E. EXIT.
206000      *
206100      202-CICLO47-IMPACTO SECTION.
206200            IF AT-TAB-ID-ESTUDIANTE(IDX-AT) = ASI-ID-ESTUDIANTE AND
206300               AT-TAB-ID-CURSO(IDX-AT) = ASI-ID-CURSO
206400               MOVE "S" TO WKS-ENCONTRADO
206500            END-IF.
206600      202-CICLO47-IMPACTO-E. EXIT.
206700      *
206800      301-CICLO48-DIFICULTAD SECTION.
206900         IF DF-TAB-NOMBRE(IDX-DF) = CUR-TAB-NIVEL(IDX-CUR)
207000            ADD NOT-CALIFICACION TO DF-TAB-SUMA-NOTA(IDX-DF)
207100            ADD 1                TO DF-TAB-CANT-NOTAS(IDX-DF)
207200            IF NOT-CALIFICACION < DF-TAB-NOTA-MIN(IDX-DF)
207300               MOVE NOT-CALIFICACION TO DF-TAB-NOTA-MIN(IDX-DF)
207400            END-IF
207500            IF NOT-CALIFICACION > DF-TAB-NOTA-MAX(IDX-DF)
207600               MOVE NOT-CALIFICACION TO DF-TAB-NOTA-MAX(IDX-DF)
207700            END-IF
207800         END-IF.
207900      301-CICLO48-DIFICULTAD-E. EXIT.
208000      *
208100      302-CICLO49-RECIENTE SECTION.
208200               IF RC-TAB-VISTOS(IDX-RC IDX-RV) = NOT-ID-ESTUDIANTE
208300                  MOVE "S" TO WKS-ENCONTRADO
208400               END-IF.
208500      302-CICLO49-RECIENTE-E. EXIT.
208600      *
208700      303-CICLO50-RECIENTE SECTION.
208800               IF RC-TAB-FECHA(IDX-RC) = NOT-FECHA-ENTREGA
208900                  MOVE "S" TO WKS-ENCONTRADO
209000               END-IF.
209100      303-CICLO50-RECIENTE-E. EXIT.
209200      *
209300      304-CICLO51-SEMESTRE SECTION.
209400               IF SM-TAB-SEMESTRE(IDX-SM) = WKS-LLAVE-SEM
209500                  MOVE "S" TO WKS-ENCONTRADO
209600               END-IF.
209700      304-CICLO51-SEMESTRE-E. EXIT.
209800      *
209900      305-CICLO52-SEMESTRE SECTION.
210000         IF INS-TAB-ID-ESTUDIANTE(IDX-INS) = NOT-ID-ESTUDIANTE AND
210100            INS-TAB-ID-CURSO(IDX-INS) = EVA-TAB-ID-CURSO(IDX-EVA)
210200            MOVE "S" TO WKS-ENCONTRADO
210300            MOVE INS-TAB-SEMESTRE(IDX-INS) TO WKS-LLAVE-SEM
210400         END-IF.
210500      305-CICLO52-SEMESTRE-E. EXIT.
210600      *
210700      306-CICLO53-TIPOCURSO SECTION.
210800            IF TC-TAB-TIPO(IDX-TC) = EVA-TAB-TIPO(IDX-EVA) AND
210900               TC-TAB-ID-CURSO(IDX-TC) = EVA-TAB-ID-CURSO(IDX-EVA)
211000               MOVE "S" TO WKS-ENCONTRADO
211100            END-IF.
211200      306-CICLO53-TIPOCURSO-E. EXIT.
211300      *
211400      307-CICLO54-EXT SECTION.
211500          IF DX-TAB-NOMBRE(IDX-DX) = EST-TAB-DEPARTAMENTO(IDX-EST)
211600             ADD NOT-CALIFICACION TO DX-TAB-SUMA-NOTA(IDX-DX)
211700             ADD 1 TO DX-TAB-CANT-NOTAS(IDX-DX)
211800             IF NOT-CALIFICACION >= 80
211900                ADD 1 TO DX-TAB-CANT-ALTO(IDX-DX)
212000             END-IF
212100             IF NOT-CALIFICACION < 70
212200                ADD 1 TO DX-TAB-CANT-RIESGO(IDX-DX)
212300             END-IF
212400             IF EST-TAB-VISTO-DEPTO(IDX-EST) = "N"
212500                ADD 1 TO DX-TAB-CANT-ESTUD(IDX-DX)
212600                MOVE "S" TO EST-TAB-VISTO-DEPTO(IDX-EST)
212700             END-IF
212800             IF DX-TAB-VISTO-CUR(IDX-DX IDX-CUR) = "N"
212900                ADD 1 TO DX-TAB-CANT-CURSOS(IDX-DX)
213000                MOVE "S" TO DX-TAB-VISTO-CUR(IDX-DX IDX-CUR)
213100             END-IF
213200          END-IF.
213300      307-CICLO54-EXT-E. EXIT.
213400      *
213500      203-CICLO55-CURSO SECTION.
213600            IF PR-TAB-ID-ESTUDIANTE(IDX-PR) = NOT-ID-ESTUDIANTE AND
213700               PR-TAB-ID-CURSO(IDX-PR) = EVA-TAB-ID-CURSO(IDX-EVA)
213800               MOVE "S" TO WKS-ENCONTRADO
213900            END-IF.
214000      203-CICLO55-CURSO-E. EXIT.
214100      *
214200