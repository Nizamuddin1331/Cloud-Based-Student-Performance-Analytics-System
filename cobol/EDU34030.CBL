000100******************************************************************
000200* FECHA       : 11/09/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE ANALITICA DE RENDIMIENTO ESTUDIANTIL.   *
000800*             : CALCULA PROMEDIO PONDERADO (GPA) POR ESTUDIANTE, *
000900*             : DETECTA ESTUDIANTES EN RIESGO, CLASIFICA LA      *
001000*             : DIFICULTAD DE LOS CURSOS, COMPARA DEPARTAMENTOS, *
001100*             : ANALIZA POR TIPO DE EVALUACION Y CORRELACIONA    *
001200*             : ASISTENCIA CONTRA RENDIMIENTO. IMPRIME UN        *
001300*             : REPORTE CONSOLIDADO DE ANALITICA ACADEMICA.      *
001400* ARCHIVOS    : ESTUDIA,CURSOSD,INSCRIP,EVALUAC,NOTASAR,ASISTEN  *
001500*             : =E , REPANAL =S                                  *
001600* ACCION (ES) : R=REPORTE DE ANALITICA                           *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* PETICION    : REG-4471                                         *
001900******************************************************************
002000*                  H I S T O R I A L   D E   C A M B I O S
002100******************************************************************
002200*   11-SEP-1989  EEDR  ALTA INICIAL. PETICION REG-4471.          *
002300*   04-DEC-1989  EEDR  SE AGREGA DETECCION DE RIESGO POR CURSO.  *
002400*   18-JUL-1990  PEDR  SE AGREGA DIFICULTAD DE CURSO Y DESV.     *
002500*                      ESTANDAR MUESTRAL (REG-4598).             *
002600*   09-FEB-1992  EEDR  SE AGREGA COMPARACION POR DEPARTAMENTO.   *
002700*   23-AUG-1993  PEDR  SE AGREGA ANALISIS POR TIPO DE EVALUACION.*
002800*   15-MAY-1995  EEDR  SE AGREGA CORRELACION ASISTENCIA/NOTA     *
002900*                      (REG-5340) Y TENDENCIA DIARIA A CONSOLA.  *
003000*   30-OCT-1998  EEDR  REVISION Y2K: LLAVES Y FECHAS DE TRABAJO  *
003100*                      CONFIRMADAS A CUATRO DIGITOS (REG-5705).  *
003200*   21-JAN-1999  PEDR  PRUEBA DE CORTE DE SIGLO SOBRE LAS SEIS   *
003300*                      TABLAS EN MEMORIA.                       *
003400*   12-JUL-2002  EEDR  SE CORRIGE REDONDEO DE GPA A DOS DECIMALES*
003500*                      (REG-5980).                               *
003600*   06-MAR-2005  PEDR  SE AGREGA NIVEL DE RIESGO MODERADO/ALTO/  *
003700*                      CRITICO (REG-6201).                       *
003800*   14-NOV-2006  EEDR  SE CORRIGEN LITERALES DE DEPARTAMENTO Y   *
003900*                      TIPO DE EVALUACION: EL ARCHIVO TRAE       *
004000*                      MINUSCULAS MEZCLADAS Y LA TABLA COMPARABA *
004100*                      CONTRA MAYUSCULAS (REG-6340).             *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    EDU34030.
004500 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004700 DATE-WRITTEN.  11-SEP-1989.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ESTUDIA  ASSIGN   TO ESTUDIA
005800       ORGANIZATION      IS SEQUENTIAL
005900       FILE STATUS       IS FS-ESTUDIA.
006000     SELECT CURSOSD  ASSIGN   TO CURSOSD
006100       ORGANIZATION      IS SEQUENTIAL
006200       FILE STATUS       IS FS-CURSOSD.
006300     SELECT INSCRIP  ASSIGN   TO INSCRIP
006400       ORGANIZATION      IS SEQUENTIAL
006500       FILE STATUS       IS FS-INSCRIP.
006600     SELECT EVALUAC  ASSIGN   TO EVALUAC
006700       ORGANIZATION      IS SEQUENTIAL
006800       FILE STATUS       IS FS-EVALUAC.
006900     SELECT NOTASAR  ASSIGN   TO NOTASAR
007000       ORGANIZATION      IS SEQUENTIAL
007100       FILE STATUS       IS FS-NOTASAR.
007200     SELECT ASISTEN  ASSIGN   TO ASISTEN
007300       ORGANIZATION      IS SEQUENTIAL
007400       FILE STATUS       IS FS-ASISTEN.
007500     SELECT REPANAL  ASSIGN   TO REPANAL
007600       ORGANIZATION      IS SEQUENTIAL
007700       FILE STATUS       IS FS-REPANAL.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ESTUDIA.
008200     COPY EDU3EST.
008300 FD  CURSOSD.
008400     COPY EDU3CUR.
008500 FD  INSCRIP.
008600     COPY EDU3INS.
008700 FD  EVALUAC.
008800     COPY EDU3EVA.
008900 FD  NOTASAR.
009000     COPY EDU3NOT.
009100 FD  ASISTEN.
009200     COPY EDU3ASI.
009300 FD  REPANAL
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  LIN-REPANAL                PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*         V A R I A B L E S   D E   F I L E   S T A T U S
010000******************************************************************
010100 01  FS-ESTUDIA                 PIC 9(02) VALUE ZEROS.
010200 01  FS-CURSOSD                 PIC 9(02) VALUE ZEROS.
010300 01  FS-INSCRIP                 PIC 9(02) VALUE ZEROS.
010400 01  FS-EVALUAC                 PIC 9(02) VALUE ZEROS.
010500 01  FS-NOTASAR                 PIC 9(02) VALUE ZEROS.
010600 01  FS-ASISTEN                 PIC 9(02) VALUE ZEROS.
010700 01  FS-REPANAL                 PIC 9(02) VALUE ZEROS.
010800******************************************************************
010900*         S W I T C H E S   D E   F I N   D E   A R C H I V O
011000******************************************************************
011100 01  WKS-SWITCHES-FIN.
011200     05  WKS-FIN-ESTUDIA        PIC X(01) VALUE "N".
011300    88  FIN-ESTUDIA            VALUE "S".
011400     05  WKS-FIN-CURSOSD        PIC X(01) VALUE "N".
011500    88  FIN-CURSOSD            VALUE "S".
011600     05  WKS-FIN-EVALUAC        PIC X(01) VALUE "N".
011700    88  FIN-EVALUAC            VALUE "S".
011800     05  WKS-FIN-INSCRIP        PIC X(01) VALUE "N".
011900    88  FIN-INSCRIP            VALUE "S".
012000     05  WKS-FIN-NOTASAR        PIC X(01) VALUE "N".
012100    88  FIN-NOTASAR            VALUE "S".
012200     05  WKS-FIN-ASISTEN        PIC X(01) VALUE "N".
012300    88  FIN-ASISTEN            VALUE "S".
012400     05  FILLER                 PIC X(02) VALUE SPACES.
012500******************************************************************
012600*         T A B L A   D E   E S T U D I A N T E S (MEMORIA)
012700******************************************************************
012800 01  WKS-TOPE-EST               PIC 9(03) COMP VALUE ZERO.
012900 01  WKS-TAB-ESTUDIANTES.
013000     05  WKS-FILA-EST OCCURS 1 TO 200 TIMES
013100                 DEPENDING ON WKS-TOPE-EST
013200                 ASCENDING KEY EST-TAB-ID
013300                 INDEXED BY IDX-EST.
013400    10  EST-TAB-ID             PIC 9(05).
013500    10  EST-TAB-NOMBRE         PIC X(31).
013600    10  EST-TAB-CORREO         PIC X(40).
013700    10  EST-TAB-DEPARTAMENTO   PIC X(20).
013800    10  EST-TAB-SUMA-PUNTOS    PIC S9(05)V9999 VALUE ZERO.
013900    10  EST-TAB-SUMA-CREDITOS  PIC 9(03) COMP VALUE ZERO.
014000    10  EST-TAB-GPA            PIC 9(01)V99 VALUE ZERO.
014100    10  EST-TAB-VISTO-DEPTO    PIC X(01) VALUE "N".
014200    10  EST-TAB-VISTO-TIPO OCCURS 5 TIMES PIC X(01)
014300                            VALUE "N".
014400******************************************************************
014500*         T A B L A   D E   C U R S O S (MEMORIA)
014600******************************************************************
014700 01  WKS-TOPE-CUR               PIC 9(03) COMP VALUE ZERO.
014800 01  WKS-TAB-CURSOS.
014900     05  WKS-FILA-CUR OCCURS 1 TO 50 TIMES
015000                 DEPENDING ON WKS-TOPE-CUR
015100                 ASCENDING KEY CUR-TAB-ID
015200                 INDEXED BY IDX-CUR.
015300    10  CUR-TAB-ID             PIC 9(05).
015400    10  CUR-TAB-CODIGO         PIC X(08).
015500    10  CUR-TAB-NOMBRE         PIC X(30).
015600    10  CUR-TAB-DEPARTAMENTO   PIC X(20).
015700    10  CUR-TAB-CREDITOS       PIC 9(01).
015800    10  CUR-TAB-NIVEL          PIC X(12).
015900******************************************************************
016000*         T A B L A   D E   E V A L U A C I O N E S (MEMORIA)
016100******************************************************************
016200 01  WKS-TOPE-EVA               PIC 9(03) COMP VALUE ZERO.
016300 01  WKS-TAB-EVALUACIONES.
016400     05  WKS-FILA-EVA OCCURS 1 TO 300 TIMES
016500                 DEPENDING ON WKS-TOPE-EVA
016600                 ASCENDING KEY EVA-TAB-ID
016700                 INDEXED BY IDX-EVA.
016800    10  EVA-TAB-ID             PIC 9(05).
016900    10  EVA-TAB-ID-CURSO       PIC 9(05).
017000    10  EVA-TAB-TIPO           PIC X(10).
017100******************************************************************
017200*         T A B L A   D E   I N S C R I P C I O N E S (MEMORIA)
017300******************************************************************
017400 01  WKS-TOPE-INS               PIC 9(03) COMP VALUE ZERO.
017500 01  WKS-TAB-INSCRIPCIONES.
017600     05  WKS-FILA-INS OCCURS 1 TO 500 TIMES
017700                 DEPENDING ON WKS-TOPE-INS
017800                 INDEXED BY IDX-INS.
017900    10  INS-TAB-ID-ESTUDIANTE  PIC 9(05).
018000    10  INS-TAB-ID-CURSO       PIC 9(05).
018100******************************************************************
018200*    T A B L A   P R O M E D I O   P O R   ( E S T,  C U R )
018300******************************************************************
018400 01  WKS-TOPE-PR                PIC 9(03) COMP VALUE ZERO.
018500 01  WKS-TAB-PROMEDIOS.
018600     05  WKS-FILA-PR OCCURS 1 TO 500 TIMES
018700                 DEPENDING ON WKS-TOPE-PR
018800                 INDEXED BY IDX-PR.
018900    10  PR-TAB-ID-ESTUDIANTE   PIC 9(05).
019000    10  PR-TAB-ID-CURSO        PIC 9(05).
019100    10  PR-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3.
019200    10  PR-TAB-SUMA-CUADRADO   PIC S9(09)V9999 COMP-3.
019300    10  PR-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
019400    10  PR-TAB-CANT-REPROB     PIC 9(04) COMP VALUE ZERO.
019500    10  PR-TAB-NOTA-MIN        PIC 9(03)V99 VALUE 99.99.
019600    10  PR-TAB-NOTA-MAX        PIC 9(03)V99 VALUE ZERO.
019700    10  PR-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
019800    10  PR-TAB-DESVEST         PIC 9(03)V9999 VALUE ZERO.
019900******************************************************************
020000*    T A B L A   D E   E S T A D I S T I C A   P O R   C U R S O
020100******************************************************************
020200 01  WKS-TOPE-CS                PIC 9(03) COMP VALUE ZERO.
020300 01  WKS-TAB-CURSO-STAT.
020400     05  WKS-FILA-CS OCCURS 1 TO 50 TIMES
020500                DEPENDING ON WKS-TOPE-CS
020600                INDEXED BY IDX-CS.
020700    10  CS-TAB-ID-CURSO        PIC 9(05).
020800    10  CS-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3.
020900    10  CS-TAB-SUMA-CUADRADO   PIC S9(09)V9999 COMP-3.
021000    10  CS-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
021100    10  CS-TAB-NOTA-MIN        PIC 9(03)V99 VALUE 99.99.
021200    10  CS-TAB-NOTA-MAX        PIC 9(03)V99 VALUE ZERO.
021300    10  CS-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
021400    10  CS-TAB-DESVEST         PIC 9(03)V9999 VALUE ZERO.
021500    10  CS-TAB-DIFICULTAD      PIC S9(03)V9999 VALUE ZERO.
021600    10  CS-TAB-INSCRITOS       PIC 9(04) COMP VALUE ZERO.
021700******************************************************************
021800*    T A B L A   F I J A   D E   D E P A R T A M E N T O S
021900******************************************************************
022000 01  WKS-TAB-DEPTO-STAT.
022100     05  WKS-FILA-DT OCCURS 5 TIMES INDEXED BY IDX-DT.
022200    10  DT-TAB-NOMBRE          PIC X(20).
022300    10  DT-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3.
022400    10  DT-TAB-SUMA-CUADRADO   PIC S9(09)V9999 COMP-3.
022500    10  DT-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
022600    10  DT-TAB-CANT-ESTUD      PIC 9(04) COMP VALUE ZERO.
022700    10  DT-TAB-NOTA-MIN        PIC 9(03)V99 VALUE 99.99.
022800    10  DT-TAB-NOTA-MAX        PIC 9(03)V99 VALUE ZERO.
022900    10  DT-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
023000    10  DT-TAB-DESVEST         PIC 9(03)V9999 VALUE ZERO.
023100******************************************************************
023200*    T A B L A   F I J A   D E   T I P O   D E   E V A L U A C I O N
023300******************************************************************
023400 01  WKS-TAB-TIPO-STAT.
023500     05  WKS-FILA-TP OCCURS 5 TIMES INDEXED BY IDX-TP.
023600    10  TP-TAB-NOMBRE          PIC X(10).
023700    10  TP-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3.
023800    10  TP-TAB-SUMA-CUADRADO   PIC S9(09)V9999 COMP-3.
023900    10  TP-TAB-CANT-SUBMIT     PIC 9(04) COMP VALUE ZERO.
024000    10  TP-TAB-CANT-ESTUD      PIC 9(04) COMP VALUE ZERO.
024100    10  TP-TAB-NOTA-MIN        PIC 9(03)V99 VALUE 99.99.
024200    10  TP-TAB-NOTA-MAX        PIC 9(03)V99 VALUE ZERO.
024300    10  TP-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
024400    10  TP-TAB-DESVEST         PIC 9(03)V9999 VALUE ZERO.
024500******************************************************************
024600*    T A B L A   D E   A S I S T E N C I A   P O R  (EST,CUR)
024700******************************************************************
024800 01  WKS-TOPE-AS                PIC 9(03) COMP VALUE ZERO.
024900 01  WKS-TAB-ASISTENCIAS.
025000     05  WKS-FILA-AS OCCURS 1 TO 500 TIMES
025100                DEPENDING ON WKS-TOPE-AS
025200                INDEXED BY IDX-AS.
025300    10  AS-TAB-ID-ESTUDIANTE   PIC 9(05).
025400    10  AS-TAB-ID-CURSO        PIC 9(05).
025500    10  AS-TAB-PRESENTES       PIC 9(04) COMP VALUE ZERO.
025600    10  AS-TAB-TOTAL           PIC 9(04) COMP VALUE ZERO.
025700******************************************************************
025800*    T A B L A   D E   T E N D E N C I A   D I A R I A
025900******************************************************************
026000 01  WKS-TOPE-FC                PIC 9(03) COMP VALUE ZERO.
026100 01  WKS-TAB-FECHAS.
026200     05  WKS-FILA-FC OCCURS 1 TO 400 TIMES
026300                DEPENDING ON WKS-TOPE-FC
026400                INDEXED BY IDX-FC.
026500    10  FC-TAB-FECHA           PIC 9(08).
026600    10  FC-TAB-SUMA-NOTA       PIC S9(07)V9999 COMP-3.
026700    10  FC-TAB-CANT-NOTAS      PIC 9(04) COMP VALUE ZERO.
026800    10  FC-TAB-PROMEDIO        PIC 9(03)V9999 VALUE ZERO.
026900    10  FC-TAB-PROM-MOVIL      PIC 9(03)V9999 VALUE ZERO.
027000    10  FC-TOPE-VISTOS         PIC 9(03) COMP VALUE ZERO.
027100    10  FC-TAB-VISTOS OCCURS 1 TO 100 TIMES
027200                      DEPENDING ON FC-TOPE-VISTOS
027300                      INDEXED BY IDX-FV
027400                      PIC 9(05).
027500******************************************************************
027600*    C O P I A S   D E   T R A B A J O   P A R A   O R D E N A R
027700******************************************************************
027800 01  WKS-TOPE-OG                PIC 9(03) COMP VALUE ZERO.
027900 01  WKS-TAB-ORDEN-GPA.
028000     05  WKS-FILA-OG OCCURS 1 TO 200 TIMES
028100                DEPENDING ON WKS-TOPE-OG
028200                INDEXED BY IDX-OG.
028300    10  OG-TAB-ID              PIC 9(05).
028400    10  OG-TAB-NOMBRE          PIC X(31).
028500    10  OG-TAB-GPA             PIC 9(01)V99.
028600    10  OG-TAB-CREDITOS        PIC 9(03) COMP.
028700*
028800 01  WKS-TOPE-OR                PIC 9(03) COMP VALUE ZERO.
028900 01  WKS-TAB-ORDEN-RIESGO.
029000     05  WKS-FILA-OR OCCURS 1 TO 500 TIMES
029100                DEPENDING ON WKS-TOPE-OR
029200                INDEXED BY IDX-OR.
029300    10  OR-TAB-ID-ESTUDIANTE   PIC 9(05).
029400    10  OR-TAB-NOMBRE          PIC X(31).
029500    10  OR-TAB-CORREO          PIC X(40).
029600    10  OR-TAB-ID-CURSO        PIC 9(05).
029700    10  OR-TAB-NOMBRE-CURSO    PIC X(30).
029800    10  OR-TAB-PROMEDIO        PIC 9(03)V9999.
029900    10  OR-TAB-CANT-REPROB     PIC 9(04) COMP.
030000    10  OR-TAB-CANT-NOTAS      PIC 9(04) COMP.
030100    10  OR-TAB-NIVEL-RIESGO    PIC X(08).
030200*
030300 01  WKS-TOPE-OD                PIC 9(03) COMP VALUE ZERO.
030400 01  WKS-TAB-ORDEN-DIFICULTAD.
030500     05  WKS-FILA-OD OCCURS 1 TO 50 TIMES
030600                DEPENDING ON WKS-TOPE-OD
030700                INDEXED BY IDX-OD.
030800    10  OD-TAB-ID-CURSO        PIC 9(05).
030900    10  OD-TAB-CODIGO          PIC X(08).
031000    10  OD-TAB-NOMBRE          PIC X(30).
031100    10  OD-TAB-NIVEL           PIC X(12).
031200    10  OD-TAB-DEPARTAMENTO    PIC X(20).
031300    10  OD-TAB-INSCRITOS       PIC 9(04) COMP.
031400    10  OD-TAB-PROMEDIO        PIC 9(03)V9999.
031500    10  OD-TAB-MINIMO          PIC 9(03)V99.
031600    10  OD-TAB-MAXIMO          PIC 9(03)V99.
031700    10  OD-TAB-DESVEST         PIC 9(03)V9999.
031800    10  OD-TAB-DIFICULTAD      PIC S9(03)V9999.
031900*
032000 01  WKS-ORDEN-DT.
032100     05  WKS-ORDEN-DT-IDX OCCURS 5 TIMES PIC 9(01) COMP.
032200 01  WKS-ORDEN-TP.
032300     05  WKS-ORDEN-TP-IDX OCCURS 5 TIMES PIC 9(01) COMP.
032400 01  WKS-TEMP-IDX               PIC 9(01) COMP VALUE ZERO.
032500*
032600*    REGISTROS DE INTERCAMBIO PARA LAS BURBUJAS DE ORDENAMIENTO
032700 01  WKS-FILA-OR-TMP.
032800     05  FILLER                 PIC 9(05).
032900     05  FILLER                 PIC X(31).
033000     05  FILLER                 PIC X(40).
033100     05  FILLER                 PIC 9(05).
033200     05  FILLER                 PIC X(30).
033300     05  FILLER                 PIC 9(03)V9999.
033400     05  FILLER                 PIC 9(04) COMP.
033500     05  FILLER                 PIC 9(04) COMP.
033600     05  FILLER                 PIC X(08).
033700 01  WKS-FILA-OD-TMP.
033800     05  FILLER                 PIC 9(05).
033900     05  FILLER                 PIC X(08).
034000     05  FILLER                 PIC X(30).
034100     05  FILLER                 PIC X(12).
034200     05  FILLER                 PIC X(20).
034300     05  FILLER                 PIC 9(04) COMP.
034400     05  FILLER                 PIC 9(03)V9999.
034500     05  FILLER                 PIC 9(03)V99.
034600     05  FILLER                 PIC 9(03)V99.
034700     05  FILLER                 PIC 9(03)V9999.
034800     05  FILLER                 PIC S9(03)V9999.
034900*
035000 01  WKS-SWAP-FECHA             PIC 9(08).
035100 01  WKS-SWAP-SUMA-NOTA         PIC S9(07)V9999 COMP-3.
035200 01  WKS-SWAP-CANT-NOTAS        PIC 9(04) COMP.
035300 01  WKS-SWAP-PROMEDIO          PIC 9(03)V9999.
035400 01  WKS-SWAP-VISTOS            PIC 9(03) COMP.
035500******************************************************************
035600*    V A R I A B L E S   D E   T R A B A J O   A U X I L I A R E S
035700******************************************************************
035800 77  WKS-I                          PIC 9(04) COMP VALUE ZERO.
035900 77  WKS-J                          PIC 9(04) COMP VALUE ZERO.
036000 77  WKS-K                          PIC 9(04) COMP VALUE ZERO.
036100 77  WKS-CONT-RAIZ                  PIC 9(02) COMP VALUE ZERO.
036200*
036300 01  WKS-VARIABLES-TRABAJO.
036400     05  WKS-ENCONTRADO             PIC X(01) VALUE "N".
036500    88  SI-ENCONTRADO              VALUE "S".
036600     05  WKS-SE-INTERCAMBIO         PIC X(01) VALUE "N".
036700    88  HUBO-INTERCAMBIO           VALUE "S".
036800     05  WKS-TEMP-GPA               PIC 9(01)V99.
036900     05  WKS-TEMP-ID                PIC 9(05).
037000     05  WKS-TEMP-NOMBRE            PIC X(31).
037100     05  WKS-TEMP-CREDITOS          PIC 9(03) COMP.
037200     05  WKS-VAR                    PIC S9(05)V9999 VALUE ZERO.
037300     05  WKS-DESV                   PIC 9(03)V9999 VALUE ZERO.
037400     05  WKS-PUNTOS                 PIC 9(01)V9 VALUE ZERO.
037500     05  WKS-N                      PIC 9(04) COMP VALUE ZERO.
037600     05  WKS-LLAVE-EST              PIC 9(05) VALUE ZERO.
037700     05  WKS-LLAVE-CUR              PIC 9(05) VALUE ZERO.
037800     05  WKS-APROX                  PIC S9(05)V9999 VALUE ZERO.
037900******************************************************************
038000*    V A R I A B L E S   D E   C O R R E L A C I O N
038100******************************************************************
038200 01  WKS-CORRELACION.
038300     05  WKS-COR-N                  PIC 9(04) COMP VALUE ZERO.
038400     05  WKS-COR-SUMA-X             PIC S9(07)V9999 COMP-3.
038500     05  WKS-COR-SUMA-Y             PIC S9(07)V9999 COMP-3.
038600     05  WKS-COR-SUMA-XY            PIC S9(09)V9999 COMP-3.
038700     05  WKS-COR-SUMA-X2            PIC S9(09)V9999 COMP-3.
038800     05  WKS-COR-SUMA-Y2            PIC S9(09)V9999 COMP-3.
038900     05  WKS-COR-NUMER              PIC S9(09)V9999 COMP-3.
039000     05  WKS-COR-DENOM-X            PIC S9(09)V9999 COMP-3.
039100     05  WKS-COR-DENOM-Y            PIC S9(09)V9999 COMP-3.
039200     05  WKS-COR-DENOM              PIC S9(09)V9999 COMP-3.
039300     05  WKS-COR-R                  PIC S9(01)V999 VALUE ZERO.
039400     05  WKS-COR-TEXTO              PIC X(16) VALUE SPACES.
039500     05  WKS-ATT-TASA               PIC 9(03)V99 VALUE ZERO.
039600******************************************************************
039700*    V A R I A B L E S   D E   R E S U M E N
039800******************************************************************
039900 01  WKS-RESUMEN.
040000     05  WKS-RES-GPA-PROM           PIC 9(01)V99 VALUE ZERO.
040100     05  WKS-RES-GPA-MEDIANA        PIC 9(01)V99 VALUE ZERO.
040200     05  WKS-RES-TOTAL-ESTUD        PIC 9(04) COMP VALUE ZERO.
040300     05  WKS-RES-TOTAL-RIESGO       PIC 9(04) COMP VALUE ZERO.
040400     05  WKS-RES-MEJOR-DEPTO        PIC X(20) VALUE SPACES.
040500     05  WKS-RES-MEJOR-DEPTO-PROM   PIC 9(03)V99 VALUE ZERO.
040600     05  WKS-RES-CURSO-DIFICIL      PIC X(30) VALUE SPACES.
040700     05  WKS-RES-CURSO-DIFICIL-PROM PIC 9(03)V99 VALUE ZERO.
040800******************************************************************
040900*    E D I C I O N   D E   C A M P O S   N U M E R I C O S
041000******************************************************************
041100 01  WKS-ED-GPA                 PIC Z9.99.
041200 01  WKS-ED-PROM-3              PIC ZZ9.99.
041300 01  WKS-ED-CONT-3              PIC ZZ9.
041400 01  WKS-ED-CONT-4              PIC ZZZ9.
041500 01  WKS-ED-COR                 PIC -9.999.
041600*
041700 PROCEDURE DIVISION.
041800 000-MAIN SECTION.
041900     PERFORM 100-ABRE-ARCHIVOS         THRU 100-ABRE-ARCHIVOS-E
042000     PERFORM 150-INICIALIZA-TABLAS     THRU 150-INICIALIZA-TABLAS-E
042100     PERFORM 200-CARGA-ESTUDIANTES     THRU 200-CARGA-ESTUDIANTES-E
042200         UNTIL FIN-ESTUDIA
042300     PERFORM 210-CARGA-CURSOS          THRU 210-CARGA-CURSOS-E
042400         UNTIL FIN-CURSOSD
042500     PERFORM 220-CARGA-EVALUACIONES    THRU 220-CARGA-EVALUACIONES-E
042600         UNTIL FIN-EVALUAC
042700     PERFORM 230-CARGA-INSCRIPCIONES   THRU 230-CARGA-INSCRIPCIONES-E
042800         UNTIL FIN-INSCRIP
042900     PERFORM 300-ACUMULA-NOTAS         THRU 300-ACUMULA-NOTAS-E
043000         UNTIL FIN-NOTASAR
043100     PERFORM 400-CARGA-ASISTENCIA      THRU 400-CARGA-ASISTENCIA-E
043200         UNTIL FIN-ASISTEN
043300     PERFORM 500-CALCULA-GPA           THRU 500-CALCULA-GPA-E
043400     PERFORM 600-ORDENA-GPA            THRU 600-ORDENA-GPA-E
043500     PERFORM 700-PREPARA-RIESGO        THRU 700-PREPARA-RIESGO-E
043600     PERFORM 800-PREPARA-DIFICULTAD    THRU 800-PREPARA-DIFICULTAD-E
043700     PERFORM 900-PREPARA-DEPARTAMENTO  THRU 900-PREPARA-DEPARTAMENTO-E
043800     PERFORM 910-PREPARA-TIPO          THRU 910-PREPARA-TIPO-E
043900     PERFORM 920-CALCULA-CORRELACION   THRU 920-CALCULA-CORRELACION-E
044000     PERFORM 930-PREPARA-TENDENCIA     THRU 930-PREPARA-TENDENCIA-E
044100     PERFORM 940-PREPARA-RESUMEN       THRU 940-PREPARA-RESUMEN-E
044200     PERFORM 1000-IMPRIME-REPORTE      THRU 1000-IMPRIME-REPORTE-E
044300     PERFORM 1070-MUESTRA-TENDENCIA    THRU 1070-MUESTRA-TENDENCIA-E
044400     PERFORM 990-CIERRA-ARCHIVOS       THRU 990-CIERRA-ARCHIVOS-E
044500     STOP RUN.
044600 000-MAIN-E. EXIT.
044700*
044800 100-ABRE-ARCHIVOS SECTION.
044900     OPEN INPUT  ESTUDIA CURSOSD INSCRIP EVALUAC NOTASAR ASISTEN
045000     OPEN OUTPUT REPANAL
045100     IF FS-ESTUDIA NOT = 0 OR FS-CURSOSD NOT = 0 OR
045200   FS-INSCRIP NOT = 0 OR FS-EVALUAC NOT = 0 OR
045300   FS-NOTASAR NOT = 0 OR FS-ASISTEN NOT = 0 OR
045400   FS-REPANAL NOT = 0
045500   DISPLAY "EDU34030 >>> ERROR AL ABRIR ARCHIVOS DE LA "
045600           "ANALITICA ACADEMICA <<<" UPON CONSOLE
045700   MOVE 91 TO RETURN-CODE
045800   PERFORM 990-CIERRA-ARCHIVOS
045900   STOP RUN
046000     END-IF.
046100 100-ABRE-ARCHIVOS-E. EXIT.
046200*
046300 150-INICIALIZA-TABLAS SECTION.
046400     MOVE "Computer Science    " TO DT-TAB-NOMBRE(1)
046500     MOVE "Mathematics         " TO DT-TAB-NOMBRE(2)
046600     MOVE "Physics             " TO DT-TAB-NOMBRE(3)
046700     MOVE "Engineering         " TO DT-TAB-NOMBRE(4)
046800     MOVE "Business            " TO DT-TAB-NOMBRE(5)
046900     MOVE "Quiz      "           TO TP-TAB-NOMBRE(1)
047000     MOVE "Midterm   "           TO TP-TAB-NOMBRE(2)
047100     MOVE "Final     "           TO TP-TAB-NOMBRE(3)
047200     MOVE "Project   "           TO TP-TAB-NOMBRE(4)
047300     MOVE "Assignment"           TO TP-TAB-NOMBRE(5).
047400 150-INICIALIZA-TABLAS-E. EXIT.
047500*
047600*    -------------- CARGA DE ESTUDIANTES EN MEMORIA -----------
047700 200-CARGA-ESTUDIANTES SECTION.
047800     READ ESTUDIA
047900         AT END MOVE "S" TO WKS-FIN-ESTUDIA
048000                GO TO 200-CARGA-ESTUDIANTES-E
048100     END-READ
048200     ADD 1 TO WKS-TOPE-EST
048300     MOVE EST-ID-ESTUDIANTE TO EST-TAB-ID(WKS-TOPE-EST)
048400     STRING EST-PRIMER-NOMBRE DELIMITED BY SIZE
048500            " "               DELIMITED BY SIZE
048600            EST-APELLIDO      DELIMITED BY SIZE
048700            INTO EST-TAB-NOMBRE(WKS-TOPE-EST)
048800     END-STRING
048900     MOVE EST-CORREO       TO EST-TAB-CORREO(WKS-TOPE-EST)
049000     MOVE EST-DEPARTAMENTO TO
049100                         EST-TAB-DEPARTAMENTO(WKS-TOPE-EST).
049200 200-CARGA-ESTUDIANTES-E. EXIT.
049300*
049400*    ---------------- CARGA DE CURSOS EN MEMORIA --------------
049500 210-CARGA-CURSOS SECTION.
049600     READ CURSOSD
049700         AT END MOVE "S" TO WKS-FIN-CURSOSD
049800                GO TO 210-CARGA-CURSOS-E
049900     END-READ
050000     ADD 1 TO WKS-TOPE-CUR
050100     MOVE CUR-ID-CURSO     TO CUR-TAB-ID(WKS-TOPE-CUR)
050200     MOVE CUR-CODIGO-CURSO TO CUR-TAB-CODIGO(WKS-TOPE-CUR)
050300     MOVE CUR-NOMBRE-CURSO TO CUR-TAB-NOMBRE(WKS-TOPE-CUR)
050400     MOVE CUR-DEPARTAMENTO TO
050500                          CUR-TAB-DEPARTAMENTO(WKS-TOPE-CUR)
050600     MOVE CUR-CREDITOS     TO CUR-TAB-CREDITOS(WKS-TOPE-CUR)
050700     MOVE CUR-NIVEL-DIFICULTAD TO
050800                               CUR-TAB-NIVEL(WKS-TOPE-CUR).
050900 210-CARGA-CURSOS-E. EXIT.
051000*
051100*    ------------- CARGA DE EVALUACIONES EN MEMORIA -----------
051200 220-CARGA-EVALUACIONES SECTION.
051300     READ EVALUAC
051400         AT END SET FIN-EVALUAC TO TRUE
051500                GO TO 220-CARGA-EVALUACIONES-E
051600     END-READ
051700     ADD 1 TO WKS-TOPE-EVA
051800     MOVE EVA-ID-EVALUACION TO EVA-TAB-ID(WKS-TOPE-EVA)
051900     MOVE EVA-ID-CURSO      TO
052000                           EVA-TAB-ID-CURSO(WKS-TOPE-EVA)
052100     MOVE EVA-TIPO-EVALUACION TO
052200                           EVA-TAB-TIPO(WKS-TOPE-EVA).
052300 220-CARGA-EVALUACIONES-E. EXIT.
052400*
052500*    ------------ CARGA DE INSCRIPCIONES EN MEMORIA -----------
052600 230-CARGA-INSCRIPCIONES SECTION.
052700     READ INSCRIP
052800         AT END MOVE "S" TO WKS-FIN-INSCRIP
052900                GO TO 230-CARGA-INSCRIPCIONES-E
053000     END-READ
053100     ADD 1 TO WKS-TOPE-INS
053200     MOVE INS-ID-ESTUDIANTE TO
053300                        INS-TAB-ID-ESTUDIANTE(WKS-TOPE-INS)
053400     MOVE INS-ID-CURSO      TO
053500                        INS-TAB-ID-CURSO(WKS-TOPE-INS)
053600     MOVE INS-ID-ESTUDIANTE TO WKS-LLAVE-EST
053700     MOVE INS-ID-CURSO      TO WKS-LLAVE-CUR
053800     PERFORM 235-BUSCA-O-AGREGA-PROMEDIO.
053900 230-CARGA-INSCRIPCIONES-E. EXIT.
054000*
054100*
054200*    LOCALIZA O CREA LA FILA DE PROMEDIO (ESTUDIANTE, CURSO)
054300*    SE INVOCA DESDE LA CARGA DE INSCRIPCIONES Y DESDE EL
054400*    ACUMULADO DE NOTAS; LA LLAVE DE BUSQUEDA LA TRAE EN
054500*    INS-ID-ESTUDIANTE/INS-ID-CURSO O EN WKS-LLAVE-EST/CUR.
054600 235-BUSCA-O-AGREGA-PROMEDIO SECTION.
054700     MOVE "N" TO WKS-ENCONTRADO
054800     IF WKS-TOPE-PR > 0
054900         PERFORM 201-CICLO32-PROMEDIO VARYING IDX-PR FROM 1 BY 1
055000                 UNTIL IDX-PR > WKS-TOPE-PR OR SI-ENCONTRADO
055100     END-IF
055200     IF NOT SI-ENCONTRADO
055300   ADD 1 TO WKS-TOPE-PR
055400   MOVE WKS-LLAVE-EST TO PR-TAB-ID-ESTUDIANTE(WKS-TOPE-PR)
055500   MOVE WKS-LLAVE-CUR TO PR-TAB-ID-CURSO(WKS-TOPE-PR)
055600   MOVE ZERO TO PR-TAB-SUMA-NOTA(WKS-TOPE-PR)
055700                PR-TAB-SUMA-CUADRADO(WKS-TOPE-PR)
055800                PR-TAB-CANT-NOTAS(WKS-TOPE-PR)
055900                PR-TAB-CANT-REPROB(WKS-TOPE-PR)
056000   MOVE 99.99 TO PR-TAB-NOTA-MIN(WKS-TOPE-PR)
056100   MOVE ZERO  TO PR-TAB-NOTA-MAX(WKS-TOPE-PR)
056200   SET IDX-PR TO WKS-TOPE-PR
056300     END-IF.
056400 235-BUSCA-O-AGREGA-PROMEDIO-E. EXIT.
056500*
056600*    ---------------- CARGA DE ASISTENCIA EN MEMORIA ----------
056700 400-CARGA-ASISTENCIA SECTION.
056800     READ ASISTEN
056900         AT END MOVE "S" TO WKS-FIN-ASISTEN
057000                GO TO 400-CARGA-ASISTENCIA-E
057100     END-READ
057200     PERFORM 405-BUSCA-O-AGREGA-ASISTENCIA
057300     IF ASI-PRESENTE
057400        ADD 1 TO AS-TAB-PRESENTES(IDX-AS)
057500     END-IF
057600     ADD 1 TO AS-TAB-TOTAL(IDX-AS).
057700 400-CARGA-ASISTENCIA-E. EXIT.
057800*
057900*
058000 405-BUSCA-O-AGREGA-ASISTENCIA SECTION.
058100     MOVE "N" TO WKS-ENCONTRADO
058200     IF WKS-TOPE-AS > 0
058300         PERFORM 402-CICLO31-ASISTENCIA VARYING IDX-AS FROM 1 BY 1
058400                 UNTIL IDX-AS > WKS-TOPE-AS OR SI-ENCONTRADO
058500     END-IF
058600     IF NOT SI-ENCONTRADO
058700   ADD 1 TO WKS-TOPE-AS
058800   MOVE ASI-ID-ESTUDIANTE TO
058900                      AS-TAB-ID-ESTUDIANTE(WKS-TOPE-AS)
059000   MOVE ASI-ID-CURSO     TO AS-TAB-ID-CURSO(WKS-TOPE-AS)
059100   MOVE ZERO TO AS-TAB-PRESENTES(WKS-TOPE-AS)
059200                AS-TAB-TOTAL(WKS-TOPE-AS)
059300   SET IDX-AS TO WKS-TOPE-AS
059400     END-IF.
059500 405-BUSCA-O-AGREGA-ASISTENCIA-E. EXIT.
059600*
059700*    ------------- ACUMULADO DE NOTAS (PASADA UNICA) -----------
059800*    POR CADA NOTA SE ACTUALIZAN SIMULTANEAMENTE EL PROMEDIO
059900*    POR (ESTUDIANTE,CURSO), LA ESTADISTICA DEL CURSO, LA DEL
060000*    DEPARTAMENTO DEL ESTUDIANTE, LA DEL TIPO DE EVALUACION Y
060100*    LA TENDENCIA POR FECHA DE ENTREGA.
060200 300-ACUMULA-NOTAS SECTION.
060300     READ NOTASAR
060400         AT END MOVE "S" TO WKS-FIN-NOTASAR
060500                GO TO 300-ACUMULA-NOTAS-E
060600     END-READ
060700     PERFORM 305-BUSCA-EVALUACION
060800     IF SI-ENCONTRADO
060900        MOVE NOT-ID-ESTUDIANTE TO WKS-LLAVE-EST
061000        MOVE EVA-TAB-ID-CURSO(IDX-EVA) TO WKS-LLAVE-CUR
061100        PERFORM 235-BUSCA-O-AGREGA-PROMEDIO
061200        PERFORM 310-ACUMULA-PROMEDIO
061300        PERFORM 320-ACUMULA-CURSO
061400        PERFORM 306-BUSCA-ESTUDIANTE
061500        IF SI-ENCONTRADO
061600           PERFORM 330-ACUMULA-DEPARTAMENTO
061700           PERFORM 340-ACUMULA-TIPO
061800        END-IF
061900        PERFORM 350-ACUMULA-FECHA
062000     END-IF.
062100 300-ACUMULA-NOTAS-E. EXIT.
062200*
062300*
062400*    LOCALIZA LA EVALUACION (TABLA ORDENADA, BUSQUEDA BINARIA)
062500 305-BUSCA-EVALUACION SECTION.
062600     MOVE "N" TO WKS-ENCONTRADO
062700     SET IDX-EVA TO 1
062800     SEARCH ALL WKS-FILA-EVA
062900    AT END
063000       MOVE "N" TO WKS-ENCONTRADO
063100    WHEN EVA-TAB-ID(IDX-EVA) = NOT-ID-EVALUACION
063200       MOVE "S" TO WKS-ENCONTRADO
063300     END-SEARCH.
063400 305-BUSCA-EVALUACION-E. EXIT.
063500*
063600*    LOCALIZA EL ESTUDIANTE (TABLA ORDENADA, BUSQUEDA BINARIA)
063700 306-BUSCA-ESTUDIANTE SECTION.
063800     MOVE "N" TO WKS-ENCONTRADO
063900     SET IDX-EST TO 1
064000     SEARCH ALL WKS-FILA-EST
064100    AT END
064200       MOVE "N" TO WKS-ENCONTRADO
064300    WHEN EST-TAB-ID(IDX-EST) = NOT-ID-ESTUDIANTE
064400       MOVE "S" TO WKS-ENCONTRADO
064500     END-SEARCH.
064600 306-BUSCA-ESTUDIANTE-E. EXIT.
064700*
064800*    ACTUALIZA EL PROMEDIO POR (ESTUDIANTE,CURSO) -- IDX-PR YA
064900*    FUE POSICIONADO POR LA RUTINA 235.
065000 310-ACUMULA-PROMEDIO SECTION.
065100     ADD NOT-CALIFICACION TO PR-TAB-SUMA-NOTA(IDX-PR)
065200     COMPUTE PR-TAB-SUMA-CUADRADO(IDX-PR) =
065300        PR-TAB-SUMA-CUADRADO(IDX-PR) +
065400        (NOT-CALIFICACION * NOT-CALIFICACION)
065500     ADD 1 TO PR-TAB-CANT-NOTAS(IDX-PR)
065600     IF NOT-CALIFICACION < 70
065700   ADD 1 TO PR-TAB-CANT-REPROB(IDX-PR)
065800     END-IF
065900     IF NOT-CALIFICACION < PR-TAB-NOTA-MIN(IDX-PR)
066000   MOVE NOT-CALIFICACION TO PR-TAB-NOTA-MIN(IDX-PR)
066100     END-IF
066200     IF NOT-CALIFICACION > PR-TAB-NOTA-MAX(IDX-PR)
066300   MOVE NOT-CALIFICACION TO PR-TAB-NOTA-MAX(IDX-PR)
066400     END-IF.
066500 310-ACUMULA-PROMEDIO-E. EXIT.
066600*
066700*    LOCALIZA O CREA LA FILA DE ESTADISTICA DEL CURSO Y ACUMULA
066800 320-ACUMULA-CURSO SECTION.
066900     MOVE "N" TO WKS-ENCONTRADO
067000     IF WKS-TOPE-CS > 0
067100         PERFORM 307-CICLO30-CURSO VARYING IDX-CS FROM 1 BY 1
067200                 UNTIL IDX-CS > WKS-TOPE-CS OR SI-ENCONTRADO
067300     END-IF
067400     IF NOT SI-ENCONTRADO
067500   ADD 1 TO WKS-TOPE-CS
067600   SET IDX-CS TO WKS-TOPE-CS
067700   MOVE EVA-TAB-ID-CURSO(IDX-EVA) TO CS-TAB-ID-CURSO(IDX-CS)
067800   MOVE ZERO  TO CS-TAB-SUMA-NOTA(IDX-CS)
067900                 CS-TAB-SUMA-CUADRADO(IDX-CS)
068000                 CS-TAB-CANT-NOTAS(IDX-CS)
068100   MOVE 99.99 TO CS-TAB-NOTA-MIN(IDX-CS)
068200   MOVE ZERO  TO CS-TAB-NOTA-MAX(IDX-CS)
068300     END-IF
068400     ADD NOT-CALIFICACION TO CS-TAB-SUMA-NOTA(IDX-CS)
068500     COMPUTE CS-TAB-SUMA-CUADRADO(IDX-CS) =
068600        CS-TAB-SUMA-CUADRADO(IDX-CS) +
068700        (NOT-CALIFICACION * NOT-CALIFICACION)
068800     ADD 1 TO CS-TAB-CANT-NOTAS(IDX-CS)
068900     IF NOT-CALIFICACION < CS-TAB-NOTA-MIN(IDX-CS)
069000   MOVE NOT-CALIFICACION TO CS-TAB-NOTA-MIN(IDX-CS)
069100     END-IF
069200     IF NOT-CALIFICACION > CS-TAB-NOTA-MAX(IDX-CS)
069300   MOVE NOT-CALIFICACION TO CS-TAB-NOTA-MAX(IDX-CS)
069400     END-IF.
069500 320-ACUMULA-CURSO-E. EXIT.
069600*
069700*    ACUMULA LA ESTADISTICA DEL DEPARTAMENTO DEL ESTUDIANTE
069800 330-ACUMULA-DEPARTAMENTO SECTION.
069900           PERFORM 304-CICLO29-DEPARTAMENTO
070000               VARYING IDX-DT FROM 1 BY 1 UNTIL IDX-DT > 5.
070100 330-ACUMULA-DEPARTAMENTO-E. EXIT.
070200*
070300*    ACUMULA LA ESTADISTICA DEL TIPO DE EVALUACION
070400 340-ACUMULA-TIPO SECTION.
070500           PERFORM 303-CICLO28-TIPO
070600               VARYING IDX-TP FROM 1 BY 1 UNTIL IDX-TP > 5.
070700 340-ACUMULA-TIPO-E. EXIT.
070800*
070900*    LOCALIZA O CREA LA FILA DE TENDENCIA DE LA FECHA DE ENTREGA
071000*    Y ACUMULA EL CONTEO DE ESTUDIANTES DISTINTOS POR FECHA.
071100 350-ACUMULA-FECHA SECTION.
071200     MOVE "N" TO WKS-ENCONTRADO
071300     IF WKS-TOPE-FC > 0
071400         PERFORM 302-CICLO27-FECHA VARYING IDX-FC FROM 1 BY 1
071500                 UNTIL IDX-FC > WKS-TOPE-FC OR SI-ENCONTRADO
071600     END-IF
071700     IF NOT SI-ENCONTRADO
071800   ADD 1 TO WKS-TOPE-FC
071900   SET IDX-FC TO WKS-TOPE-FC
072000   MOVE NOT-FECHA-ENTREGA TO FC-TAB-FECHA(IDX-FC)
072100   MOVE ZERO TO FC-TAB-SUMA-NOTA(IDX-FC)
072200                FC-TAB-CANT-NOTAS(IDX-FC)
072300                FC-TOPE-VISTOS(IDX-FC)
072400     END-IF
072500     ADD NOT-CALIFICACION TO FC-TAB-SUMA-NOTA(IDX-FC)
072600     ADD 1 TO FC-TAB-CANT-NOTAS(IDX-FC)
072700     MOVE "N" TO WKS-ENCONTRADO
072800     IF FC-TOPE-VISTOS(IDX-FC) > 0
072900         PERFORM 301-CICLO26-FECHA VARYING IDX-FV FROM 1 BY 1
073000            UNTIL IDX-FV > FC-TOPE-VISTOS(IDX-FC) OR SI-ENCONTRADO
073100     END-IF
073200     IF NOT SI-ENCONTRADO
073300   ADD 1 TO FC-TOPE-VISTOS(IDX-FC)
073400   MOVE NOT-ID-ESTUDIANTE TO
073500        FC-TAB-VISTOS(IDX-FC FC-TOPE-VISTOS(IDX-FC))
073600     END-IF.
073700 350-ACUMULA-FECHA-E. EXIT.
073800*
073900*    -------------- CALCULO DE PROMEDIOS Y GPA -----------------
074000 500-CALCULA-GPA SECTION.
074100     PERFORM 501-CALCULA-PROMEDIOS-PR
074200           PERFORM 504-BUSCA-LINEAL-GPA
074300               VARYING IDX-EST FROM 1 BY 1 UNTIL IDX-EST > WKS-TOPE-EST.
074400 500-CALCULA-GPA-E. EXIT.
074500*
074600*    PROMEDIO POR FILA DE LA TABLA (ESTUDIANTE,CURSO)
074700 501-CALCULA-PROMEDIOS-PR SECTION.
074800           PERFORM 502-CICLO24-PR
074900               VARYING IDX-PR FROM 1 BY 1 UNTIL IDX-PR > WKS-TOPE-PR.
075000 501-CALCULA-PROMEDIOS-PR-E. EXIT.
075100*
075200*    ESCALA DE PUNTOS DE CALIFICACION (SOBRE PR-TAB-PROMEDIO)
075300 510-MAPA-PUNTOS SECTION.
075400     EVALUATE TRUE
075500    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 93 MOVE 4.0 TO WKS-PUNTOS
075600    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 90 MOVE 3.7 TO WKS-PUNTOS
075700    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 87 MOVE 3.3 TO WKS-PUNTOS
075800    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 83 MOVE 3.0 TO WKS-PUNTOS
075900    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 80 MOVE 2.7 TO WKS-PUNTOS
076000    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 77 MOVE 2.3 TO WKS-PUNTOS
076100    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 73 MOVE 2.0 TO WKS-PUNTOS
076200    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 70 MOVE 1.7 TO WKS-PUNTOS
076300    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 67 MOVE 1.3 TO WKS-PUNTOS
076400    WHEN PR-TAB-PROMEDIO(IDX-PR) >= 60 MOVE 1.0 TO WKS-PUNTOS
076500    WHEN OTHER                         MOVE 0.0 TO WKS-PUNTOS
076600     END-EVALUATE.
076700 510-MAPA-PUNTOS-E. EXIT.
076800*
076900*    ------ ORDEN DESCENDENTE DE GPA Y MEDIANA (TOP 10) ---------
077000 600-ORDENA-GPA SECTION.
077100     MOVE ZERO TO WKS-TOPE-OG
077200           PERFORM 603-CICLO23-GPA
077300               VARYING IDX-EST FROM 1 BY 1 UNTIL IDX-EST > WKS-TOPE-EST
077400     IF WKS-TOPE-OG > 1
077500   MOVE "S" TO WKS-SE-INTERCAMBIO
077600         PERFORM 602-INTERCAMBIA-GPA UNTIL WKS-SE-INTERCAMBIO = "N"
077700     END-IF
077800     PERFORM 610-CALCULA-MEDIANA.
077900 600-ORDENA-GPA-E. EXIT.
078000*
078100*    MEDIANA DE GPA SOBRE LA TABLA YA ORDENADA (DESCENDENTE)
078200 610-CALCULA-MEDIANA SECTION.
078300     MOVE ZERO TO WKS-RES-GPA-MEDIANA
078400     IF WKS-TOPE-OG > 0
078500   DIVIDE WKS-TOPE-OG BY 2 GIVING WKS-J REMAINDER WKS-K
078600   IF WKS-K = 1
078700      COMPUTE WKS-I = (WKS-TOPE-OG + 1) / 2
078800      MOVE OG-TAB-GPA(WKS-I) TO WKS-RES-GPA-MEDIANA
078900   ELSE
079000      COMPUTE WKS-RES-GPA-MEDIANA ROUNDED =
079100              (OG-TAB-GPA(WKS-J) + OG-TAB-GPA(WKS-J + 1)) / 2
079200   END-IF
079300     END-IF.
079400 610-CALCULA-MEDIANA-E. EXIT.
079500*
079600*    RAIZ CUADRADA POR APROXIMACIONES SUCESIVAS DE NEWTON.
079700*    ENTRA EN WKS-VAR, SALE EN WKS-DESV. NO SE USA FUNCTION
079800*    ALGUNA DEL COMPILADOR -- CALCULO PROPIO DEL DEPARTAMENTO.
079900 495-RAIZ-CUADRADA SECTION.
080000     IF WKS-VAR NOT > 0
080100   MOVE ZERO TO WKS-DESV
080200     ELSE
080300   MOVE WKS-VAR TO WKS-APROX
080400         PERFORM 401-CICLO22-CUADRADA VARYING WKS-CONT-RAIZ FROM 1 BY 1
080500                 UNTIL WKS-CONT-RAIZ > 8
080600   MOVE WKS-APROX TO WKS-DESV
080700     END-IF.
080800 495-RAIZ-CUADRADA-E. EXIT.
080900*
081000*    ----------- PREPARACION DEL REPORTE DE RIESGO -------------
081100 700-PREPARA-RIESGO SECTION.
081200     MOVE ZERO TO WKS-TOPE-OR
081300           PERFORM 703-CICLO21-RIESGO
081400               VARYING IDX-PR FROM 1 BY 1 UNTIL IDX-PR > WKS-TOPE-PR
081500*    ORDENA ASCENDENTE POR PROMEDIO (BURBUJA)
081600     IF WKS-TOPE-OR > 1
081700   MOVE "S" TO WKS-SE-INTERCAMBIO
081800         PERFORM 702-CICLO20-RIESGO UNTIL WKS-SE-INTERCAMBIO = "N"
081900     END-IF.
082000 700-PREPARA-RIESGO-E. EXIT.
082100*
082200 705-INTERCAMBIA-RIESGO SECTION.
082300     MOVE WKS-FILA-OR(WKS-I) TO WKS-FILA-OR-TMP
082400     MOVE WKS-FILA-OR(WKS-I + 1) TO WKS-FILA-OR(WKS-I)
082500     MOVE WKS-FILA-OR-TMP TO WKS-FILA-OR(WKS-I + 1).
082600 705-INTERCAMBIA-RIESGO-E. EXIT.
082700*
082800*    --------- PREPARACION DEL REPORTE DE DIFICULTAD -----------
082900 800-PREPARA-DIFICULTAD SECTION.
083000     MOVE ZERO TO WKS-TOPE-OD
083100           PERFORM 804-CICLO18-DIFICULTAD
083200               VARYING IDX-CS FROM 1 BY 1 UNTIL IDX-CS > WKS-TOPE-CS
083300*    ORDENA DESCENDENTE POR DIFICULTAD (BURBUJA)
083400     IF WKS-TOPE-OD > 1
083500   MOVE "S" TO WKS-SE-INTERCAMBIO
083600         PERFORM 802-INTERCAMBIA-DIFICULTAD UNTIL WKS-SE-INTERCAMBIO = "N"
083700     END-IF.
083800 800-PREPARA-DIFICULTAD-E. EXIT.
083900*
084000*    ---------- COMPARACION ENTRE DEPARTAMENTOS -----------------
084100 900-PREPARA-DEPARTAMENTO SECTION.
084200           PERFORM 915-CICLO16-DEPARTAMENTO
084300               VARYING IDX-DT FROM 1 BY 1 UNTIL IDX-DT > 5
084400*    ORDENA EL INDICE DESCENDENTE POR PROMEDIO (BURBUJA, 5 FILAS)
084500     MOVE "S" TO WKS-SE-INTERCAMBIO
084600           PERFORM 914-INTERCAMBIA-DEPARTAMENTO
084700               UNTIL WKS-SE-INTERCAMBIO = "N".
084800 900-PREPARA-DEPARTAMENTO-E. EXIT.
084900*
085000*    --------- ANALISIS POR TIPO DE EVALUACION ------------------
085100 910-PREPARA-TIPO SECTION.
085200           PERFORM 912-CICLO15-TIPO
085300               VARYING IDX-TP FROM 1 BY 1 UNTIL IDX-TP > 5
085400     MOVE "S" TO WKS-SE-INTERCAMBIO
085500           PERFORM 911-INTERCAMBIA-TIPO UNTIL WKS-SE-INTERCAMBIO = "N".
085600 910-PREPARA-TIPO-E. EXIT.
085700*
085800*    ---- CORRELACION DE PEARSON ASISTENCIA / RENDIMIENTO -------
085900 920-CALCULA-CORRELACION SECTION.
086000     MOVE ZERO TO WKS-COR-N WKS-COR-SUMA-X WKS-COR-SUMA-Y
086100             WKS-COR-SUMA-XY WKS-COR-SUMA-X2 WKS-COR-SUMA-Y2
086200           PERFORM 908-CICLO14-CORRELACION
086300               VARYING IDX-AS FROM 1 BY 1 UNTIL IDX-AS > WKS-TOPE-AS
086400     MOVE ZERO TO WKS-COR-R
086500     IF WKS-COR-N > 1
086600   COMPUTE WKS-COR-NUMER =
086700           (WKS-COR-N * WKS-COR-SUMA-XY) -
086800           (WKS-COR-SUMA-X * WKS-COR-SUMA-Y)
086900   COMPUTE WKS-COR-DENOM-X =
087000           (WKS-COR-N * WKS-COR-SUMA-X2) -
087100           (WKS-COR-SUMA-X * WKS-COR-SUMA-X)
087200   COMPUTE WKS-COR-DENOM-Y =
087300           (WKS-COR-N * WKS-COR-SUMA-Y2) -
087400           (WKS-COR-SUMA-Y * WKS-COR-SUMA-Y)
087500   COMPUTE WKS-VAR = WKS-COR-DENOM-X * WKS-COR-DENOM-Y
087600   PERFORM 495-RAIZ-CUADRADA
087700   MOVE WKS-DESV TO WKS-COR-DENOM
087800   IF WKS-COR-DENOM > 0
087900      COMPUTE WKS-COR-R ROUNDED =
088000              WKS-COR-NUMER / WKS-COR-DENOM
088100   END-IF
088200     END-IF
088300     EVALUATE TRUE
088400   WHEN WKS-COR-R > 0.7
088500        MOVE "STRONG POSITIVE " TO WKS-COR-TEXTO
088600   WHEN WKS-COR-R > 0.4
088700        MOVE "MODERATE        " TO WKS-COR-TEXTO
088800   WHEN OTHER
088900        MOVE "WEAK            " TO WKS-COR-TEXTO
089000     END-EVALUATE.
089100 920-CALCULA-CORRELACION-E. EXIT.
089200*
089300*    ------- TENDENCIA DIARIA Y PROMEDIO MOVIL DE 7 DIAS --------
089400 930-PREPARA-TENDENCIA SECTION.
089500           PERFORM 906-CICLO12-TENDENCIA
089600               VARYING IDX-FC FROM 1 BY 1 UNTIL IDX-FC > WKS-TOPE-FC
089700*    ORDENA ASCENDENTE POR FECHA (BURBUJA)
089800     IF WKS-TOPE-FC > 1
089900   MOVE "S" TO WKS-SE-INTERCAMBIO
090000         PERFORM 905-CICLO11-TENDENCIA UNTIL WKS-SE-INTERCAMBIO = "N"
090100     END-IF
090200*    PROMEDIO MOVIL DE HASTA 7 FECHAS (LA ACTUAL Y 6 ANTERIORES)
090300           PERFORM 903-CICLO9-TENDENCIA
090400               VARYING IDX-FC FROM 1 BY 1 UNTIL IDX-FC > WKS-TOPE-FC.
090500 930-PREPARA-TENDENCIA-E. EXIT.
090600*
090700*    -------------- RESUMEN CONSOLIDADO -------------------------
090800 940-PREPARA-RESUMEN SECTION.
090900     MOVE ZERO TO WKS-RES-GPA-PROM WKS-N
091000           PERFORM 901-CICLO7-RESUMEN
091100               VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOPE-OG
091200     IF WKS-N > 0
091300   COMPUTE WKS-RES-GPA-PROM ROUNDED = WKS-RES-GPA-PROM / WKS-N
091400     END-IF
091500     MOVE WKS-TOPE-OG TO WKS-RES-TOTAL-ESTUD
091600     MOVE WKS-TOPE-OR TO WKS-RES-TOTAL-RIESGO
091700     MOVE DT-TAB-NOMBRE(WKS-ORDEN-DT-IDX(1))   TO WKS-RES-MEJOR-DEPTO
091800     COMPUTE WKS-RES-MEJOR-DEPTO-PROM ROUNDED =
091900        DT-TAB-PROMEDIO(WKS-ORDEN-DT-IDX(1))
092000     IF WKS-TOPE-OD > 0
092100   MOVE OD-TAB-NOMBRE(1)    TO WKS-RES-CURSO-DIFICIL
092200   COMPUTE WKS-RES-CURSO-DIFICIL-PROM ROUNDED =
092300           OD-TAB-PROMEDIO(1)
092400     END-IF.
092500 940-PREPARA-RESUMEN-E. EXIT.
092600*
092700*    =========== IMPRESION DEL REPORTE CONSOLIDADO =============
092800 1000-IMPRIME-REPORTE SECTION.
092900     PERFORM 1010-IMPRIME-GPA
093000     PERFORM 1020-IMPRIME-RIESGO
093100     PERFORM 1030-IMPRIME-DIFICULTAD
093200     PERFORM 1040-IMPRIME-DEPARTAMENTO
093300     PERFORM 1050-IMPRIME-TIPO
093400     PERFORM 1060-IMPRIME-RESUMEN.
093500 1000-IMPRIME-REPORTE-E. EXIT.
093600*
093700 1010-IMPRIME-GPA SECTION.
093800     MOVE SPACES TO LIN-REPANAL
093900     MOVE "SECCION 1 - ANALISIS DE GPA (TOP 10)" TO LIN-REPANAL
094000     WRITE LIN-REPANAL
094100     MOVE SPACES TO LIN-REPANAL
094200     MOVE "ID-EST  NOMBRE DEL ESTUDIANTE   GPA  CREDITOS"
094300     TO LIN-REPANAL
094400     WRITE LIN-REPANAL
094500     MOVE ZERO TO WKS-I
094600           PERFORM 1006-CICLO6-GPA VARYING IDX-OG FROM 1 BY 1
094700              UNTIL IDX-OG > WKS-TOPE-OG OR WKS-I = 10
094800     MOVE SPACES TO LIN-REPANAL
094900     WRITE LIN-REPANAL.
095000 1010-IMPRIME-GPA-E. EXIT.
095100*
095200 1020-IMPRIME-RIESGO SECTION.
095300     MOVE SPACES TO LIN-REPANAL
095400     MOVE "SECCION 2 - ESTUDIANTES EN RIESGO" TO LIN-REPANAL
095500     WRITE LIN-REPANAL
095600     IF WKS-TOPE-OR = 0
095700   MOVE SPACES TO LIN-REPANAL
095800   MOVE "NO AT-RISK STUDENTS IDENTIFIED" TO LIN-REPANAL
095900   WRITE LIN-REPANAL
096000     ELSE
096100   MOVE SPACES TO LIN-REPANAL
096200   MOVE "ID-EST NOMBRE          CORREO             "
096300        TO LIN-REPANAL(1:43)
096400   MOVE "CURSO         PROM   REP/TOT  NIVEL"
096500        TO LIN-REPANAL(45:36)
096600   WRITE LIN-REPANAL
096700         PERFORM 1005-CICLO5-RIESGO VARYING IDX-OR FROM 1 BY 1
096800                 UNTIL IDX-OR > WKS-TOPE-OR
096900     END-IF
097000     MOVE SPACES TO LIN-REPANAL
097100     WRITE LIN-REPANAL.
097200 1020-IMPRIME-RIESGO-E. EXIT.
097300*
097400 1030-IMPRIME-DIFICULTAD SECTION.
097500     MOVE SPACES TO LIN-REPANAL
097600     MOVE "SECCION 3 - DIFICULTAD DE CURSOS" TO LIN-REPANAL
097700     WRITE LIN-REPANAL
097800     MOVE SPACES TO LIN-REPANAL
097900     MOVE "CODIGO   NOMBRE DEL CURSO      NIVEL        "
098000     TO LIN-REPANAL(1:46)
098100     MOVE "DEPARTAMENTO         INSC  PROM   MIN   MAX  DESV  DIFIC"
098200     TO LIN-REPANAL(48:57)
098300     WRITE LIN-REPANAL
098400           PERFORM 1004-CICLO4-DIFICULTAD
098500               VARYING IDX-OD FROM 1 BY 1 UNTIL IDX-OD > WKS-TOPE-OD
098600     MOVE SPACES TO LIN-REPANAL
098700     WRITE LIN-REPANAL.
098800 1030-IMPRIME-DIFICULTAD-E. EXIT.
098900*
099000 1040-IMPRIME-DEPARTAMENTO SECTION.
099100     MOVE SPACES TO LIN-REPANAL
099200     MOVE "SECCION 4 - RENDIMIENTO POR DEPARTAMENTO" TO LIN-REPANAL
099300     WRITE LIN-REPANAL
099400     MOVE SPACES TO LIN-REPANAL
099500     MOVE "DEPARTAMENTO          ESTUD  PROM   MIN    MAX    DESV"
099600     TO LIN-REPANAL(1:56)
099700     WRITE LIN-REPANAL
099800           PERFORM 1003-CICLO3-DEPARTAMENTO
099900               VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
100000     MOVE SPACES TO LIN-REPANAL
100100     WRITE LIN-REPANAL.
100200 1040-IMPRIME-DEPARTAMENTO-E. EXIT.
100300*
100400 1050-IMPRIME-TIPO SECTION.
100500     MOVE SPACES TO LIN-REPANAL
100600     MOVE "SECCION 5 - ANALISIS POR TIPO DE EVALUACION"
100700     TO LIN-REPANAL
100800     WRITE LIN-REPANAL
100900     MOVE SPACES TO LIN-REPANAL
101000     MOVE "TIPO       ESTUD  PROM   MIN    MAX    ENTR  DESV"
101100     TO LIN-REPANAL(1:50)
101200     WRITE LIN-REPANAL
101300           PERFORM 1002-CICLO2-TIPO
101400               VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5
101500     MOVE SPACES TO LIN-REPANAL
101600     WRITE LIN-REPANAL.
101700 1050-IMPRIME-TIPO-E. EXIT.
101800*
101900 1060-IMPRIME-RESUMEN SECTION.
102000     MOVE SPACES TO LIN-REPANAL
102100     MOVE "SECCION 6 - RESUMEN" TO LIN-REPANAL
102200     WRITE LIN-REPANAL
102300     MOVE SPACES TO LIN-REPANAL
102400     MOVE "GPA PROMEDIO....:" TO LIN-REPANAL(1:17)
102500     MOVE WKS-RES-GPA-PROM TO WKS-ED-GPA
102600     MOVE WKS-ED-GPA TO LIN-REPANAL(19:5)
102700     WRITE LIN-REPANAL
102800     MOVE SPACES TO LIN-REPANAL
102900     MOVE "GPA MEDIANA.....:" TO LIN-REPANAL(1:17)
103000     MOVE WKS-RES-GPA-MEDIANA TO WKS-ED-GPA
103100     MOVE WKS-ED-GPA TO LIN-REPANAL(19:5)
103200     WRITE LIN-REPANAL
103300     MOVE SPACES TO LIN-REPANAL
103400     MOVE "TOTAL ESTUDIANTES:" TO LIN-REPANAL(1:18)
103500     MOVE WKS-RES-TOTAL-ESTUD TO WKS-ED-CONT-4
103600     MOVE WKS-ED-CONT-4 TO LIN-REPANAL(20:4)
103700     WRITE LIN-REPANAL
103800     MOVE SPACES TO LIN-REPANAL
103900     MOVE "CASOS EN RIESGO.:" TO LIN-REPANAL(1:17)
104000     MOVE WKS-RES-TOTAL-RIESGO TO WKS-ED-CONT-4
104100     MOVE WKS-ED-CONT-4 TO LIN-REPANAL(19:4)
104200     WRITE LIN-REPANAL
104300     MOVE SPACES TO LIN-REPANAL
104400     MOVE "MEJOR DEPARTAMENTO:" TO LIN-REPANAL(1:19)
104500     MOVE WKS-RES-MEJOR-DEPTO TO LIN-REPANAL(21:20)
104600     MOVE WKS-RES-MEJOR-DEPTO-PROM TO WKS-ED-PROM-3
104700     MOVE WKS-ED-PROM-3 TO LIN-REPANAL(43:6)
104800     WRITE LIN-REPANAL
104900     MOVE SPACES TO LIN-REPANAL
105000     MOVE "CURSO MAS DIFICIL..:" TO LIN-REPANAL(1:20)
105100     MOVE WKS-RES-CURSO-DIFICIL TO LIN-REPANAL(22:30)
105200     MOVE WKS-RES-CURSO-DIFICIL-PROM TO WKS-ED-PROM-3
105300     MOVE WKS-ED-PROM-3 TO LIN-REPANAL(53:6)
105400     WRITE LIN-REPANAL
105500     MOVE SPACES TO LIN-REPANAL
105600     MOVE "CORRELACION ASISTENCIA/RENDIMIENTO:" TO LIN-REPANAL(1:36)
105700     MOVE WKS-COR-R TO WKS-ED-COR
105800     MOVE WKS-ED-COR TO LIN-REPANAL(38:6)
105900     MOVE WKS-COR-TEXTO TO LIN-REPANAL(46:16)
106000     WRITE LIN-REPANAL
106100     MOVE SPACES TO LIN-REPANAL
106200     WRITE LIN-REPANAL.
106300 1060-IMPRIME-RESUMEN-E. EXIT.
106400*
106500*    TENDENCIA DIARIA -- SOLO A CONSOLA, NO FORMA PARTE DE LAS
106600*    SEIS SECCIONES IMPRESAS DEL REPANAL.
106700 1070-MUESTRA-TENDENCIA SECTION.
106800     DISPLAY "EDU34030 >>> TENDENCIA DIARIA DE CALIFICACIONES"
106900        UPON CONSOLE
107000           PERFORM 1001-CICLO1-TENDENCIA
107100               VARYING IDX-FC FROM 1 BY 1 UNTIL IDX-FC > WKS-TOPE-FC.
107200 1070-MUESTRA-TENDENCIA-E. EXIT.
107300*
107400 990-CIERRA-ARCHIVOS SECTION.
107500     CLOSE ESTUDIA CURSOSD INSCRIP EVALUAC NOTASAR ASISTEN REPANAL.
107600 990-CIERRA-ARCHIVOS-E. EXIT.
107700******************************************************************
107800      *
107900      *    ----- PARRAFOS DE CICLO EXTRAIDOS PARA CUMPLIR NORMA -----
108000      *    DE PROGRAMACION ESTRUCTURADA (SIN PERFORM EN LINEA).
108100      *
108200      1001-CICLO1-TENDENCIA SECTION.
108300         DISPLAY "  FECHA " FC-TAB-FECHA(IDX-FC)
108400                 " PROM " FC-TAB-PROMEDIO(IDX-FC)
108500                 " MOVIL-7D " FC-TAB-PROM-MOVIL(IDX-FC)
108600                 " ESTUD-DIST " FC-TOPE-VISTOS(IDX-FC)
108700                 UPON CONSOLE.
108800      1001-CICLO1-TENDENCIA-E. EXIT.
108900      *
109000      1002-CICLO2-TIPO SECTION.
109100         SET IDX-TP TO WKS-ORDEN-TP-IDX(WKS-I)
109200         MOVE SPACES TO LIN-REPANAL
109300         MOVE TP-TAB-NOMBRE(IDX-TP)      TO LIN-REPANAL(1:10)
109400         MOVE TP-TAB-CANT-ESTUD(IDX-TP)  TO WKS-ED-CONT-4
109500         MOVE WKS-ED-CONT-4              TO LIN-REPANAL(13:4)
109600         MOVE TP-TAB-PROMEDIO(IDX-TP)    TO WKS-ED-PROM-3
109700         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(18:6)
109800         MOVE TP-TAB-NOTA-MIN(IDX-TP)    TO WKS-ED-PROM-3
109900         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(25:6)
110000         MOVE TP-TAB-NOTA-MAX(IDX-TP)    TO WKS-ED-PROM-3
110100         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(32:6)
110200         MOVE TP-TAB-CANT-SUBMIT(IDX-TP) TO WKS-ED-CONT-4
110300         MOVE WKS-ED-CONT-4              TO LIN-REPANAL(39:4)
110400         MOVE TP-TAB-DESVEST(IDX-TP)     TO WKS-ED-PROM-3
110500         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(44:6)
110600         WRITE LIN-REPANAL.
110700      1002-CICLO2-TIPO-E. EXIT.
110800      *
110900      1003-CICLO3-DEPARTAMENTO SECTION.
111000         SET IDX-DT TO WKS-ORDEN-DT-IDX(WKS-I)
111100         MOVE SPACES TO LIN-REPANAL
111200         MOVE DT-TAB-NOMBRE(IDX-DT)     TO LIN-REPANAL(1:20)
111300         MOVE DT-TAB-CANT-ESTUD(IDX-DT) TO WKS-ED-CONT-4
111400         MOVE WKS-ED-CONT-4             TO LIN-REPANAL(23:4)
111500         MOVE DT-TAB-PROMEDIO(IDX-DT)   TO WKS-ED-PROM-3
111600         MOVE WKS-ED-PROM-3             TO LIN-REPANAL(28:6)
111700         MOVE DT-TAB-NOTA-MIN(IDX-DT)   TO WKS-ED-PROM-3
111800         MOVE WKS-ED-PROM-3             TO LIN-REPANAL(35:6)
111900         MOVE DT-TAB-NOTA-MAX(IDX-DT)   TO WKS-ED-PROM-3
112000         MOVE WKS-ED-PROM-3             TO LIN-REPANAL(42:6)
112100         MOVE DT-TAB-DESVEST(IDX-DT)    TO WKS-ED-PROM-3
112200         MOVE WKS-ED-PROM-3             TO LIN-REPANAL(49:6)
112300         WRITE LIN-REPANAL.
112400      1003-CICLO3-DEPARTAMENTO-E. EXIT.
112500      *
112600      1004-CICLO4-DIFICULTAD SECTION.
112700         MOVE SPACES TO LIN-REPANAL
112800         MOVE OD-TAB-CODIGO(IDX-OD)      TO LIN-REPANAL(1:8)
112900         MOVE OD-TAB-NOMBRE(IDX-OD)      TO LIN-REPANAL(10:30)
113000         MOVE OD-TAB-NIVEL(IDX-OD)       TO LIN-REPANAL(41:12)
113100         MOVE OD-TAB-DEPARTAMENTO(IDX-OD) TO LIN-REPANAL(54:20)
113200         MOVE OD-TAB-INSCRITOS(IDX-OD)   TO WKS-ED-CONT-4
113300         MOVE WKS-ED-CONT-4              TO LIN-REPANAL(75:4)
113400         MOVE OD-TAB-PROMEDIO(IDX-OD)    TO WKS-ED-PROM-3
113500         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(80:6)
113600         MOVE OD-TAB-MINIMO(IDX-OD)      TO WKS-ED-PROM-3
113700         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(87:6)
113800         MOVE OD-TAB-MAXIMO(IDX-OD)      TO WKS-ED-PROM-3
113900         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(94:6)
114000         MOVE OD-TAB-DESVEST(IDX-OD)     TO WKS-ED-PROM-3
114100         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(101:6)
114200         MOVE OD-TAB-DIFICULTAD(IDX-OD)  TO WKS-ED-PROM-3
114300         MOVE WKS-ED-PROM-3              TO LIN-REPANAL(108:6)
114400         WRITE LIN-REPANAL.
114500      1004-CICLO4-DIFICULTAD-E. EXIT.
114600      *
114700      1005-CICLO5-RIESGO SECTION.
114800            MOVE SPACES TO LIN-REPANAL
114900            MOVE OR-TAB-ID-ESTUDIANTE(IDX-OR) TO LIN-REPANAL(1:5)
115000            MOVE OR-TAB-NOMBRE(IDX-OR)        TO LIN-REPANAL(8:31)
115100            MOVE OR-TAB-CORREO(IDX-OR)        TO LIN-REPANAL(40:25)
115200            MOVE OR-TAB-NOMBRE-CURSO(IDX-OR)  TO LIN-REPANAL(66:20)
115300            MOVE OR-TAB-PROMEDIO(IDX-OR)      TO WKS-ED-PROM-3
115400            MOVE WKS-ED-PROM-3                TO LIN-REPANAL(87:6)
115500            MOVE OR-TAB-CANT-REPROB(IDX-OR)   TO WKS-ED-CONT-3
115600            MOVE WKS-ED-CONT-3                TO LIN-REPANAL(94:3)
115700            MOVE "/"                          TO LIN-REPANAL(97:1)
115800            MOVE OR-TAB-CANT-NOTAS(IDX-OR)     TO WKS-ED-CONT-3
115900            MOVE WKS-ED-CONT-3                 TO LIN-REPANAL(98:3)
116000            MOVE OR-TAB-NIVEL-RIESGO(IDX-OR)   TO LIN-REPANAL(103:8)
116100            WRITE LIN-REPANAL.
116200      1005-CICLO5-RIESGO-E. EXIT.
116300      *
116400      1006-CICLO6-GPA SECTION.
116500         ADD 1 TO WKS-I
116600         MOVE SPACES TO LIN-REPANAL
116700         MOVE OG-TAB-ID(IDX-OG)       TO LIN-REPANAL(1:5)
116800         MOVE OG-TAB-NOMBRE(IDX-OG)   TO LIN-REPANAL(9:31)
116900         MOVE OG-TAB-GPA(IDX-OG)      TO WKS-ED-GPA
117000         MOVE WKS-ED-GPA              TO LIN-REPANAL(41:5)
117100         MOVE OG-TAB-CREDITOS(IDX-OG) TO WKS-ED-CONT-3
117200         MOVE WKS-ED-CONT-3           TO LIN-REPANAL(48:3)
117300         WRITE LIN-REPANAL.
117400      1006-CICLO6-GPA-E. EXIT.
117500      *
117600      901-CICLO7-RESUMEN SECTION.
117700          ADD OG-TAB-GPA(WKS-I) TO WKS-RES-GPA-PROM
117800          ADD 1 TO WKS-N.
117900      901-CICLO7-RESUMEN-E. EXIT.
118000      *
118100      902-CICLO8-TENDENCIA SECTION.
118200             ADD FC-TAB-PROMEDIO(WKS-J) TO WKS-VAR
118300             ADD 1 TO WKS-N.
118400      902-CICLO8-TENDENCIA-E. EXIT.
118500      *
118600      903-CICLO9-TENDENCIA SECTION.
118700          MOVE ZERO TO WKS-VAR WKS-N
118800          COMPUTE WKS-I = IDX-FC - 6
118900          IF WKS-I < 1
119000             MOVE 1 TO WKS-I
119100          END-IF
119200          PERFORM 902-CICLO8-TENDENCIA
119300        VARYING WKS-J FROM WKS-I BY 1 UNTIL WKS-J > IDX-FC
119400          IF WKS-N > 0
119500             COMPUTE FC-TAB-PROM-MOVIL(IDX-FC) ROUNDED =
119600                     WKS-VAR / WKS-N
119700          END-IF.
119800      903-CICLO9-TENDENCIA-E. EXIT.
119900      *
120000      904-CICLO10-TENDENCIA SECTION.
120100               IF FC-TAB-FECHA(WKS-I) > FC-TAB-FECHA(WKS-I + 1)
120200                  MOVE FC-TAB-FECHA(WKS-I)      TO WKS-SWAP-FECHA
120300                  MOVE FC-TAB-SUMA-NOTA(WKS-I)  TO
120400                                              WKS-SWAP-SUMA-NOTA
120500                  MOVE FC-TAB-CANT-NOTAS(WKS-I) TO
120600                                              WKS-SWAP-CANT-NOTAS
120700                  MOVE FC-TAB-PROMEDIO(WKS-I)   TO
120800                                              WKS-SWAP-PROMEDIO
120900                  MOVE FC-TOPE-VISTOS(WKS-I)    TO WKS-SWAP-VISTOS
121000                  MOVE FC-TAB-FECHA(WKS-I + 1)      TO
121100                                              FC-TAB-FECHA(WKS-I)
121200                  MOVE FC-TAB-SUMA-NOTA(WKS-I + 1)  TO
121300                                              FC-TAB-SUMA-NOTA(WKS-I)
121400                  MOVE FC-TAB-CANT-NOTAS(WKS-I + 1) TO
121500                                             FC-TAB-CANT-NOTAS(WKS-I)
121600                  MOVE FC-TAB-PROMEDIO(WKS-I + 1)   TO
121700                                              FC-TAB-PROMEDIO(WKS-I)
121800                  MOVE FC-TOPE-VISTOS(WKS-I + 1)    TO
121900                                              FC-TOPE-VISTOS(WKS-I)
122000                  MOVE WKS-SWAP-FECHA      TO FC-TAB-FECHA(WKS-I + 1)
122100                  MOVE WKS-SWAP-SUMA-NOTA  TO
122200                                         FC-TAB-SUMA-NOTA(WKS-I + 1)
122300                  MOVE WKS-SWAP-CANT-NOTAS TO
122400                                        FC-TAB-CANT-NOTAS(WKS-I + 1)
122500                  MOVE WKS-SWAP-PROMEDIO   TO
122600                                          FC-TAB-PROMEDIO(WKS-I + 1)
122700                  MOVE WKS-SWAP-VISTOS     TO
122800                                          FC-TOPE-VISTOS(WKS-I + 1)
122900                  MOVE "S" TO WKS-SE-INTERCAMBIO
123000               END-IF.
123100      904-CICLO10-TENDENCIA-E. EXIT.
123200      *
123300      905-CICLO11-TENDENCIA SECTION.
123400            MOVE "N" TO WKS-SE-INTERCAMBIO
123500            PERFORM 904-CICLO10-TENDENCIA VARYING WKS-I FROM 1 BY 1
123600              UNTIL WKS-I > WKS-TOPE-FC - 1.
123700      905-CICLO11-TENDENCIA-E. EXIT.
123800      *
123900      906-CICLO12-TENDENCIA SECTION.
124000          IF FC-TAB-CANT-NOTAS(IDX-FC) > 0
124100             COMPUTE FC-TAB-PROMEDIO(IDX-FC) ROUNDED =
124200                     FC-TAB-SUMA-NOTA(IDX-FC) /
124300                     FC-TAB-CANT-NOTAS(IDX-FC)
124400          END-IF.
124500      906-CICLO12-TENDENCIA-E. EXIT.
124600      *
124700      907-CICLO13-CORRELACION SECTION.
124800                IF PR-TAB-ID-ESTUDIANTE(IDX-PR) =
124900                   AS-TAB-ID-ESTUDIANTE(IDX-AS) AND
125000                   PR-TAB-ID-CURSO(IDX-PR) = AS-TAB-ID-CURSO(IDX-AS)
125100                   AND PR-TAB-CANT-NOTAS(IDX-PR) > 0
125200                   MOVE "S" TO WKS-ENCONTRADO
125300                END-IF.
125400      907-CICLO13-CORRELACION-E. EXIT.
125500      *
125600      908-CICLO14-CORRELACION SECTION.
125700          IF AS-TAB-TOTAL(IDX-AS) > 0
125800             COMPUTE WKS-ATT-TASA ROUNDED =
125900                     100 * AS-TAB-PRESENTES(IDX-AS) /
126000                     AS-TAB-TOTAL(IDX-AS)
126100             MOVE "N" TO WKS-ENCONTRADO
126200             PERFORM 907-CICLO13-CORRELACION VARYING IDX-PR FROM 1 BY 1
126300               UNTIL IDX-PR > WKS-TOPE-PR OR SI-ENCONTRADO
126400             IF SI-ENCONTRADO
126500                ADD 1 TO WKS-COR-N
126600                ADD WKS-ATT-TASA TO WKS-COR-SUMA-X
126700                ADD PR-TAB-PROMEDIO(IDX-PR) TO WKS-COR-SUMA-Y
126800                COMPUTE WKS-COR-SUMA-XY = WKS-COR-SUMA-XY +
126900                        (WKS-ATT-TASA * PR-TAB-PROMEDIO(IDX-PR))
127000                COMPUTE WKS-COR-SUMA-X2 = WKS-COR-SUMA-X2 +
127100                        (WKS-ATT-TASA * WKS-ATT-TASA)
127200                COMPUTE WKS-COR-SUMA-Y2 = WKS-COR-SUMA-Y2 +
127300                        (PR-TAB-PROMEDIO(IDX-PR) *
127400                         PR-TAB-PROMEDIO(IDX-PR))
127500             END-IF
127600          END-IF.
127700      908-CICLO14-CORRELACION-E. EXIT.
127800      *
127900      909-INTERCAMBIA-TIPO SECTION.
128000            IF TP-TAB-PROMEDIO(WKS-ORDEN-TP-IDX(WKS-I)) <
128100               TP-TAB-PROMEDIO(WKS-ORDEN-TP-IDX(WKS-I + 1))
128200               MOVE WKS-ORDEN-TP-IDX(WKS-I)     TO WKS-TEMP-IDX
128300               MOVE WKS-ORDEN-TP-IDX(WKS-I + 1) TO
128400                                            WKS-ORDEN-TP-IDX(WKS-I)
128500               MOVE WKS-TEMP-IDX TO WKS-ORDEN-TP-IDX(WKS-I + 1)
128600               MOVE "S" TO WKS-SE-INTERCAMBIO
128700            END-IF.
128800      909-INTERCAMBIA-TIPO-E. EXIT.
128900      *
129000      911-INTERCAMBIA-TIPO SECTION.
129100         MOVE "N" TO WKS-SE-INTERCAMBIO
129200         PERFORM 909-INTERCAMBIA-TIPO
129300       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4.
129400      911-INTERCAMBIA-TIPO-E. EXIT.
129500      *
129600      912-CICLO15-TIPO SECTION.
129700          MOVE IDX-TP TO WKS-ORDEN-TP-IDX(IDX-TP)
129800          IF TP-TAB-CANT-SUBMIT(IDX-TP) > 0
129900             COMPUTE TP-TAB-PROMEDIO(IDX-TP) ROUNDED =
130000                     TP-TAB-SUMA-NOTA(IDX-TP) /
130100                     TP-TAB-CANT-SUBMIT(IDX-TP)
130200          END-IF
130300          IF TP-TAB-CANT-SUBMIT(IDX-TP) > 1
130400             COMPUTE WKS-VAR =
130500                (TP-TAB-SUMA-CUADRADO(IDX-TP) -
130600                 ((TP-TAB-SUMA-NOTA(IDX-TP) *
130700                   TP-TAB-SUMA-NOTA(IDX-TP)) /
130800                  TP-TAB-CANT-SUBMIT(IDX-TP))) /
130900                (TP-TAB-CANT-SUBMIT(IDX-TP) - 1)
131000             PERFORM 495-RAIZ-CUADRADA
131100             MOVE WKS-DESV TO TP-TAB-DESVEST(IDX-TP)
131200          END-IF.
131300      912-CICLO15-TIPO-E. EXIT.
131400      *
131500      913-INTERCAMBIA-DEPARTAMENTO SECTION.
131600            IF DT-TAB-PROMEDIO(WKS-ORDEN-DT-IDX(WKS-I)) <
131700               DT-TAB-PROMEDIO(WKS-ORDEN-DT-IDX(WKS-I + 1))
131800               MOVE WKS-ORDEN-DT-IDX(WKS-I)     TO WKS-TEMP-IDX
131900               MOVE WKS-ORDEN-DT-IDX(WKS-I + 1) TO
132000                                            WKS-ORDEN-DT-IDX(WKS-I)
132100               MOVE WKS-TEMP-IDX TO WKS-ORDEN-DT-IDX(WKS-I + 1)
132200               MOVE "S" TO WKS-SE-INTERCAMBIO
132300            END-IF.
132400      913-INTERCAMBIA-DEPARTAMENTO-E. EXIT.
132500      *
132600      914-INTERCAMBIA-DEPARTAMENTO SECTION.
132700         MOVE "N" TO WKS-SE-INTERCAMBIO
132800         PERFORM 913-INTERCAMBIA-DEPARTAMENTO
132900       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4.
133000      914-INTERCAMBIA-DEPARTAMENTO-E. EXIT.
133100      *
133200      915-CICLO16-DEPARTAMENTO SECTION.
133300          MOVE IDX-DT TO WKS-ORDEN-DT-IDX(IDX-DT)
133400          IF DT-TAB-CANT-NOTAS(IDX-DT) > 0
133500             COMPUTE DT-TAB-PROMEDIO(IDX-DT) ROUNDED =
133600                     DT-TAB-SUMA-NOTA(IDX-DT) /
133700                     DT-TAB-CANT-NOTAS(IDX-DT)
133800          END-IF
133900          IF DT-TAB-CANT-NOTAS(IDX-DT) > 1
134000             COMPUTE WKS-VAR =
134100                (DT-TAB-SUMA-CUADRADO(IDX-DT) -
134200                 ((DT-TAB-SUMA-NOTA(IDX-DT) *
134300                   DT-TAB-SUMA-NOTA(IDX-DT)) /
134400                  DT-TAB-CANT-NOTAS(IDX-DT))) /
134500                (DT-TAB-CANT-NOTAS(IDX-DT) - 1)
134600             PERFORM 495-RAIZ-CUADRADA
134700             MOVE WKS-DESV TO DT-TAB-DESVEST(IDX-DT)
134800          END-IF.
134900      915-CICLO16-DEPARTAMENTO-E. EXIT.
135000      *
135100      801-INTERCAMBIA-DIFICULTAD SECTION.
135200               IF OD-TAB-DIFICULTAD(WKS-I) <
135300                  OD-TAB-DIFICULTAD(WKS-I + 1)
135400                  MOVE WKS-FILA-OD(WKS-I)     TO WKS-FILA-OD-TMP
135500                  MOVE WKS-FILA-OD(WKS-I + 1) TO WKS-FILA-OD(WKS-I)
135600                  MOVE WKS-FILA-OD-TMP TO WKS-FILA-OD(WKS-I + 1)
135700                  MOVE "S" TO WKS-SE-INTERCAMBIO
135800               END-IF.
135900      801-INTERCAMBIA-DIFICULTAD-E. EXIT.
136000      *
136100      802-INTERCAMBIA-DIFICULTAD SECTION.
136200            MOVE "N" TO WKS-SE-INTERCAMBIO
136300            PERFORM 801-INTERCAMBIA-DIFICULTAD VARYING WKS-I FROM 1 BY 1
136400              UNTIL WKS-I > WKS-TOPE-OD - 1.
136500      802-INTERCAMBIA-DIFICULTAD-E. EXIT.
136600      *
136700      803-CICLO17-DIFICULTAD SECTION.
136800             IF INS-TAB-ID-CURSO(IDX-INS) = CS-TAB-ID-CURSO(IDX-CS)
136900                ADD 1 TO CS-TAB-INSCRITOS(IDX-CS)
137000             END-IF.
137100      803-CICLO17-DIFICULTAD-E. EXIT.
137200      *
137300      804-CICLO18-DIFICULTAD SECTION.
137400          IF CS-TAB-CANT-NOTAS(IDX-CS) > 0
137500             COMPUTE CS-TAB-PROMEDIO(IDX-CS) ROUNDED =
137600                     CS-TAB-SUMA-NOTA(IDX-CS) /
137700                     CS-TAB-CANT-NOTAS(IDX-CS)
137800          END-IF
137900          IF CS-TAB-CANT-NOTAS(IDX-CS) > 1
138000             COMPUTE WKS-VAR =
138100                (CS-TAB-SUMA-CUADRADO(IDX-CS) -
138200                 ((CS-TAB-SUMA-NOTA(IDX-CS) *
138300                   CS-TAB-SUMA-NOTA(IDX-CS)) /
138400                  CS-TAB-CANT-NOTAS(IDX-CS))) /
138500                (CS-TAB-CANT-NOTAS(IDX-CS) - 1)
138600             PERFORM 495-RAIZ-CUADRADA
138700             MOVE WKS-DESV TO CS-TAB-DESVEST(IDX-CS)
138800          ELSE
138900             MOVE ZERO TO CS-TAB-DESVEST(IDX-CS)
139000          END-IF
139100          COMPUTE CS-TAB-DIFICULTAD(IDX-CS) =
139200                  (100 - CS-TAB-PROMEDIO(IDX-CS)) +
139300                  (0.5 * CS-TAB-DESVEST(IDX-CS))
139400          MOVE ZERO TO CS-TAB-INSCRITOS(IDX-CS)
139500          PERFORM 803-CICLO17-DIFICULTAD VARYING IDX-INS FROM 1 BY 1
139600            UNTIL IDX-INS > WKS-TOPE-INS
139700          ADD 1 TO WKS-TOPE-OD
139800          SET IDX-OD TO WKS-TOPE-OD
139900          MOVE CS-TAB-ID-CURSO(IDX-CS)  TO OD-TAB-ID-CURSO(IDX-OD)
140000          MOVE CS-TAB-INSCRITOS(IDX-CS) TO OD-TAB-INSCRITOS(IDX-OD)
140100          MOVE CS-TAB-PROMEDIO(IDX-CS)  TO OD-TAB-PROMEDIO(IDX-OD)
140200          MOVE CS-TAB-NOTA-MIN(IDX-CS)  TO OD-TAB-MINIMO(IDX-OD)
140300          MOVE CS-TAB-NOTA-MAX(IDX-CS)  TO OD-TAB-MAXIMO(IDX-OD)
140400          MOVE CS-TAB-DESVEST(IDX-CS)   TO OD-TAB-DESVEST(IDX-OD)
140500          MOVE CS-TAB-DIFICULTAD(IDX-CS) TO OD-TAB-DIFICULTAD(IDX-OD)
140600          SET IDX-CUR TO 1
140700          MOVE "N" TO WKS-ENCONTRADO
140800          SEARCH ALL WKS-FILA-CUR
140900             AT END MOVE "N" TO WKS-ENCONTRADO
141000             WHEN CUR-TAB-ID(IDX-CUR) = CS-TAB-ID-CURSO(IDX-CS)
141100                  MOVE "S" TO WKS-ENCONTRADO
141200          END-SEARCH
141300          IF SI-ENCONTRADO
141400             MOVE CUR-TAB-CODIGO(IDX-CUR)  TO OD-TAB-CODIGO(IDX-OD)
141500             MOVE CUR-TAB-NOMBRE(IDX-CUR)  TO OD-TAB-NOMBRE(IDX-OD)
141600             MOVE CUR-TAB-NIVEL(IDX-CUR)   TO OD-TAB-NIVEL(IDX-OD)
141700             MOVE CUR-TAB-DEPARTAMENTO(IDX-CUR) TO
141800                                          OD-TAB-DEPARTAMENTO(IDX-OD)
141900          END-IF.
142000      804-CICLO18-DIFICULTAD-E. EXIT.
142100      *
142200      701-CICLO19-RIESGO SECTION.
142300               IF OR-TAB-PROMEDIO(WKS-I) > OR-TAB-PROMEDIO(WKS-I + 1)
142400                  PERFORM 705-INTERCAMBIA-RIESGO
142500                  MOVE "S" TO WKS-SE-INTERCAMBIO
142600               END-IF.
142700      701-CICLO19-RIESGO-E. EXIT.
142800      *
142900      702-CICLO20-RIESGO SECTION.
143000            MOVE "N" TO WKS-SE-INTERCAMBIO
143100            PERFORM 701-CICLO19-RIESGO VARYING WKS-I FROM 1 BY 1
143200              UNTIL WKS-I > WKS-TOPE-OR - 1.
143300      702-CICLO20-RIESGO-E. EXIT.
143400      *
143500      703-CICLO21-RIESGO SECTION.
143600          IF PR-TAB-CANT-NOTAS(IDX-PR) > 0
143700             AND PR-TAB-PROMEDIO(IDX-PR) < 70
143800             ADD 1 TO WKS-TOPE-OR
143900             SET IDX-OR TO WKS-TOPE-OR
144000             MOVE PR-TAB-ID-ESTUDIANTE(IDX-PR) TO
144100                                     OR-TAB-ID-ESTUDIANTE(IDX-OR)
144200             MOVE PR-TAB-ID-CURSO(IDX-PR) TO OR-TAB-ID-CURSO(IDX-OR)
144300             MOVE PR-TAB-PROMEDIO(IDX-PR) TO OR-TAB-PROMEDIO(IDX-OR)
144400             MOVE PR-TAB-CANT-REPROB(IDX-PR) TO
144500                                        OR-TAB-CANT-REPROB(IDX-OR)
144600             MOVE PR-TAB-CANT-NOTAS(IDX-PR)  TO
144700                                        OR-TAB-CANT-NOTAS(IDX-OR)
144800             SET IDX-EST TO 1
144900             MOVE "N" TO WKS-ENCONTRADO
145000             SEARCH ALL WKS-FILA-EST
145100                AT END MOVE "N" TO WKS-ENCONTRADO
145200                WHEN EST-TAB-ID(IDX-EST) =
145300                     PR-TAB-ID-ESTUDIANTE(IDX-PR)
145400                     MOVE "S" TO WKS-ENCONTRADO
145500             END-SEARCH
145600             IF SI-ENCONTRADO
145700                MOVE EST-TAB-NOMBRE(IDX-EST) TO
145800                                            OR-TAB-NOMBRE(IDX-OR)
145900                MOVE EST-TAB-CORREO(IDX-EST) TO
146000                                            OR-TAB-CORREO(IDX-OR)
146100             END-IF
146200             SET IDX-CUR TO 1
146300             MOVE "N" TO WKS-ENCONTRADO
146400             SEARCH ALL WKS-FILA-CUR
146500                AT END MOVE "N" TO WKS-ENCONTRADO
146600                WHEN CUR-TAB-ID(IDX-CUR) = PR-TAB-ID-CURSO(IDX-PR)
146700                     MOVE "S" TO WKS-ENCONTRADO
146800             END-SEARCH
146900             IF SI-ENCONTRADO
147000                MOVE CUR-TAB-NOMBRE(IDX-CUR) TO
147100                                        OR-TAB-NOMBRE-CURSO(IDX-OR)
147200             END-IF
147300             EVALUATE TRUE
147400                WHEN PR-TAB-PROMEDIO(IDX-PR) < 60
147500                     MOVE "CRITICAL" TO OR-TAB-NIVEL-RIESGO(IDX-OR)
147600                WHEN PR-TAB-PROMEDIO(IDX-PR) < 65
147700                     MOVE "HIGH    " TO OR-TAB-NIVEL-RIESGO(IDX-OR)
147800                WHEN OTHER
147900                     MOVE "MODERATE" TO OR-TAB-NIVEL-RIESGO(IDX-OR)
148000             END-EVALUATE
148100          END-IF.
148200      703-CICLO21-RIESGO-E. EXIT.
148300      *
148400      401-CICLO22-CUADRADA SECTION.
148500            COMPUTE WKS-APROX ROUNDED =
148600                    (WKS-APROX + (WKS-VAR / WKS-APROX)) / 2.
148700      401-CICLO22-CUADRADA-E. EXIT.
148800      *
148900      601-INTERCAMBIA-GPA SECTION.
149000               IF OG-TAB-GPA(WKS-I) < OG-TAB-GPA(WKS-I + 1)
149100                  MOVE OG-TAB-ID(WKS-I)       TO WKS-TEMP-ID
149200                  MOVE OG-TAB-NOMBRE(WKS-I)   TO WKS-TEMP-NOMBRE
149300                  MOVE OG-TAB-GPA(WKS-I)      TO WKS-TEMP-GPA
149400                  MOVE OG-TAB-CREDITOS(WKS-I) TO WKS-TEMP-CREDITOS
149500                  MOVE OG-TAB-ID(WKS-I + 1)       TO OG-TAB-ID(WKS-I)
149600                  MOVE OG-TAB-NOMBRE(WKS-I + 1)   TO
149700                                                 OG-TAB-NOMBRE(WKS-I)
149800                  MOVE OG-TAB-GPA(WKS-I + 1)      TO
149900                                                 OG-TAB-GPA(WKS-I)
150000                  MOVE OG-TAB-CREDITOS(WKS-I + 1) TO
150100                                             OG-TAB-CREDITOS(WKS-I)
150200                  MOVE WKS-TEMP-ID       TO OG-TAB-ID(WKS-I + 1)
150300                  MOVE WKS-TEMP-NOMBRE   TO OG-TAB-NOMBRE(WKS-I + 1)
150400                  MOVE WKS-TEMP-GPA      TO OG-TAB-GPA(WKS-I + 1)
150500                  MOVE WKS-TEMP-CREDITOS TO
150600                                         OG-TAB-CREDITOS(WKS-I + 1)
150700                  MOVE "S" TO WKS-SE-INTERCAMBIO
150800               END-IF.
150900      601-INTERCAMBIA-GPA-E. EXIT.
151000      *
151100      602-INTERCAMBIA-GPA SECTION.
151200            MOVE "N" TO WKS-SE-INTERCAMBIO
151300            PERFORM 601-INTERCAMBIA-GPA VARYING WKS-I FROM 1 BY 1
151400              UNTIL WKS-I > WKS-TOPE-OG - 1.
151500      602-INTERCAMBIA-GPA-E. EXIT.
151600      *
151700      603-CICLO23-GPA SECTION.
151800          IF EST-TAB-SUMA-CREDITOS(IDX-EST) > 0
151900             ADD 1 TO WKS-TOPE-OG
152000             MOVE EST-TAB-ID(IDX-EST)     TO OG-TAB-ID(WKS-TOPE-OG)
152100             MOVE EST-TAB-NOMBRE(IDX-EST) TO
152200                                        OG-TAB-NOMBRE(WKS-TOPE-OG)
152300             MOVE EST-TAB-GPA(IDX-EST)    TO
152400                                        OG-TAB-GPA(WKS-TOPE-OG)
152500             MOVE EST-TAB-SUMA-CREDITOS(IDX-EST) TO
152600                                        OG-TAB-CREDITOS(WKS-TOPE-OG)
152700          END-IF.
152800      603-CICLO23-GPA-E. EXIT.
152900      *
153000      502-CICLO24-PR SECTION.
153100          IF PR-TAB-CANT-NOTAS(IDX-PR) > 0
153200             COMPUTE PR-TAB-PROMEDIO(IDX-PR) ROUNDED =
153300                     PR-TAB-SUMA-NOTA(IDX-PR) /
153400                     PR-TAB-CANT-NOTAS(IDX-PR)
153500          END-IF.
153600      502-CICLO24-PR-E. EXIT.
153700      *
153800      503-CICLO25-GPA SECTION.
153900             IF PR-TAB-ID-ESTUDIANTE(IDX-PR) = EST-TAB-ID(IDX-EST)
154000                AND PR-TAB-CANT-NOTAS(IDX-PR) > 0
154100                PERFORM 510-MAPA-PUNTOS
154200                SET IDX-CUR TO 1
154300                MOVE "N" TO WKS-ENCONTRADO
154400                SEARCH ALL WKS-FILA-CUR
154500                   AT END MOVE "N" TO WKS-ENCONTRADO
154600                   WHEN CUR-TAB-ID(IDX-CUR) = PR-TAB-ID-CURSO(IDX-PR)
154700                        MOVE "S" TO WKS-ENCONTRADO
154800                END-SEARCH
154900                IF SI-ENCONTRADO
155000                   COMPUTE EST-TAB-SUMA-PUNTOS(IDX-EST) =
155100                           EST-TAB-SUMA-PUNTOS(IDX-EST) +
155200                           (WKS-PUNTOS * CUR-TAB-CREDITOS(IDX-CUR))
155300                   ADD CUR-TAB-CREDITOS(IDX-CUR) TO
155400                       EST-TAB-SUMA-CREDITOS(IDX-EST)
155500                END-IF
155600             END-IF.
155700      503-CICLO25-GPA-E. EXIT.
155800      *
155900      504-BUSCA-LINEAL-GPA SECTION.
156000          MOVE ZERO TO EST-TAB-SUMA-PUNTOS(IDX-EST)
156100          MOVE ZERO TO EST-TAB-SUMA-CREDITOS(IDX-EST)
156200          PERFORM 503-CICLO25-GPA VARYING IDX-PR FROM 1 BY 1
156300            UNTIL IDX-PR > WKS-TOPE-PR
156400          IF EST-TAB-SUMA-CREDITOS(IDX-EST) > 0
156500             COMPUTE EST-TAB-GPA(IDX-EST) ROUNDED =
156600                     EST-TAB-SUMA-PUNTOS(IDX-EST) /
156700                     EST-TAB-SUMA-CREDITOS(IDX-EST)
156800          END-IF.
156900      504-BUSCA-LINEAL-GPA-E. EXIT.
157000      *
157100      301-CICLO26-FECHA SECTION.
157200            IF FC-TAB-VISTOS(IDX-FC IDX-FV) = NOT-ID-ESTUDIANTE
157300               MOVE "S" TO WKS-ENCONTRADO
157400            END-IF.
157500      301-CICLO26-FECHA-E. EXIT.
157600      *
157700      302-CICLO27-FECHA SECTION.
157800            IF FC-TAB-FECHA(IDX-FC) = NOT-FECHA-ENTREGA
157900               MOVE "S" TO WKS-ENCONTRADO
158000            END-IF.
158100      302-CICLO27-FECHA-E. EXIT.
158200      *
158300      303-CICLO28-TIPO SECTION.
158400          IF TP-TAB-NOMBRE(IDX-TP) = EVA-TAB-TIPO(IDX-EVA)
158500             ADD NOT-CALIFICACION TO TP-TAB-SUMA-NOTA(IDX-TP)
158600             COMPUTE TP-TAB-SUMA-CUADRADO(IDX-TP) =
158700                     TP-TAB-SUMA-CUADRADO(IDX-TP) +
158800                     (NOT-CALIFICACION * NOT-CALIFICACION)
158900             ADD 1 TO TP-TAB-CANT-SUBMIT(IDX-TP)
159000             IF NOT-CALIFICACION < TP-TAB-NOTA-MIN(IDX-TP)
159100                MOVE NOT-CALIFICACION TO TP-TAB-NOTA-MIN(IDX-TP)
159200             END-IF
159300             IF NOT-CALIFICACION > TP-TAB-NOTA-MAX(IDX-TP)
159400                MOVE NOT-CALIFICACION TO TP-TAB-NOTA-MAX(IDX-TP)
159500             END-IF
159600             IF EST-TAB-VISTO-TIPO(IDX-EST IDX-TP) = "N"
159700                ADD 1 TO TP-TAB-CANT-ESTUD(IDX-TP)
159800                MOVE "S" TO EST-TAB-VISTO-TIPO(IDX-EST IDX-TP)
159900             END-IF
160000          END-IF.
160100      303-CICLO28-TIPO-E. EXIT.
160200      *
160300      304-CICLO29-DEPARTAMENTO SECTION.
160400          IF DT-TAB-NOMBRE(IDX-DT) = EST-TAB-DEPARTAMENTO(IDX-EST)
160500             ADD NOT-CALIFICACION TO DT-TAB-SUMA-NOTA(IDX-DT)
160600             COMPUTE DT-TAB-SUMA-CUADRADO(IDX-DT) =
160700                     DT-TAB-SUMA-CUADRADO(IDX-DT) +
160800                     (NOT-CALIFICACION * NOT-CALIFICACION)
160900             ADD 1 TO DT-TAB-CANT-NOTAS(IDX-DT)
161000             IF NOT-CALIFICACION < DT-TAB-NOTA-MIN(IDX-DT)
161100                MOVE NOT-CALIFICACION TO DT-TAB-NOTA-MIN(IDX-DT)
161200             END-IF
161300             IF NOT-CALIFICACION > DT-TAB-NOTA-MAX(IDX-DT)
161400                MOVE NOT-CALIFICACION TO DT-TAB-NOTA-MAX(IDX-DT)
161500             END-IF
161600             IF EST-TAB-VISTO-DEPTO(IDX-EST) = "N"
161700                ADD 1 TO DT-TAB-CANT-ESTUD(IDX-DT)
161800                MOVE "S" TO EST-TAB-VISTO-DEPTO(IDX-EST)
161900             END-IF
162000          END-IF.
162100      304-CICLO29-DEPARTAMENTO-E. EXIT.
162200      *
162300      307-CICLO30-CURSO SECTION.
162400            IF CS-TAB-ID-CURSO(IDX-CS) = EVA-TAB-ID-CURSO(IDX-EVA)
162500               MOVE "S" TO WKS-ENCONTRADO
162600            END-IF.
162700      307-CICLO30-CURSO-E. EXIT.
162800      *
162900      402-CICLO31-ASISTENCIA SECTION.
163000            IF AS-TAB-ID-ESTUDIANTE(IDX-AS) = ASI-ID-ESTUDIANTE
163100               AND AS-TAB-ID-CURSO(IDX-AS)  = ASI-ID-CURSO
163200               MOVE "S" TO WKS-ENCONTRADO
163300            END-IF.
163400      402-CICLO31-ASISTENCIA-E. EXIT.
163500      *
163600      201-CICLO32-PROMEDIO SECTION.
163700            IF PR-TAB-ID-ESTUDIANTE(IDX-PR) = WKS-LLAVE-EST AND
163800               PR-TAB-ID-CURSO(IDX-PR)      = WKS-LLAVE-CUR
163900               MOVE "S" TO WKS-ENCONTRADO
164000            END-IF.
164100      201-CICLO32-PROMEDIO-E. EXIT.
164200      *
164300