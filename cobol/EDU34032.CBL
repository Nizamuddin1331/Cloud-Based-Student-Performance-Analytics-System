000100******************************************************************
000200* FECHA       : 11/09/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU34032                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DESCARGA CADA UNO DE LOS SEIS ARCHIVOS DE LA     *
000800*             : ANALITICA ACADEMICA (ESTUDIANTES, CURSOS,        *
000900*             : INSCRIPCIONES, EVALUACIONES, NOTAS Y             *
001000*             : ASISTENCIA) A UN ARCHIVO PLANO DELIMITADO POR    *
001100*             : COMAS CON ENCABEZADO, E IMPRIME EL CONTEO DE     *
001200*             : REGISTROS LEIDOS DE CADA UNO.                    *
001300* ARCHIVOS    : ESTUDIA,CURSOSD,INSCRIP,EVALUAC,NOTASAR,ASISTEN  *
001400*             : =E , SALESTU,SALCURS,SALINSC,SALEVAL,SALNOTA,    *
001500*             : SALASIS =S                                       *
001600* ACCION (ES) : R=REPORTE DE CONTEO, K=EXPORTACION A ARCHIVO     *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* PETICION    : REG-4471                                        *
001900******************************************************************
002000*                  H I S T O R I A L   D E   C A M B I O S
002100******************************************************************
002200*   11-SEP-1989  EEDR  ALTA INICIAL. PETICION REG-4471.          *
002300*   03-MAR-1990  EEDR  SE AGREGA EXPORTACION DE ASISTENCIA.      *
002400*   22-JUL-1991  PEDR  SE CORRIGE CONTEO DE NOTAS (REG-4802).    *
002500*   14-JAN-1993  EEDR  SE AGREGA ENCABEZADO A LOS ARCHIVOS       *
002600*                      DE SALIDA (REG-4990).                    *
002700*   09-NOV-1994  PEDR  AJUSTE DE FILE STATUS EN CIERRE (REG-5201)*
002800*   27-APR-1996  EEDR  SE AGREGA CONTADOR GLOBAL EN RESUMEN.     *
002900*   30-OCT-1998  EEDR  REVISION Y2K: FECHAS EN LLAVES DE SALIDA  *
003000*                      CONFIRMADAS A CUATRO DIGITOS (REG-5705).  *
003100*   18-JAN-1999  PEDR  PRUEBA DE CORTE DE SIGLO EN EDNOTA01.     *
003200*   05-JUN-2001  EEDR  SE ESTANDARIZA MENSAJE DE ERROR DE        *
003300*                      APERTURA PARA LOS DOCE ARCHIVOS.          *
003400*   19-FEB-2004  PEDR  SE AGREGA VALIDACION DE FS-xxx = 97 EN    *
003500*                      TODOS LOS ARCHIVOS DE SALIDA (REG-6118).  *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    EDU34032.
003900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004100 DATE-WRITTEN.  11-SEP-1989.
004200 DATE-COMPILED.
004300 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A
005300******************************************************************
005400     SELECT ESTUDIA  ASSIGN   TO ESTUDIA
005500       ORGANIZATION      IS SEQUENTIAL
005600       FILE STATUS       IS FS-ESTUDIA.
005700     SELECT CURSOSD  ASSIGN   TO CURSOSD
005800       ORGANIZATION      IS SEQUENTIAL
005900       FILE STATUS       IS FS-CURSOSD.
006000     SELECT INSCRIP  ASSIGN   TO INSCRIP
006100       ORGANIZATION      IS SEQUENTIAL
006200       FILE STATUS       IS FS-INSCRIP.
006300     SELECT EVALUAC  ASSIGN   TO EVALUAC
006400       ORGANIZATION      IS SEQUENTIAL
006500       FILE STATUS       IS FS-EVALUAC.
006600     SELECT NOTASAR  ASSIGN   TO NOTASAR
006700       ORGANIZATION      IS SEQUENTIAL
006800       FILE STATUS       IS FS-NOTASAR.
006900     SELECT ASISTEN  ASSIGN   TO ASISTEN
007000       ORGANIZATION      IS SEQUENTIAL
007100       FILE STATUS       IS FS-ASISTEN.
007200******************************************************************
007300*              A R C H I V O S   D E   S A L I D A
007400******************************************************************
007500     SELECT SALESTU  ASSIGN   TO SALESTU
007600       ORGANIZATION      IS SEQUENTIAL
007700       FILE STATUS       IS FS-SALESTU.
007800     SELECT SALCURS  ASSIGN   TO SALCURS
007900       ORGANIZATION      IS SEQUENTIAL
008000       FILE STATUS       IS FS-SALCURS.
008100     SELECT SALINSC  ASSIGN   TO SALINSC
008200       ORGANIZATION      IS SEQUENTIAL
008300       FILE STATUS       IS FS-SALINSC.
008400     SELECT SALEVAL  ASSIGN   TO SALEVAL
008500       ORGANIZATION      IS SEQUENTIAL
008600       FILE STATUS       IS FS-SALEVAL.
008700     SELECT SALNOTA  ASSIGN   TO SALNOTA
008800       ORGANIZATION      IS SEQUENTIAL
008900       FILE STATUS       IS FS-SALNOTA.
009000     SELECT SALASIS  ASSIGN   TO SALASIS
009100       ORGANIZATION      IS SEQUENTIAL
009200       FILE STATUS       IS FS-SALASIS.
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*1 -->MAESTRO DE ESTUDIANTES
009700 FD  ESTUDIA.
009800     COPY EDU3EST.
009900*2 -->CATALOGO DE CURSOS
010000 FD  CURSOSD.
010100     COPY EDU3CUR.
010200*3 -->INSCRIPCIONES DE ESTUDIANTE EN CURSO
010300 FD  INSCRIP.
010400     COPY EDU3INS.
010500*4 -->EVALUACIONES PROGRAMADAS POR CURSO
010600 FD  EVALUAC.
010700     COPY EDU3EVA.
010800*5 -->NOTAS DE LOS ESTUDIANTES
010900 FD  NOTASAR.
011000     COPY EDU3NOT.
011100*6 -->ASISTENCIA A CLASE
011200 FD  ASISTEN.
011300     COPY EDU3ASI.
011400*
011500 FD  SALESTU
011600     RECORD IS VARYING IN SIZE FROM 10 TO 150 CHARACTERS
011700     DEPENDING ON WKS-LONG-SALIDA.
011800 01  REG-SALESTU                PIC X(150).
011900 FD  SALCURS
012000     RECORD IS VARYING IN SIZE FROM 10 TO 150 CHARACTERS
012100     DEPENDING ON WKS-LONG-SALIDA.
012200 01  REG-SALCURS                PIC X(150).
012300 FD  SALINSC
012400     RECORD IS VARYING IN SIZE FROM 10 TO 150 CHARACTERS
012500     DEPENDING ON WKS-LONG-SALIDA.
012600 01  REG-SALINSC                PIC X(150).
012700 FD  SALEVAL
012800     RECORD IS VARYING IN SIZE FROM 10 TO 150 CHARACTERS
012900     DEPENDING ON WKS-LONG-SALIDA.
013000 01  REG-SALEVAL                PIC X(150).
013100 FD  SALNOTA
013200     RECORD IS VARYING IN SIZE FROM 10 TO 150 CHARACTERS
013300     DEPENDING ON WKS-LONG-SALIDA.
013400 01  REG-SALNOTA                PIC X(150).
013500 FD  SALASIS
013600     RECORD IS VARYING IN SIZE FROM 10 TO 150 CHARACTERS
013700     DEPENDING ON WKS-LONG-SALIDA.
013800 01  REG-SALASIS                PIC X(150).
013900*
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200*         V A R I A B L E S   D E   F I L E   S T A T U S
014300******************************************************************
014400 01  FS-ESTUDIA                 PIC 9(02) VALUE ZEROS.
014500 01  FS-CURSOSD                 PIC 9(02) VALUE ZEROS.
014600 01  FS-INSCRIP                 PIC 9(02) VALUE ZEROS.
014700 01  FS-EVALUAC                 PIC 9(02) VALUE ZEROS.
014800 01  FS-NOTASAR                 PIC 9(02) VALUE ZEROS.
014900 01  FS-ASISTEN                 PIC 9(02) VALUE ZEROS.
015000 01  FS-SALESTU                 PIC 9(02) VALUE ZEROS.
015100 01  FS-SALCURS                 PIC 9(02) VALUE ZEROS.
015200 01  FS-SALINSC                 PIC 9(02) VALUE ZEROS.
015300 01  FS-SALEVAL                 PIC 9(02) VALUE ZEROS.
015400 01  FS-SALNOTA                 PIC 9(02) VALUE ZEROS.
015500 01  FS-SALASIS                 PIC 9(02) VALUE ZEROS.
015600******************************************************************
015700*         S W I T C H E S   D E   F I N   D E   A R C H I V O
015800******************************************************************
015900 01  WKS-SWITCHES-FIN.
016000     05  WKS-FIN-ESTUDIA        PIC X(01) VALUE "N".
016100    88  FIN-ESTUDIA            VALUE "S".
016200     05  WKS-FIN-CURSOSD        PIC X(01) VALUE "N".
016300    88  FIN-CURSOSD            VALUE "S".
016400     05  WKS-FIN-INSCRIP        PIC X(01) VALUE "N".
016500    88  FIN-INSCRIP            VALUE "S".
016600     05  WKS-FIN-EVALUAC        PIC X(01) VALUE "N".
016700    88  FIN-EVALUAC            VALUE "S".
016800     05  WKS-FIN-NOTASAR        PIC X(01) VALUE "N".
016900    88  FIN-NOTASAR            VALUE "S".
017000     05  WKS-FIN-ASISTEN        PIC X(01) VALUE "N".
017100    88  FIN-ASISTEN            VALUE "S".
017200     05  FILLER                 PIC X(02) VALUE SPACES.
017300******************************************************************
017400*         C O N T A D O R E S   D E   R E G I S T R O S
017500******************************************************************
017600 77  WKS-CONT-TOTAL             PIC 9(06) COMP VALUE ZERO.
017700 77  WKS-LONG-SALIDA            PIC 9(03) COMP VALUE ZERO.
017800*
017900 01  WKS-CONTADORES.
018000     05  WKS-CONT-ESTUDIA       PIC 9(05) COMP VALUE ZERO.
018100     05  WKS-CONT-CURSOSD       PIC 9(05) COMP VALUE ZERO.
018200     05  WKS-CONT-INSCRIP       PIC 9(05) COMP VALUE ZERO.
018300     05  WKS-CONT-EVALUAC       PIC 9(05) COMP VALUE ZERO.
018400     05  WKS-CONT-NOTASAR       PIC 9(05) COMP VALUE ZERO.
018500     05  WKS-CONT-ASISTEN       PIC 9(05) COMP VALUE ZERO.
018600     05  FILLER                 PIC X(04) VALUE SPACES.
018700 01  WKS-EDIT-5                 PIC ZZZZ9.
018800 01  WKS-EDIT-1                 PIC 9.
018900******************************************************************
019000*         L I N E A S   D E   I M P R E S I O N   ( C S V )
019100******************************************************************
019200 01  WKS-LINEA-CSV              PIC X(150) VALUE SPACES.
019300*
019400 PROCEDURE DIVISION.
019500 000-MAIN SECTION.
019600     PERFORM 100-ABRE-ARCHIVOS          THRU 100-ABRE-ARCHIVOS-E
019700     PERFORM 200-PROCESA-ESTUDIANTES
019800         THRU 200-PROCESA-ESTUDIANTES-E
019900     PERFORM 202-DETALLE-ESTUDIANTES    THRU 202-DETALLE-ESTUDIANTES-E
020000         UNTIL FIN-ESTUDIA
020100     PERFORM 210-PROCESA-CURSOS         THRU 210-PROCESA-CURSOS-E
020200     PERFORM 212-DETALLE-CURSOS         THRU 212-DETALLE-CURSOS-E
020300         UNTIL FIN-CURSOSD
020400     PERFORM 220-PROCESA-INSCRIPCIONES
020500         THRU 220-PROCESA-INSCRIPCIONES-E
020600     PERFORM 222-DETALLE-INSCRIPCIONES  THRU 222-DETALLE-INSCRIPCIONES-E
020700         UNTIL FIN-INSCRIP
020800     PERFORM 230-PROCESA-EVALUACIONES   THRU 230-PROCESA-EVALUACIONES-E
020900     PERFORM 232-DETALLE-EVALUACIONES   THRU 232-DETALLE-EVALUACIONES-E
021000         UNTIL FIN-EVALUAC
021100     PERFORM 240-PROCESA-NOTAS          THRU 240-PROCESA-NOTAS-E
021200     PERFORM 242-DETALLE-NOTAS          THRU 242-DETALLE-NOTAS-E
021300         UNTIL FIN-NOTASAR
021400     PERFORM 250-PROCESA-ASISTENCIA     THRU 250-PROCESA-ASISTENCIA-E
021500     PERFORM 252-DETALLE-ASISTENCIA     THRU 252-DETALLE-ASISTENCIA-E
021600         UNTIL FIN-ASISTEN
021700     PERFORM 300-IMPRIME-CONTEOS        THRU 300-IMPRIME-CONTEOS-E
021800     PERFORM 900-CIERRA-ARCHIVOS        THRU 900-CIERRA-ARCHIVOS-E
021900     STOP RUN.
022000 000-MAIN-E. EXIT.
022100*
022200 100-ABRE-ARCHIVOS SECTION.
022300     OPEN INPUT  ESTUDIA CURSOSD INSCRIP EVALUAC NOTASAR ASISTEN
022400     OPEN OUTPUT SALESTU SALCURS SALINSC SALEVAL SALNOTA SALASIS
022500     IF FS-ESTUDIA NOT = 0 OR FS-CURSOSD NOT = 0 OR
022600   FS-INSCRIP NOT = 0 OR FS-EVALUAC NOT = 0 OR
022700   FS-NOTASAR NOT = 0 OR FS-ASISTEN NOT = 0 OR
022800   FS-SALESTU NOT = 0 OR FS-SALCURS NOT = 0 OR
022900   FS-SALINSC NOT = 0 OR FS-SALEVAL NOT = 0 OR
023000   FS-SALNOTA NOT = 0 OR FS-SALASIS NOT = 0
023100   DISPLAY "EDU34032 >>> ERROR AL ABRIR ARCHIVOS DE LA "
023200           "ANALITICA ACADEMICA <<<" UPON CONSOLE
023300   MOVE 91 TO RETURN-CODE
023400   PERFORM 900-CIERRA-ARCHIVOS
023500   STOP RUN
023600     END-IF.
023700 100-ABRE-ARCHIVOS-E. EXIT.
023800*
023900*    -------- EXPORTACION Y CONTEO DE ESTUDIANTES ---------
024000 200-PROCESA-ESTUDIANTES SECTION.
024100     STRING "STUDENT-ID,FIRST-NAME,LAST-NAME,EMAIL,"    DELIMITED BY SIZE
024200            "ENROLLMENT-DATE,GRADE-LEVEL,DEPARTMENT"    DELIMITED BY SIZE
024300            INTO WKS-LINEA-CSV
024400     END-STRING
024500     PERFORM 950-ESCRIBE-SALESTU.
024600 200-PROCESA-ESTUDIANTES-E. EXIT.
024700*
024800 202-DETALLE-ESTUDIANTES SECTION.
024900     READ ESTUDIA
025000         AT END MOVE "S" TO WKS-FIN-ESTUDIA
025100                GO TO 202-DETALLE-ESTUDIANTES-E
025200     END-READ
025300     MOVE EST-ID-ESTUDIANTE TO WKS-EDIT-5
025400     STRING WKS-EDIT-5    DELIMITED BY SIZE
025500            ","           DELIMITED BY SIZE
025600            EST-PRIMER-NOMBRE DELIMITED BY SIZE
025700            ","           DELIMITED BY SIZE
025800            EST-APELLIDO  DELIMITED BY SIZE
025900            ","           DELIMITED BY SIZE
026000            EST-CORREO    DELIMITED BY SIZE
026100            ","           DELIMITED BY SIZE
026200            EST-FECHA-INGRESO DELIMITED BY SIZE
026300            ","           DELIMITED BY SIZE
026400            EST-NIVEL-GRADO   DELIMITED BY SIZE
026500            ","           DELIMITED BY SIZE
026600            EST-DEPARTAMENTO  DELIMITED BY SIZE
026700            INTO WKS-LINEA-CSV
026800     END-STRING
026900     PERFORM 950-ESCRIBE-SALESTU
027000     ADD 1 TO WKS-CONT-ESTUDIA.
027100 202-DETALLE-ESTUDIANTES-E. EXIT.
027200*
027300*    ----------- EXPORTACION Y CONTEO DE CURSOS -----------
027400 210-PROCESA-CURSOS SECTION.
027500     STRING "COURSE-ID,COURSE-CODE,COURSE-NAME,DEPARTMENT,"
027600            DELIMITED BY SIZE
027700            "CREDITS,DIFFICULTY-LEVEL" DELIMITED BY SIZE
027800            INTO WKS-LINEA-CSV
027900     END-STRING
028000     PERFORM 951-ESCRIBE-SALCURS.
028100 210-PROCESA-CURSOS-E. EXIT.
028200*
028300 212-DETALLE-CURSOS SECTION.
028400     READ CURSOSD
028500         AT END MOVE "S" TO WKS-FIN-CURSOSD
028600                GO TO 212-DETALLE-CURSOS-E
028700     END-READ
028800     MOVE CUR-ID-CURSO TO WKS-EDIT-5
028900     STRING WKS-EDIT-5     DELIMITED BY SIZE
029000            ","            DELIMITED BY SIZE
029100            CUR-CODIGO-CURSO   DELIMITED BY SIZE
029200            ","            DELIMITED BY SIZE
029300            CUR-NOMBRE-CURSO   DELIMITED BY SIZE
029400            ","            DELIMITED BY SIZE
029500            CUR-DEPARTAMENTO   DELIMITED BY SIZE
029600            ","            DELIMITED BY SIZE
029700            CUR-CREDITOS   DELIMITED BY SIZE
029800            ","            DELIMITED BY SIZE
029900            CUR-NIVEL-DIFICULTAD DELIMITED BY SIZE
030000            INTO WKS-LINEA-CSV
030100     END-STRING
030200     PERFORM 951-ESCRIBE-SALCURS
030300     ADD 1 TO WKS-CONT-CURSOSD.
030400 212-DETALLE-CURSOS-E. EXIT.
030500*
030600*    -------- EXPORTACION Y CONTEO DE INSCRIPCIONES -------
030700 220-PROCESA-INSCRIPCIONES SECTION.
030800     STRING "ENROLLMENT-ID,STUDENT-ID,COURSE-ID,"  DELIMITED BY SIZE
030900            "ENROLLMENT-DATE,SEMESTER"             DELIMITED BY SIZE
031000            INTO WKS-LINEA-CSV
031100     END-STRING
031200     PERFORM 952-ESCRIBE-SALINSC.
031300 220-PROCESA-INSCRIPCIONES-E. EXIT.
031400*
031500 222-DETALLE-INSCRIPCIONES SECTION.
031600     READ INSCRIP
031700         AT END MOVE "S" TO WKS-FIN-INSCRIP
031800                GO TO 222-DETALLE-INSCRIPCIONES-E
031900     END-READ
032000     MOVE INS-ID-INSCRIPCION TO WKS-EDIT-5
032100     STRING WKS-EDIT-5      DELIMITED BY SIZE
032200            ","             DELIMITED BY SIZE
032300            INS-ID-ESTUDIANTE  DELIMITED BY SIZE
032400            ","             DELIMITED BY SIZE
032500            INS-ID-CURSO    DELIMITED BY SIZE
032600            ","             DELIMITED BY SIZE
032700            INS-FECHA-INSCRIPCION DELIMITED BY SIZE
032800            ","             DELIMITED BY SIZE
032900            INS-SEMESTRE    DELIMITED BY SIZE
033000            INTO WKS-LINEA-CSV
033100     END-STRING
033200     PERFORM 952-ESCRIBE-SALINSC
033300     ADD 1 TO WKS-CONT-INSCRIP.
033400 222-DETALLE-INSCRIPCIONES-E. EXIT.
033500*
033600*    -------- EXPORTACION Y CONTEO DE EVALUACIONES --------
033700 230-PROCESA-EVALUACIONES SECTION.
033800     STRING "ASSESSMENT-ID,COURSE-ID,ASSESSMENT-TYPE,"
033900            DELIMITED BY SIZE
034000            "ASSESSMENT-NAME,MAX-SCORE,WEIGHT,ASSESSMENT-DATE"
034100            DELIMITED BY SIZE
034200            INTO WKS-LINEA-CSV
034300     END-STRING
034400     PERFORM 953-ESCRIBE-SALEVAL.
034500 230-PROCESA-EVALUACIONES-E. EXIT.
034600*
034700 232-DETALLE-EVALUACIONES SECTION.
034800     READ EVALUAC
034900         AT END MOVE "S" TO WKS-FIN-EVALUAC
035000                GO TO 232-DETALLE-EVALUACIONES-E
035100     END-READ
035200     MOVE EVA-ID-EVALUACION TO WKS-EDIT-5
035300     STRING WKS-EDIT-5      DELIMITED BY SIZE
035400            ","             DELIMITED BY SIZE
035500            EVA-ID-CURSO    DELIMITED BY SIZE
035600            ","             DELIMITED BY SIZE
035700            EVA-TIPO-EVALUACION   DELIMITED BY SIZE
035800            ","             DELIMITED BY SIZE
035900            EVA-NOMBRE-EVALUACION DELIMITED BY SIZE
036000            ","             DELIMITED BY SIZE
036100            EVA-NOTA-MAXIMA DELIMITED BY SIZE
036200            ","             DELIMITED BY SIZE
036300            EVA-PESO-PORCENTUAL   DELIMITED BY SIZE
036400            ","             DELIMITED BY SIZE
036500            EVA-FECHA-PROGRAMADA  DELIMITED BY SIZE
036600            INTO WKS-LINEA-CSV
036700     END-STRING
036800     PERFORM 953-ESCRIBE-SALEVAL
036900     ADD 1 TO WKS-CONT-EVALUAC.
037000 232-DETALLE-EVALUACIONES-E. EXIT.
037100*
037200*    ----------- EXPORTACION Y CONTEO DE NOTAS ------------
037300 240-PROCESA-NOTAS SECTION.
037400     STRING "GRADE-ID,STUDENT-ID,ASSESSMENT-ID,SCORE," DELIMITED BY SIZE
037500            "SUBMISSION-DATE,FEEDBACK"                 DELIMITED BY SIZE
037600            INTO WKS-LINEA-CSV
037700     END-STRING
037800     PERFORM 954-ESCRIBE-SALNOTA.
037900 240-PROCESA-NOTAS-E. EXIT.
038000*
038100 242-DETALLE-NOTAS SECTION.
038200     READ NOTASAR
038300         AT END MOVE "S" TO WKS-FIN-NOTASAR
038400                GO TO 242-DETALLE-NOTAS-E
038500     END-READ
038600     MOVE NOT-ID-NOTA TO WKS-EDIT-5
038700     STRING WKS-EDIT-5      DELIMITED BY SIZE
038800            ","             DELIMITED BY SIZE
038900            NOT-ID-ESTUDIANTE  DELIMITED BY SIZE
039000            ","             DELIMITED BY SIZE
039100            NOT-ID-EVALUACION  DELIMITED BY SIZE
039200            ","             DELIMITED BY SIZE
039300            NOT-CALIFICACION   DELIMITED BY SIZE
039400            ","             DELIMITED BY SIZE
039500            NOT-FECHA-ENTREGA  DELIMITED BY SIZE
039600            ","             DELIMITED BY SIZE
039700            NOT-COMENTARIO  DELIMITED BY SIZE
039800            INTO WKS-LINEA-CSV
039900     END-STRING
040000     PERFORM 954-ESCRIBE-SALNOTA
040100     ADD 1 TO WKS-CONT-NOTASAR.
040200 242-DETALLE-NOTAS-E. EXIT.
040300*
040400*    --------- EXPORTACION Y CONTEO DE ASISTENCIA ---------
040500 250-PROCESA-ASISTENCIA SECTION.
040600     STRING "ATTENDANCE-ID,STUDENT-ID,COURSE-ID,"  DELIMITED BY SIZE
040700            "ATTENDANCE-DATE,STATUS"               DELIMITED BY SIZE
040800            INTO WKS-LINEA-CSV
040900     END-STRING
041000     PERFORM 955-ESCRIBE-SALASIS.
041100 250-PROCESA-ASISTENCIA-E. EXIT.
041200*
041300 252-DETALLE-ASISTENCIA SECTION.
041400     READ ASISTEN
041500         AT END MOVE "S" TO WKS-FIN-ASISTEN
041600                GO TO 252-DETALLE-ASISTENCIA-E
041700     END-READ
041800     MOVE ASI-ID-ASISTENCIA TO WKS-EDIT-5
041900     STRING WKS-EDIT-5      DELIMITED BY SIZE
042000            ","             DELIMITED BY SIZE
042100            ASI-ID-ESTUDIANTE  DELIMITED BY SIZE
042200            ","             DELIMITED BY SIZE
042300            ASI-ID-CURSO    DELIMITED BY SIZE
042400            ","             DELIMITED BY SIZE
042500            ASI-FECHA-CLASE DELIMITED BY SIZE
042600            ","             DELIMITED BY SIZE
042700            ASI-ESTADO      DELIMITED BY SIZE
042800            INTO WKS-LINEA-CSV
042900     END-STRING
043000     PERFORM 955-ESCRIBE-SALASIS
043100     ADD 1 TO WKS-CONT-ASISTEN.
043200 252-DETALLE-ASISTENCIA-E. EXIT.
043300*
043400*
043500*    ----------------- CONTEO DE REGISTROS -----------------
043600 300-IMPRIME-CONTEOS SECTION.
043700     ADD WKS-CONT-ESTUDIA WKS-CONT-CURSOSD WKS-CONT-INSCRIP
043800    WKS-CONT-EVALUAC WKS-CONT-NOTASAR WKS-CONT-ASISTEN
043900    GIVING WKS-CONT-TOTAL
044000     DISPLAY "EDU34032 - CONTEO DE REGISTROS POR ARCHIVO"
044100        UPON CONSOLE
044200     DISPLAY "  STUDENTS    : " WKS-CONT-ESTUDIA UPON CONSOLE
044300     DISPLAY "  COURSES     : " WKS-CONT-CURSOSD UPON CONSOLE
044400     DISPLAY "  ENROLLMENTS : " WKS-CONT-INSCRIP UPON CONSOLE
044500     DISPLAY "  ASSESSMENTS : " WKS-CONT-EVALUAC UPON CONSOLE
044600     DISPLAY "  GRADES      : " WKS-CONT-NOTASAR UPON CONSOLE
044700     DISPLAY "  ATTENDANCE  : " WKS-CONT-ASISTEN UPON CONSOLE
044800     DISPLAY "  TOTAL       : " WKS-CONT-TOTAL   UPON CONSOLE.
044900 300-IMPRIME-CONTEOS-E. EXIT.
045000*
045100*    ---- PARRAFOS DE ESCRITURA (UNO POR ARCHIVO DE SALIDA) ----
045200 950-ESCRIBE-SALESTU SECTION.
045300     MOVE 150 TO WKS-LONG-SALIDA
045400     MOVE WKS-LINEA-CSV TO REG-SALESTU
045500     WRITE REG-SALESTU
045600     MOVE SPACES TO WKS-LINEA-CSV.
045700 950-ESCRIBE-SALESTU-E. EXIT.
045800*
045900 951-ESCRIBE-SALCURS SECTION.
046000     MOVE 150 TO WKS-LONG-SALIDA
046100     MOVE WKS-LINEA-CSV TO REG-SALCURS
046200     WRITE REG-SALCURS
046300     MOVE SPACES TO WKS-LINEA-CSV.
046400 951-ESCRIBE-SALCURS-E. EXIT.
046500*
046600 952-ESCRIBE-SALINSC SECTION.
046700     MOVE 150 TO WKS-LONG-SALIDA
046800     MOVE WKS-LINEA-CSV TO REG-SALINSC
046900     WRITE REG-SALINSC
047000     MOVE SPACES TO WKS-LINEA-CSV.
047100 952-ESCRIBE-SALINSC-E. EXIT.
047200*
047300 953-ESCRIBE-SALEVAL SECTION.
047400     MOVE 150 TO WKS-LONG-SALIDA
047500     MOVE WKS-LINEA-CSV TO REG-SALEVAL
047600     WRITE REG-SALEVAL
047700     MOVE SPACES TO WKS-LINEA-CSV.
047800 953-ESCRIBE-SALEVAL-E. EXIT.
047900*
048000 954-ESCRIBE-SALNOTA SECTION.
048100     MOVE 150 TO WKS-LONG-SALIDA
048200     MOVE WKS-LINEA-CSV TO REG-SALNOTA
048300     WRITE REG-SALNOTA
048400     MOVE SPACES TO WKS-LINEA-CSV.
048500 954-ESCRIBE-SALNOTA-E. EXIT.
048600*
048700 955-ESCRIBE-SALASIS SECTION.
048800     MOVE 150 TO WKS-LONG-SALIDA
048900     MOVE WKS-LINEA-CSV TO REG-SALASIS
049000     WRITE REG-SALASIS
049100     MOVE SPACES TO WKS-LINEA-CSV.
049200 955-ESCRIBE-SALASIS-E. EXIT.
049300*
049400 900-CIERRA-ARCHIVOS SECTION.
049500     CLOSE ESTUDIA CURSOSD INSCRIP EVALUAC NOTASAR ASISTEN
049600      SALESTU SALCURS SALINSC SALEVAL SALNOTA SALASIS.
049700 900-CIERRA-ARCHIVOS-E. EXIT.
049800